000100******************************************************************
000200*                                                                *
000300*   C L C R E S U L                                              *
000400*                                                                *
000500*   DETERMINA EL GANADOR DE UN PARTIDO A PARTIR DE LOS GOLES DE  *
000600*   LOCAL Y VISITANTE, Y RESUELVE SI UNA APUESTA DADA (FOR UN    *
000700*   EQUIPO, A FAVOR O EN CONTRA) RESULTO GANADORA O PERDEDORA.   *
000800*   SUBRUTINA PURA, SIN ARCHIVOS, USADA POR LOS PROGRAMAS DE     *
000900*   ESTRATEGIA Y POR LA LIQUIDACION DE LA CARTERA.               *
001000*                                                                *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                       *
001300*----------------------------------------------------------------*
001400*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001500*----------------------------------------------------------------*
001600*   22/03/1989  R.B.   AS-0043    ALTA INICIAL DE LA RUTINA      *
001700*   14/08/1989  C.P.   AS-0061    SE AGREGA LA RESOLUCION "EN    *
001800*                                 CONTRA" PARA LA CARTERA        *
001900*   05/12/1990  N.B.   AS-0107    CORRIGE EMPATE CUANDO LOS      *
002000*                                 GOLES SON CERO A CERO          *
002100*   27/04/1993  R.G.   AS-0184    SE AGREGA EL FILLER DE RESERVA *
002200*   09/10/1995  S.U.   AS-0248    REVISION GENERAL DE LA RUTINA  *
002300*   03/06/1998  R.B.   AS-0302    PREPARACION CAMBIO DE SIGLO,   *
002400*                                 SIN IMPACTO YA QUE LA RUTINA   *
002500*                                 NO MANEJA FECHAS                
002600*   19/01/1999  C.P.   AS-0319    VERIFICACION Y2K - SIN CAMBIOS *
002700*   02/11/2000  N.B.   AS-0338    SE DOCUMENTA LA TABLA DE 88    *
002800*----------------------------------------------------------------*
002900* Tectonics: cobc
003000******************************************************************
003100
003200 IDENTIFICATION DIVISION.
003300
003400 PROGRAM-ID. CLCRESUL.
003500 AUTHOR. RICARDO BALSIMELLI.
003600 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
003700 DATE-WRITTEN. 22/03/1989.
003800 DATE-COMPILED.
003900 SECURITY. USO INTERNO - CONFIDENCIAL.
004000
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800
004900 WORKING-STORAGE SECTION.
005000
005100 01 WS-VAR-AUX.
005200    05 WS-GOL-LOCAL                     PIC 9(02) COMP.
005300    05 WS-GOL-VISITA                    PIC 9(02) COMP.
005400
005500*    REDEFINE DE TRABAJO PARA COMPARAR LOS GOLES COMO UNA SOLA
005600*    CLAVE NUMERICA EN LUGAR DE DOS CAMPOS SEPARADOS
005700 01 WS-DIFERENCIA                       PIC S9(03) COMP.
005800 01 WS-DIFERENCIA-R REDEFINES WS-DIFERENCIA.
005900    05 WS-DIFERENCIA-SIGNO              PIC X(01).
006000    05 FILLER                           PIC X(01).
006100
006200 01 WS-MARCADOR.
006300    05 WS-MAR-LOCAL                     PIC 9(02).
006400    05 WS-MAR-VISITA                    PIC 9(02).
006500 01 WS-MARCADOR-R REDEFINES WS-MARCADOR.
006600    05 WS-MAR-COMPLETO                  PIC 9(04).
006700
006800*    REDEFINE DE TRABAJO PARA VER EL TIPO DE APUESTA COMO DOS
006900*    INDICADORES DE UN CARACTER (USADO EN DISPLAYS DE DIAGNOSTICO)
007000 01 WS-TIPO-APUESTA-AUX                 PIC X(12).
007100 01 WS-TIPO-APUESTA-AUX-R REDEFINES WS-TIPO-APUESTA-AUX.
007200    05 WS-TIPO-APUESTA-1RA-LETRA        PIC X(01).
007300    05 FILLER                           PIC X(11).
007400
007500*----------------------------------------------------------------*
007600 LINKAGE SECTION.
007700
007800 01 LK-ENTRADA.
007900    05 LK-ENT-GOLES-LOCAL                PIC 9(02).
008000    05 LK-ENT-GOLES-VISITA               PIC 9(02).
008100    05 LK-ENT-EQUIPO-LOCAL               PIC X(20).
008200    05 LK-ENT-EQUIPO-VISITA              PIC X(20).
008300    05 LK-ENT-EQUIPO-APOSTADO            PIC X(20).
008400    05 LK-ENT-TIPO-APUESTA               PIC X(12).
008500       88 LK-ENT-ES-FOR                    VALUE 'FOR'.
008600       88 LK-ENT-ES-AGAINST                 VALUE 'AGAINST'.
008700
008800 01 LK-SALIDA.
008900    05 LK-SAL-RESULTADO                  PIC X(01).
009000       88 LK-SAL-GANA-LOCAL                 VALUE 'H'.
009100       88 LK-SAL-EMPATE                     VALUE 'D'.
009200       88 LK-SAL-GANA-VISITA                VALUE 'A'.
009300    05 LK-SAL-GANA                       PIC X(01).
009400       88 LK-SAL-GANADORA                   VALUE 'Y'.
009500       88 LK-SAL-PERDEDORA                  VALUE 'N'.
009600
009700*----------------------------------------------------------------*
009800 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
009900*----------------------------------------------------------------*
010000
010100     PERFORM 1000-RESOLVER-RESULTADO
010200        THRU 1000-RESOLVER-RESULTADO-FIN.
010300
010400     EXIT PROGRAM.
010500
010600*----------------------------------------------------------------*
010700 1000-RESOLVER-RESULTADO.
010800
010900     INITIALIZE LK-SALIDA.
011000     MOVE LK-ENT-GOLES-LOCAL  TO WS-GOL-LOCAL.
011100     MOVE LK-ENT-GOLES-VISITA TO WS-GOL-VISITA.
011200
011300     PERFORM 1100-CALCULAR-GANADOR
011400        THRU 1100-CALCULAR-GANADOR-FIN.
011500
011600     PERFORM 1200-RESOLVER-APUESTA
011700        THRU 1200-RESOLVER-APUESTA-FIN.
011800
011900 1000-RESOLVER-RESULTADO-FIN.
012000     EXIT.
012100
012200*----------------------------------------------------------------*
012300*    SE COMPARAN LOS GOLES PARA FIJAR EL 88 DE RESULTADO. EL
012400*    EMPATE SE DA CUANDO AMBOS EQUIPOS CONVIERTEN LA MISMA
012500*    CANTIDAD DE GOLES, INCLUSO SI ES CERO A CERO.
012600 1100-CALCULAR-GANADOR.
012700
012800     EVALUATE TRUE
012900         WHEN WS-GOL-LOCAL > WS-GOL-VISITA
013000              SET LK-SAL-GANA-LOCAL  TO TRUE
013100         WHEN WS-GOL-LOCAL < WS-GOL-VISITA
013200              SET LK-SAL-GANA-VISITA TO TRUE
013300         WHEN OTHER
013400              SET LK-SAL-EMPATE      TO TRUE
013500     END-EVALUATE.
013600
013700 1100-CALCULAR-GANADOR-FIN.
013800     EXIT.
013900
014000*----------------------------------------------------------------*
014100*    UNA APUESTA "FOR" GANA SI EL EQUIPO APOSTADO ES EL GANADOR
014200*    DEL PARTIDO.  UNA APUESTA "AGAINST" GANA SI EL EQUIPO
014300*    APOSTADO *NO* ES EL GANADOR (INCLUYE EL EMPATE).
014400 1200-RESOLVER-APUESTA.
014500
014600     EVALUATE TRUE
014700         WHEN LK-SAL-GANA-LOCAL
014800              AND LK-ENT-EQUIPO-APOSTADO = LK-ENT-EQUIPO-LOCAL
014900              SET LK-SAL-GANADORA TO TRUE
015000         WHEN LK-SAL-GANA-VISITA
015100              AND LK-ENT-EQUIPO-APOSTADO = LK-ENT-EQUIPO-VISITA
015200              SET LK-SAL-GANADORA TO TRUE
015300         WHEN OTHER
015400              SET LK-SAL-PERDEDORA TO TRUE
015500     END-EVALUATE.
015600
015700     IF LK-ENT-ES-AGAINST
015800        IF LK-SAL-GANADORA
015900           SET LK-SAL-PERDEDORA TO TRUE
016000        ELSE
016100           SET LK-SAL-GANADORA TO TRUE
016200        END-IF
016300     END-IF.
016400
016500 1200-RESOLVER-APUESTA-FIN.
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900 END PROGRAM CLCRESUL.
017000
