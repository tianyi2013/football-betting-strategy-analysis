000100******************************************************************
000200*                                                                *
000300*   T A B L E G A                                                *
000400*                                                                *
000500*   CONSTRUYE LA TABLA DE POSICIONES FINAL DE UNA TEMPORADA A    *
000600*   PARTIR DEL ARCHIVO DE PARTIDOS DISPUTADOS.  ACUMULA PUNTOS,  *
000700*   W/D/L Y GOLES POR EQUIPO, ORDENA POR PUNTOS Y DIF. DE GOLES, *
000800*   IMPRIME LA TABLA Y EL RENDIMIENTO LOCAL/VISITANTE, Y DEJA    *
000900*   GRABADA LA TABLA EN EL ARCHIVO INDEXADO QUE LEE BUSTABLA     *
001000*   PARA LA TEMPORADA SIGUIENTE.                                 *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*----------------------------------------------------------------*
001500*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001600*----------------------------------------------------------------*
001700*   02/05/1989  R.B.   AS-0048    ALTA INICIAL DEL PROGRAMA      *
001800*   19/10/1989  C.P.   AS-0065    SE AGREGA EL RENDIMIENTO       *
001900*                                 LOCAL/VISITANTE AL REPORTE     *
002000*   25/02/1991  N.B.   AS-0113    SE AGREGA LA GRABACION DE LA   *
002100*                                 TABLA PARA LA TEMP. SIGUIENTE  *
002200*   08/08/1993  R.G.   AS-0188    SE AGREGA EL FILLER DE RESERVA *
002300*   30/01/1996  S.U.   AS-0258    REVISION GENERAL DEL PROGRAMA  *
002400*   17/09/1998  R.B.   AS-0307    PREPARACION CAMBIO DE SIGLO,   *
002500*                                 SIN IMPACTO YA QUE EL AGNO DE  *
002600*                                 TEMPORADA YA ES DE 4 DIGITOS   *
002700*   11/02/1999  C.P.   AS-0323    VERIFICACION Y2K - SIN CAMBIOS *
002800*   26/06/2003  N.B.   AS-0361    SE AMPLIA LA TABLA A 40 EQUIPOS*
002900*   14/10/2009  S.U.   AS-0398    SE AGREGA EL WIN-RATE LOCAL Y  *
003000*                                 VISITANTE AL BLOQUE DE RENDI-  *
003100*                                 MIENTO, QUE SOLO MOSTRABA PTS *
003200*----------------------------------------------------------------*
003300* Tectonics: cobc
003400******************************************************************
003500
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. TABLEGA.
003800 AUTHOR. RICARDO BALSIMELLI.
003900 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004000 DATE-WRITTEN. 02/05/1989.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO - CONFIDENCIAL.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300 SELECT ENT-PARTIDOS
005400     ASSIGN TO PARTIDOS
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-PARTIDOS.
005700
005800 SELECT SAL-REPORTE
005900     ASSIGN TO TABLREPT
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FS-REPORTE.
006200
006300 SELECT SAL-TABLANT
006400     ASSIGN TO TABLANT
006500     ORGANIZATION IS INDEXED
006600     ACCESS MODE IS RANDOM
006700     FILE STATUS IS FS-TABLANT
006800     RECORD KEY IS WS-TAB-EQUIPO.
006900
007000*----------------------------------------------------------------*
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD ENT-PARTIDOS.
007600     COPY PARTIDO.
007700
007800 FD SAL-REPORTE.
007900 01 WS-SAL-REPORTE                        PIC X(91).
008000
008100 FD SAL-TABLANT.
008200     COPY TABLIGA.
008300
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 01 FS-STATUS.
008800    05 FS-PARTIDOS                    PIC X(02).
008900       88 FS-PARTIDOS-OK                      VALUE '00'.
009000       88 FS-PARTIDOS-EOF                      VALUE '10'.
009100       88 FS-PARTIDOS-NFD                      VALUE '35'.
009200    05 FS-REPORTE                     PIC X(02).
009300       88 FS-REPORTE-OK                        VALUE '00'.
009400    05 FS-TABLANT                     PIC X(02).
009500       88 FS-TABLANT-OK                        VALUE '00'.
009600       88 FS-TABLANT-CLAVE-DUP                 VALUE '22'.
009700
009800*----------------------------------------------------------------*
009900     COPY TABLREP.
010000
010100*----------------------------------------------------------------*
010200 01 WS-CONTADORES.
010300    05 WS-CANT-EQUIPOS                 PIC 9(02) COMP VALUE ZERO.
010400    05 WS-CANT-PARTIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
010500    05 WS-CANT-PARTIDOS-INVALIDOS      PIC 9(05) COMP VALUE ZERO.
010600    05 WS-TEMPORADA-ACTUAL             PIC 9(04) VALUE ZERO.
010700*    REDEFINE DE TRABAJO: SEPARA EL AGNO DE TEMPORADA EN SIGLO Y
010800*    AGNO CORTO PARA LOS DISPLAYS DE AUDITORIA (VER AS-0307)
010900    05 WS-TEMPORADA-ACTUAL-R REDEFINES WS-TEMPORADA-ACTUAL.
011000       10 WS-TEMP-SIGLO                PIC 9(02).
011100       10 WS-TEMP-ANIO-CORTO            PIC 9(02).
011200
011300*    TABLA DE TRABAJO DE LA TEMPORADA: UN RENGLON POR EQUIPO,
011400*    CARGADO EN EL ORDEN EN QUE APARECEN EN EL ARCHIVO
011500 01 WS-TABLA-EQUIPOS.
011600    05 WS-TAE-RENGLON OCCURS 40 TIMES
011700                      INDEXED BY WS-IDX-EQUIPO
011800                                 WS-IDX-ORDEN.
011900       10 WS-TAE-NOMBRE              PIC X(20).
012000       10 WS-TAE-PJ                  PIC 9(03) COMP.
012100       10 WS-TAE-PG                  PIC 9(03) COMP.
012200       10 WS-TAE-PE                  PIC 9(03) COMP.
012300       10 WS-TAE-PP                  PIC 9(03) COMP.
012400       10 WS-TAE-GF                  PIC 9(03) COMP.
012500       10 WS-TAE-GC                  PIC 9(03) COMP.
012600       10 WS-TAE-PTS                 PIC 9(03) COMP.
012700       10 WS-TAE-PJ-LOC              PIC 9(03) COMP.
012800       10 WS-TAE-PG-LOC              PIC 9(03) COMP.
012900       10 WS-TAE-PE-LOC              PIC 9(03) COMP.
013000       10 WS-TAE-PJ-VIS              PIC 9(03) COMP.
013100       10 WS-TAE-PG-VIS              PIC 9(03) COMP.
013200       10 WS-TAE-PE-VIS              PIC 9(03) COMP.
013300
013400*    REDEFINE DE TRABAJO: VE LA GOLEADA DEL PARTIDO COMO DOS
013500*    CAMPOS SEPARADOS O COMO UNA DIFERENCIA CON SIGNO
013600 01 WS-GOLES-PARTIDO.
013700    05 WS-GP-LOCAL                    PIC 9(02) COMP.
013800    05 WS-GP-VISITA                   PIC 9(02) COMP.
013900 01 WS-GOLES-PARTIDO-R REDEFINES WS-GOLES-PARTIDO.
014000    05 WS-GP-COMPLETO                 PIC 9(04) COMP.
014100
014200*    REDEFINE DE TRABAJO: LA DIFERENCIA DE GOLES DE UN EQUIPO,
014300*    USADA DURANTE EL ORDENAMIENTO DE LA TABLA
014400 01 WS-DIF-ORDEN                      PIC S9(04).
014500 01 WS-DIF-ORDEN-R REDEFINES WS-DIF-ORDEN.
014600    05 WS-DIF-ORDEN-SIGNO             PIC X(01).
014700    05 WS-DIF-ORDEN-VALOR             PIC 9(03).
014800
014900 01 WS-BUSCAR-NOMBRE                  PIC X(20).
015000
015100 01 WS-SW-ENCONTRADO                  PIC X(01) VALUE 'N'.
015200    88 WS-EQUIPO-ENCONTRADO               VALUE 'S'.
015300 01 WS-SW-CAMBIO                       PIC X(01) VALUE 'N'.
015400    88 WS-HUBO-CAMBIO                     VALUE 'S'.
015500
015600*    AREA DE TRABAJO PARA EL INTERCAMBIO DE RENGLONES DURANTE
015700*    EL ORDENAMIENTO POR BURBUJA
015800 01 WS-TAE-RENGLON-AUX.
015900    05 WS-TAEA-NOMBRE                 PIC X(20).
016000    05 WS-TAEA-PJ                     PIC 9(03) COMP.
016100    05 WS-TAEA-PG                     PIC 9(03) COMP.
016200    05 WS-TAEA-PE                     PIC 9(03) COMP.
016300    05 WS-TAEA-PP                     PIC 9(03) COMP.
016400    05 WS-TAEA-GF                     PIC 9(03) COMP.
016500    05 WS-TAEA-GC                     PIC 9(03) COMP.
016600    05 WS-TAEA-PTS                    PIC 9(03) COMP.
016700    05 WS-TAEA-PJ-LOC                 PIC 9(03) COMP.
016800    05 WS-TAEA-PG-LOC                 PIC 9(03) COMP.
016900    05 WS-TAEA-PE-LOC                 PIC 9(03) COMP.
017000    05 WS-TAEA-PJ-VIS                 PIC 9(03) COMP.
017100    05 WS-TAEA-PG-VIS                 PIC 9(03) COMP.
017200    05 WS-TAEA-PE-VIS                 PIC 9(03) COMP.
017300
017400 01 WS-TAE-PTS-LOC-AUX                PIC 9(03) COMP.
017500 01 WS-TAE-PTS-VIS-AUX                PIC 9(03) COMP.
017600
017700*    PORCENTAJE DE PARTIDOS GANADOS SOBRE JUGADOS, COMO LOCAL
017800*    Y COMO VISITANTE (AS-0398)
017900 01 WS-TAE-WR-LOC-AUX                 PIC 9(03)V9(02).
018000 01 WS-TAE-WR-VIS-AUX                 PIC 9(03)V9(02).
018100
018200*    CAMPOS EDITADOS PARA EL RENGLON DE LOCAL/VISITANTE (EL
018300*    STRING NO OPERA DIRECTO SOBRE CAMPOS COMP)
018400 01 WS-LV-EDIT-PJ-LOC                 PIC ZZ9.
018500 01 WS-LV-EDIT-PTS-LOC                PIC ZZ9.
018600 01 WS-LV-EDIT-PJ-VIS                 PIC ZZ9.
018700 01 WS-LV-EDIT-PTS-VIS                PIC ZZ9.
018800 01 WS-LV-EDIT-WR-LOC                 PIC ZZ9.99.
018900 01 WS-LV-EDIT-WR-VIS                 PIC ZZ9.99.
019000
019100*----------------------------------------------------------------*
019200 PROCEDURE DIVISION.
019300*----------------------------------------------------------------*
019400
019500     PERFORM 1000-INICIAR-PROGRAMA
019600        THRU 1000-INICIAR-PROGRAMA-FIN.
019700
019800     PERFORM 2000-PROCESAR-PARTIDOS
019900        THRU 2000-PROCESAR-PARTIDOS-FIN
020000       UNTIL FS-PARTIDOS-EOF.
020100
020200     PERFORM 2700-ORDENAR-TABLA
020300        THRU 2700-ORDENAR-TABLA-FIN.
020400
020500     PERFORM 2900-IMPRIMIR-TABLA
020600        THRU 2900-IMPRIMIR-TABLA-FIN.
020700
020800     PERFORM 2800-REGISTRAR-LOCAL-VISITA
020900        THRU 2800-REGISTRAR-LOCAL-VISITA-FIN.
021000
021100     PERFORM 2950-GRABAR-TABLA-ANTERIOR
021200        THRU 2950-GRABAR-TABLA-ANTERIOR-FIN.
021300
021400     PERFORM 3000-FINALIZAR-PROGRAMA
021500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021600
021700     DISPLAY 'TABLEGA - PARTIDOS LEIDOS    : '
021800              WS-CANT-PARTIDOS-LEIDOS.
021900     DISPLAY 'TABLEGA - PARTIDOS INVALIDOS  : '
022000              WS-CANT-PARTIDOS-INVALIDOS.
022100     DISPLAY 'TABLEGA - EQUIPOS EN TABLA    : ' WS-CANT-EQUIPOS.
022200     DISPLAY 'TABLEGA - SIGLO DE TEMPORADA  : ' WS-TEMP-SIGLO.
022300
022400     STOP RUN.
022500
022600*----------------------------------------------------------------*
022700 1000-INICIAR-PROGRAMA.
022800
022900     PERFORM 1100-ABRIR-ARCHIVOS
023000        THRU 1100-ABRIR-ARCHIVOS-FIN.
023100
023200     PERFORM 2200-LEER-PARTIDOS
023300        THRU 2200-LEER-PARTIDOS-FIN.
023400
023500 1000-INICIAR-PROGRAMA-FIN.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 1100-ABRIR-ARCHIVOS.
024000
024100     OPEN INPUT  ENT-PARTIDOS.
024200     OPEN OUTPUT SAL-REPORTE.
024300     OPEN OUTPUT SAL-TABLANT.
024400
024500     IF NOT FS-PARTIDOS-OK
024600        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PARTIDOS'
024700        DISPLAY 'FILE STATUS: ' FS-PARTIDOS
024800        STOP RUN
024900     END-IF.
025000
025100 1100-ABRIR-ARCHIVOS-FIN.
025200     EXIT.
025300
025400*----------------------------------------------------------------*
025500 2000-PROCESAR-PARTIDOS.
025600
025700     IF WS-ENT-PAR-EQUIPO-LOCAL  NOT = SPACES  AND
025800        WS-ENT-PAR-EQUIPO-VISITA NOT = SPACES  AND
025900        WS-ENT-PAR-RESULTADO     NOT = SPACES
026000
026100        MOVE WS-ENT-PAR-TEMPORADA TO WS-TEMPORADA-ACTUAL
026200
026300        PERFORM 2100-ACTUALIZAR-EQUIPOS
026400           THRU 2100-ACTUALIZAR-EQUIPOS-FIN
026500     ELSE
026600        ADD 1 TO WS-CANT-PARTIDOS-INVALIDOS
026700     END-IF.
026800
026900     PERFORM 2200-LEER-PARTIDOS
027000        THRU 2200-LEER-PARTIDOS-FIN.
027100
027200 2000-PROCESAR-PARTIDOS-FIN.
027300     EXIT.
027400
027500*----------------------------------------------------------------*
027600 2200-LEER-PARTIDOS.
027700
027800     READ ENT-PARTIDOS.
027900
028000     EVALUATE TRUE
028100         WHEN FS-PARTIDOS-OK
028200              ADD 1 TO WS-CANT-PARTIDOS-LEIDOS
028300         WHEN FS-PARTIDOS-EOF
028400              CONTINUE
028500         WHEN OTHER
028600              DISPLAY 'ERROR AL LEER EL ARCHIVO DE PARTIDOS'
028700              DISPLAY 'FILE STATUS: ' FS-PARTIDOS
028800              STOP RUN
028900     END-EVALUATE.
029000
029100 2200-LEER-PARTIDOS-FIN.
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500*    ACTUALIZA LOS RENGLONES DE TABLA DEL LOCAL Y DEL VISITANTE
029600*    CON EL RESULTADO DEL PARTIDO LEIDO
029700 2100-ACTUALIZAR-EQUIPOS.
029800
029900     MOVE WS-ENT-PAR-GOLES-LOCAL  TO WS-GP-LOCAL.
030000     MOVE WS-ENT-PAR-GOLES-VISITA TO WS-GP-VISITA.
030100
030200     MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-BUSCAR-NOMBRE.
030300     PERFORM 2110-UBICAR-EQUIPO
030400        THRU 2110-UBICAR-EQUIPO-FIN.
030500     SET WS-IDX-ORDEN TO WS-IDX-EQUIPO.
030600
030700     ADD 1          TO WS-TAE-PJ (WS-IDX-ORDEN).
030800     ADD 1          TO WS-TAE-PJ-LOC (WS-IDX-ORDEN).
030900     ADD WS-GP-LOCAL  TO WS-TAE-GF (WS-IDX-ORDEN).
031000     ADD WS-GP-VISITA TO WS-TAE-GC (WS-IDX-ORDEN).
031100
031200     EVALUATE TRUE
031300         WHEN WS-PAR-GANA-LOCAL
031400              ADD 3 TO WS-TAE-PTS (WS-IDX-ORDEN)
031500              ADD 1 TO WS-TAE-PG (WS-IDX-ORDEN)
031600              ADD 1 TO WS-TAE-PG-LOC (WS-IDX-ORDEN)
031700         WHEN WS-PAR-EMPATE
031800              ADD 1 TO WS-TAE-PTS (WS-IDX-ORDEN)
031900              ADD 1 TO WS-TAE-PE (WS-IDX-ORDEN)
032000              ADD 1 TO WS-TAE-PE-LOC (WS-IDX-ORDEN)
032100         WHEN WS-PAR-GANA-VISITA
032200              ADD 1 TO WS-TAE-PP (WS-IDX-ORDEN)
032300     END-EVALUATE.
032400
032500     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-BUSCAR-NOMBRE.
032600     PERFORM 2110-UBICAR-EQUIPO
032700        THRU 2110-UBICAR-EQUIPO-FIN.
032800     SET WS-IDX-ORDEN TO WS-IDX-EQUIPO.
032900
033000     ADD 1          TO WS-TAE-PJ (WS-IDX-ORDEN).
033100     ADD 1          TO WS-TAE-PJ-VIS (WS-IDX-ORDEN).
033200     ADD WS-GP-VISITA TO WS-TAE-GF (WS-IDX-ORDEN).
033300     ADD WS-GP-LOCAL  TO WS-TAE-GC (WS-IDX-ORDEN).
033400
033500     EVALUATE TRUE
033600         WHEN WS-PAR-GANA-VISITA
033700              ADD 3 TO WS-TAE-PTS (WS-IDX-ORDEN)
033800              ADD 1 TO WS-TAE-PG (WS-IDX-ORDEN)
033900              ADD 1 TO WS-TAE-PG-VIS (WS-IDX-ORDEN)
034000         WHEN WS-PAR-EMPATE
034100              ADD 1 TO WS-TAE-PTS (WS-IDX-ORDEN)
034200              ADD 1 TO WS-TAE-PE (WS-IDX-ORDEN)
034300              ADD 1 TO WS-TAE-PE-VIS (WS-IDX-ORDEN)
034400         WHEN WS-PAR-GANA-LOCAL
034500              ADD 1 TO WS-TAE-PP (WS-IDX-ORDEN)
034600     END-EVALUATE.
034700
034800 2100-ACTUALIZAR-EQUIPOS-FIN.
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200*    BUSQUEDA SECUENCIAL DEL EQUIPO CUYO NOMBRE SE ENCUENTRA EN
035300*    WS-BUSCAR-NOMBRE; SI NO ESTA EN LA TABLA SE AGREGA UN
035400*    RENGLON NUEVO EN CEROS
035500 2110-UBICAR-EQUIPO.
035600
035700     MOVE 'N' TO WS-SW-ENCONTRADO.
035800
035900     PERFORM 2115-COMPARAR-NOMBRE
036000        THRU 2115-COMPARAR-NOMBRE-FIN
036100       VARYING WS-IDX-EQUIPO FROM 1 BY 1
036200         UNTIL WS-IDX-EQUIPO > WS-CANT-EQUIPOS.
036300
036400     IF NOT WS-EQUIPO-ENCONTRADO
036500        ADD 1 TO WS-CANT-EQUIPOS
036600        SET WS-IDX-EQUIPO TO WS-CANT-EQUIPOS
036700        MOVE WS-BUSCAR-NOMBRE TO WS-TAE-NOMBRE (WS-IDX-EQUIPO)
036800     END-IF.
036900
037000 2110-UBICAR-EQUIPO-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 2115-COMPARAR-NOMBRE.
037500
037600     IF WS-TAE-NOMBRE (WS-IDX-EQUIPO) = WS-BUSCAR-NOMBRE
037700        MOVE 'S' TO WS-SW-ENCONTRADO
037800     END-IF.
037900
038000 2115-COMPARAR-NOMBRE-FIN.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400*    ORDENAMIENTO POR BURBUJA DESCENDENTE POR PUNTOS Y, EN CASO
038500*    DE IGUALDAD, POR DIFERENCIA DE GOLES
038600 2700-ORDENAR-TABLA.
038700
038800     MOVE 'S' TO WS-SW-CAMBIO.
038900
039000     PERFORM 2710-PASADA-ORDEN
039100        THRU 2710-PASADA-ORDEN-FIN
039200       UNTIL NOT WS-HUBO-CAMBIO.
039300
039400 2700-ORDENAR-TABLA-FIN.
039500     EXIT.
039600
039700*----------------------------------------------------------------*
039800 2710-PASADA-ORDEN.
039900
040000     MOVE 'N' TO WS-SW-CAMBIO.
040100
040200     PERFORM 2720-COMPARAR-RENGLONES
040300        THRU 2720-COMPARAR-RENGLONES-FIN
040400       VARYING WS-IDX-ORDEN FROM 1 BY 1
040500         UNTIL WS-IDX-ORDEN > WS-CANT-EQUIPOS.
040600
040700 2710-PASADA-ORDEN-FIN.
040800     EXIT.
040900
041000*----------------------------------------------------------------*
041100*    SE OMITE LA ULTIMA POSICION: NO TIENE SIGUIENTE RENGLON
041200*    CONTRA EL CUAL COMPARAR
041300 2720-COMPARAR-RENGLONES.
041400
041500     IF WS-IDX-ORDEN NOT < WS-CANT-EQUIPOS
041600        GO TO 2720-COMPARAR-RENGLONES-FIN
041700     END-IF.
041800
041900     SET WS-IDX-EQUIPO TO WS-IDX-ORDEN.
042000     SET WS-IDX-EQUIPO UP BY 1.
042100
042200     IF WS-TAE-PTS (WS-IDX-ORDEN) < WS-TAE-PTS (WS-IDX-EQUIPO)
042300        PERFORM 2730-INTERCAMBIAR-RENGLONES
042400           THRU 2730-INTERCAMBIAR-RENGLONES-FIN
042500     ELSE
042600        IF WS-TAE-PTS (WS-IDX-ORDEN) = WS-TAE-PTS (WS-IDX-EQUIPO)
042700           COMPUTE WS-DIF-ORDEN =
042800              (WS-TAE-GF (WS-IDX-EQUIPO) -
042900               WS-TAE-GC (WS-IDX-EQUIPO)) -
043000              (WS-TAE-GF (WS-IDX-ORDEN)  -
043100               WS-TAE-GC (WS-IDX-ORDEN))
043200           IF WS-DIF-ORDEN > ZERO
043300              PERFORM 2730-INTERCAMBIAR-RENGLONES
043400                 THRU 2730-INTERCAMBIAR-RENGLONES-FIN
043500           END-IF
043600        END-IF
043700     END-IF.
043800
043900 2720-COMPARAR-RENGLONES-FIN.
044000     EXIT.
044100
044200*----------------------------------------------------------------*
044300 2730-INTERCAMBIAR-RENGLONES.
044400
044500     MOVE WS-TAE-RENGLON (WS-IDX-ORDEN)   TO WS-TAE-RENGLON-AUX.
044600     MOVE WS-TAE-RENGLON (WS-IDX-EQUIPO)
044700                                 TO WS-TAE-RENGLON (WS-IDX-ORDEN).
044800     MOVE WS-TAE-RENGLON-AUX TO WS-TAE-RENGLON (WS-IDX-EQUIPO).
044900     MOVE 'S' TO WS-SW-CAMBIO.
045000
045100 2730-INTERCAMBIAR-RENGLONES-FIN.
045200     EXIT.
045300
045400*----------------------------------------------------------------*
045500 2900-IMPRIMIR-TABLA.
045600
045700     MOVE WS-TEMPORADA-ACTUAL TO WS-TRP-ANIO-TEMP.
045800     COMPUTE WS-TRP-ANIO-TEMP-FIN = WS-TEMPORADA-ACTUAL + 1.
045900     MOVE WS-TRP-TITULO    TO WS-SAL-REPORTE.
046000     WRITE WS-SAL-REPORTE.
046100
046200     MOVE WS-TRP-CABECERA  TO WS-SAL-REPORTE.
046300     WRITE WS-SAL-REPORTE.
046400
046500     MOVE WS-TRP-SEPARADOR TO WS-SAL-REPORTE.
046600     WRITE WS-SAL-REPORTE.
046700
046800     PERFORM 2910-IMPRIMIR-RENGLON
046900        THRU 2910-IMPRIMIR-RENGLON-FIN
047000       VARYING WS-IDX-ORDEN FROM 1 BY 1
047100         UNTIL WS-IDX-ORDEN > WS-CANT-EQUIPOS.
047200
047300 2900-IMPRIMIR-TABLA-FIN.
047400     EXIT.
047500
047600*----------------------------------------------------------------*
047700 2910-IMPRIMIR-RENGLON.
047800
047900     MOVE WS-IDX-ORDEN                    TO WS-TRP-POS.
048000     MOVE WS-TAE-NOMBRE (WS-IDX-ORDEN)     TO WS-TRP-EQUIPO.
048100     MOVE WS-TAE-PJ     (WS-IDX-ORDEN)     TO WS-TRP-PJ.
048200     MOVE WS-TAE-PG     (WS-IDX-ORDEN)     TO WS-TRP-PG.
048300     MOVE WS-TAE-PE     (WS-IDX-ORDEN)     TO WS-TRP-PE.
048400     MOVE WS-TAE-PP     (WS-IDX-ORDEN)     TO WS-TRP-PP.
048500     MOVE WS-TAE-GF     (WS-IDX-ORDEN)     TO WS-TRP-GF.
048600     MOVE WS-TAE-GC     (WS-IDX-ORDEN)     TO WS-TRP-GC.
048700     COMPUTE WS-TRP-GD = WS-TAE-GF (WS-IDX-ORDEN) -
048800                         WS-TAE-GC (WS-IDX-ORDEN).
048900     MOVE WS-TAE-PTS    (WS-IDX-ORDEN)     TO WS-TRP-PTS.
049000
049100     MOVE WS-TRP-DETALLE TO WS-SAL-REPORTE.
049200     WRITE WS-SAL-REPORTE.
049300
049400 2910-IMPRIMIR-RENGLON-FIN.
049500     EXIT.
049600
049700*----------------------------------------------------------------*
049800*    IMPRIME EL BLOQUE DE RENDIMIENTO LOCAL/VISITANTE: PTS Y
049900*    WIN-RATE DE CADA EQUIPO COMO LOCAL Y COMO VISITANTE
050000 2800-REGISTRAR-LOCAL-VISITA.
050100
050200     MOVE SPACES TO WS-SAL-REPORTE.
050300     WRITE WS-SAL-REPORTE.
050400
050500     MOVE WS-TRP-SEPARADOR TO WS-SAL-REPORTE.
050600     WRITE WS-SAL-REPORTE.
050700
050800     PERFORM 2820-IMPRIMIR-LOC-VIS
050900        THRU 2820-IMPRIMIR-LOC-VIS-FIN
051000       VARYING WS-IDX-ORDEN FROM 1 BY 1
051100         UNTIL WS-IDX-ORDEN > WS-CANT-EQUIPOS.
051200
051300 2800-REGISTRAR-LOCAL-VISITA-FIN.
051400     EXIT.
051500
051600*----------------------------------------------------------------*
051700 2820-IMPRIMIR-LOC-VIS.
051800
051900     COMPUTE WS-TAE-PTS-LOC-AUX ROUNDED =
052000        3 * WS-TAE-PG-LOC (WS-IDX-ORDEN) +
052100            WS-TAE-PE-LOC (WS-IDX-ORDEN).
052200     COMPUTE WS-TAE-PTS-VIS-AUX ROUNDED =
052300        3 * WS-TAE-PG-VIS (WS-IDX-ORDEN) +
052400            WS-TAE-PE-VIS (WS-IDX-ORDEN).
052500
052600*    WIN-RATE LOCAL Y VISITANTE: PARTIDOS GANADOS SOBRE JUGADOS
052700*    EN CADA CONDICION; SIN PARTIDOS JUGADOS DA CERO (AS-0398)
052800     IF WS-TAE-PJ-LOC (WS-IDX-ORDEN) = ZERO
052900        MOVE ZERO TO WS-TAE-WR-LOC-AUX
053000     ELSE
053100        DIVIDE WS-TAE-PG-LOC (WS-IDX-ORDEN)
053200            BY WS-TAE-PJ-LOC (WS-IDX-ORDEN)
053300            GIVING WS-TAE-WR-LOC-AUX ROUNDED
053400        MULTIPLY WS-TAE-WR-LOC-AUX BY 100
053500            GIVING WS-TAE-WR-LOC-AUX ROUNDED
053600     END-IF.
053700
053800     IF WS-TAE-PJ-VIS (WS-IDX-ORDEN) = ZERO
053900        MOVE ZERO TO WS-TAE-WR-VIS-AUX
054000     ELSE
054100        DIVIDE WS-TAE-PG-VIS (WS-IDX-ORDEN)
054200            BY WS-TAE-PJ-VIS (WS-IDX-ORDEN)
054300            GIVING WS-TAE-WR-VIS-AUX ROUNDED
054400        MULTIPLY WS-TAE-WR-VIS-AUX BY 100
054500            GIVING WS-TAE-WR-VIS-AUX ROUNDED
054600     END-IF.
054700
054800     MOVE WS-TAE-PJ-LOC  (WS-IDX-ORDEN) TO WS-LV-EDIT-PJ-LOC.
054900     MOVE WS-TAE-PTS-LOC-AUX            TO WS-LV-EDIT-PTS-LOC.
055000     MOVE WS-TAE-WR-LOC-AUX             TO WS-LV-EDIT-WR-LOC.
055100     MOVE WS-TAE-PJ-VIS  (WS-IDX-ORDEN) TO WS-LV-EDIT-PJ-VIS.
055200     MOVE WS-TAE-PTS-VIS-AUX            TO WS-LV-EDIT-PTS-VIS.
055300     MOVE WS-TAE-WR-VIS-AUX             TO WS-LV-EDIT-WR-VIS.
055400
055500     MOVE SPACES TO WS-SAL-REPORTE.
055600     STRING WS-TAE-NOMBRE (WS-IDX-ORDEN) DELIMITED BY SPACE
055700            ' LOC: PJ=' DELIMITED BY SIZE
055800            WS-LV-EDIT-PJ-LOC  DELIMITED BY SIZE
055900            ' PTS=' DELIMITED BY SIZE
056000            WS-LV-EDIT-PTS-LOC DELIMITED BY SIZE
056100            ' WR=' DELIMITED BY SIZE
056200            WS-LV-EDIT-WR-LOC  DELIMITED BY SIZE
056300            '%' DELIMITED BY SIZE
056400            '  VIS: PJ=' DELIMITED BY SIZE
056500            WS-LV-EDIT-PJ-VIS  DELIMITED BY SIZE
056600            ' PTS=' DELIMITED BY SIZE
056700            WS-LV-EDIT-PTS-VIS DELIMITED BY SIZE
056800            ' WR=' DELIMITED BY SIZE
056900            WS-LV-EDIT-WR-VIS  DELIMITED BY SIZE
057000            '%' DELIMITED BY SIZE
057100            INTO WS-SAL-REPORTE.
057200     WRITE WS-SAL-REPORTE.
057300
057400 2820-IMPRIMIR-LOC-VIS-FIN.
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800*    GRABA LA TABLA ORDENADA EN EL ARCHIVO INDEXADO QUE USARA
057900*    BUSTABLA EN LA TEMPORADA SIGUIENTE
058000 2950-GRABAR-TABLA-ANTERIOR.
058100
058200     PERFORM 2960-GRABAR-RENGLON-TABLANT
058300        THRU 2960-GRABAR-RENGLON-TABLANT-FIN
058400       VARYING WS-IDX-ORDEN FROM 1 BY 1
058500         UNTIL WS-IDX-ORDEN > WS-CANT-EQUIPOS.
058600
058700 2950-GRABAR-TABLA-ANTERIOR-FIN.
058800     EXIT.
058900
059000*----------------------------------------------------------------*
059100 2960-GRABAR-RENGLON-TABLANT.
059200
059300     MOVE WS-TAE-NOMBRE (WS-IDX-ORDEN) TO WS-TAB-EQUIPO.
059400     MOVE WS-IDX-ORDEN                 TO WS-TAB-POSICION.
059500     MOVE WS-TAE-PJ  (WS-IDX-ORDEN)     TO WS-TAB-PARTIDOS-JUG.
059600     MOVE WS-TAE-PG  (WS-IDX-ORDEN)     TO WS-TAB-GANADOS.
059700     MOVE WS-TAE-PE  (WS-IDX-ORDEN)     TO WS-TAB-EMPATADOS.
059800     MOVE WS-TAE-PP  (WS-IDX-ORDEN)     TO WS-TAB-PERDIDOS.
059900     MOVE WS-TAE-GF  (WS-IDX-ORDEN)     TO WS-TAB-GOLES-FAVOR.
060000     MOVE WS-TAE-GC  (WS-IDX-ORDEN)     TO WS-TAB-GOLES-CONTRA.
060100     COMPUTE WS-TAB-DIF-GOLES = WS-TAE-GF (WS-IDX-ORDEN) -
060200                                WS-TAE-GC (WS-IDX-ORDEN).
060300     MOVE WS-TAE-PTS (WS-IDX-ORDEN)     TO WS-TAB-PUNTOS.
060400
060500     WRITE WS-TAB-RENGLON.
060600
060700     IF NOT FS-TABLANT-OK
060800        DISPLAY 'ERROR AL GRABAR LA TABLA ANTERIOR: ' FS-TABLANT
060900     END-IF.
061000
061100 2960-GRABAR-RENGLON-TABLANT-FIN.
061200     EXIT.
061300
061400*----------------------------------------------------------------*
061500 3000-FINALIZAR-PROGRAMA.
061600
061700     CLOSE ENT-PARTIDOS, SAL-REPORTE, SAL-TABLANT.
061800
061900 3000-FINALIZAR-PROGRAMA-FIN.
062000     EXIT.
062100
062200*----------------------------------------------------------------*
062300 END PROGRAM TABLEGA.
062400
062500
