000100******************************************************************
000200*                                                                *
000300*   A P L O C V I S                                              *
000400*                                                                *
000500*   ESTRATEGIA "LOCAL SIEMPRE".  PARA CADA PARTIDO DE LA          
000600*   TEMPORADA CON CUOTA DE LOCAL VALIDA, SE APUESTA A FAVOR DEL   
000700*   EQUIPO LOCAL A ESA CUOTA.  GANA LA APUESTA SI EL RESULTADO    
000800*   FINAL DEL PARTIDO ES GANA-LOCAL.  ACUMULA LAS METRICAS DE     
000900*   RENDIMIENTO DEL LOTE.                                        *
001000*                                                                *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                       *
001300*----------------------------------------------------------------*
001400*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001500*----------------------------------------------------------------*
001600*   14/06/1989  R.B.   AS-0054    ALTA INICIAL DEL PROGRAMA      *
001700*   20/11/1989  C.P.   AS-0072    SE AGREGA EL CHEQUEO DE CUOTA  *
001800*                                 DE LOCAL EN CERO                
001900*   11/04/1991  N.B.   AS-0120    SE AGREGA EL FILLER DE RESERVA *
002000*   23/09/1993  R.G.   AS-0194    REVISION GENERAL DEL PROGRAMA  *
002100*   08/02/1996  S.U.   AS-0263    SE DOCUMENTA EL CONTADOR DE    *
002200*                                 PARTIDOS OMITIDOS POR CUOTA    *
002300*   22/09/1998  R.B.   AS-0311    PREPARACION CAMBIO DE SIGLO,   *
002400*                                 SIN IMPACTO EN LOS CAMPOS DE   *
002500*                                 TEMPORADA, YA SON DE 4 DIGITOS *
002600*   10/02/1999  C.P.   AS-0328    VERIFICACION Y2K - SIN CAMBIOS *
002700*   05/12/2003  N.B.   AS-0359    SE AGREGA EL PORCENTAJE DE     *
002800*                                 PARTIDOS OMITIDOS AL RESUMEN   *
002900*----------------------------------------------------------------*
003000* Tectonics: cobc
003100******************************************************************
003200
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. APLOCVIS.
003500 AUTHOR. RICARDO BALSIMELLI.
003600 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
003700 DATE-WRITTEN. 14/06/1989.
003800 DATE-COMPILED.
003900 SECURITY. USO INTERNO - CONFIDENCIAL.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 FILE-CONTROL.
004900
005000 SELECT ENT-PARTIDOS
005100     ASSIGN TO PARTIDOS
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-PARTIDOS.
005400
005500 SELECT SAL-APUESTAS
005600     ASSIGN TO APUESTAS
005700     ORGANIZATION IS LINE SEQUENTIAL
005800     FILE STATUS IS FS-APUESTAS.
005900
006000 SELECT SAL-REPORTE
006100     ASSIGN TO LOCVISREP
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS FS-REPORTE.
006400
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700
006800 FILE SECTION.
006900
007000 FD ENT-PARTIDOS.
007100     COPY PARTIDO.
007200
007300 FD SAL-APUESTAS.
007400     COPY APUESTA.
007500
007600 FD SAL-REPORTE.
007700 01 WS-SAL-REPORTE                        PIC X(91).
007800
007900*----------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100
008200 01 FS-STATUS.
008300    05 FS-PARTIDOS                    PIC X(02).
008400       88 FS-PARTIDOS-OK                      VALUE '00'.
008500       88 FS-PARTIDOS-EOF                     VALUE '10'.
008600    05 FS-APUESTAS                    PIC X(02).
008700       88 FS-APUESTAS-OK                      VALUE '00'.
008800    05 FS-REPORTE                     PIC X(02).
008900       88 FS-REPORTE-OK                       VALUE '00'.
009000
009100*----------------------------------------------------------------*
009200 01 WS-CONTADORES.
009300    05 WS-CANT-PARTIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
009400*    REDEFINE DE TRABAJO: PARTIDOS LEIDOS EN SU FORMA ZONED,
009500*    USADA AL ARMAR EL RENGLON DE RESUMEN CON STRING
009600    05 WS-CANT-LEIDOS-Z REDEFINES WS-CANT-PARTIDOS-LEIDOS
009700                                       PIC 9(05).
009800    05 WS-CANT-PARTIDOS-OMITIDOS       PIC 9(05) COMP VALUE ZERO.
009900*    REDEFINE DE TRABAJO: LOS PARTIDOS OMITIDOS POR FALTA DE
010000*    CUOTA DE LOCAL, EN SU FORMA ZONED PARA EL RESUMEN IMPRESO
010100    05 WS-CANT-OMITIDOS-Z REDEFINES WS-CANT-PARTIDOS-OMITIDOS
010200                                       PIC 9(05).
010300    05 WS-CANT-APUESTAS-GEN            PIC 9(05) COMP VALUE ZERO.
010400
010500 01 WS-ACUM-TOTAL.
010600    05 WS-ACU-TOT-APUESTAS             PIC 9(05) COMP VALUE ZERO.
010700    05 WS-ACU-TOT-GANADAS              PIC 9(05) COMP VALUE ZERO.
010800    05 WS-ACU-TOT-MONTO                PIC 9(07)V9(02) VALUE ZERO.
010900    05 WS-ACU-TOT-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
011000
011100*    REDEFINE DE TRABAJO: EL PORCENTAJE DE OMITIDOS SOBRE EL
011200*    TOTAL LEIDO, CALCULADO CON SIGNO Y MOSTRADO SIN SIGNO
011300 01 WS-PCT-OMITIDOS-AUX                PIC S9(03)V9(02).
011400 01 WS-PCT-OMITIDOS-AUX-R REDEFINES WS-PCT-OMITIDOS-AUX.
011500    05 WS-PCT-OMITIDOS-ENTERO          PIC S9(03).
011600    05 WS-PCT-OMITIDOS-DECIMAL         PIC 9(02).
011700
011800    COPY METRICA.
011900
012000 01 WS-RENGLON-APUESTA.
012100    05 WS-RAP-EQUIPO                   PIC X(20).
012200    05 WS-RAP-CUOTA                    PIC 9(03)V9(02).
012300
012400*    AREAS MIRADAS A LA LINKAGE DE CLCRESUL (DERIVA GANADOR Y
012500*    RESOLUCION DE LA APUESTA A PARTIR DE LOS GOLES)
012600 01 WS-LKE-RESULTADO.
012700    05 WS-LKE-GOLES-LOCAL               PIC 9(02).
012800    05 WS-LKE-GOLES-VISITA              PIC 9(02).
012900    05 WS-LKE-EQUIPO-LOCAL              PIC X(20).
013000    05 WS-LKE-EQUIPO-VISITA             PIC X(20).
013100    05 WS-LKE-EQUIPO-APOSTADO           PIC X(20).
013200    05 WS-LKE-TIPO-APUESTA               PIC X(12).
013300
013400 01 WS-LKS-RESULTADO.
013500    05 WS-LKS-RESULTADO-PARTIDO          PIC X(01).
013600    05 WS-LKS-GANA                       PIC X(01).
013700       88 WS-LKS-ES-GANADORA                  VALUE 'Y'.
013800       88 WS-LKS-ES-PERDEDORA                 VALUE 'N'.
013900
014000*    AREAS MIRADAS A LA LINKAGE DE CLCMETRI (CALCULO DE LAS
014100*    METRICAS DE RENDIMIENTO DEL LOTE)
014200 01 WS-LKE-METRICAS.
014300    05 WS-LKE-MET-TOT-APUESTAS          PIC 9(05) COMP.
014400    05 WS-LKE-MET-TOT-GANADAS           PIC 9(05) COMP.
014500    05 WS-LKE-MET-TOT-MONTO             PIC 9(07)V9(02).
014600    05 WS-LKE-MET-TOT-GANANCIA          PIC 9(07)V9(02).
014700
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION.
015000*----------------------------------------------------------------*
015100
015200     PERFORM 1000-INICIAR-PROGRAMA
015300        THRU 1000-INICIAR-PROGRAMA-FIN.
015400
015500     PERFORM 2000-PROCESAR-PARTIDOS
015600        THRU 2000-PROCESAR-PARTIDOS-FIN
015700        UNTIL FS-PARTIDOS-EOF.
015800
015900     PERFORM 2850-ACUMULAR-METRICAS
016000        THRU 2850-ACUMULAR-METRICAS-FIN.
016100
016200     PERFORM 2900-IMPRIMIR-RESUMEN
016300        THRU 2900-IMPRIMIR-RESUMEN-FIN.
016400
016500     PERFORM 3000-FINALIZAR-PROGRAMA
016600        THRU 3000-FINALIZAR-PROGRAMA-FIN.
016700
016800     STOP RUN.
016900
017000*----------------------------------------------------------------*
017100 1000-INICIAR-PROGRAMA.
017200
017300     PERFORM 1100-ABRIR-ARCHIVOS
017400        THRU 1100-ABRIR-ARCHIVOS-FIN.
017500
017600     PERFORM 2200-LEER-PARTIDOS
017700        THRU 2200-LEER-PARTIDOS-FIN.
017800
017900 1000-INICIAR-PROGRAMA-FIN.
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300 1100-ABRIR-ARCHIVOS.
018400
018500     OPEN INPUT  ENT-PARTIDOS.
018600     IF NOT FS-PARTIDOS-OK
018700        DISPLAY 'APLOCVIS - ERROR AL ABRIR PARTIDOS: '
018800                 FS-PARTIDOS
018900        STOP RUN
019000     END-IF.
019100
019200     OPEN OUTPUT SAL-APUESTAS.
019300     OPEN OUTPUT SAL-REPORTE.
019400
019500 1100-ABRIR-ARCHIVOS-FIN.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900*    LECTURA DE UN RENGLON DE PARTIDOS, CON CONTEO DE LEIDOS
020000 2200-LEER-PARTIDOS.
020100
020200     READ ENT-PARTIDOS
020300         AT END
020400             SET FS-PARTIDOS-EOF TO TRUE
020500         NOT AT END
020600             ADD 1 TO WS-CANT-PARTIDOS-LEIDOS
020700     END-READ.
020800
020900 2200-LEER-PARTIDOS-FIN.
021000     EXIT.
021100
021200*----------------------------------------------------------------*
021300 2000-PROCESAR-PARTIDOS.
021400
021500     PERFORM 2400-EVALUAR-PARTIDO
021600        THRU 2400-EVALUAR-PARTIDO-FIN.
021700
021800     PERFORM 2200-LEER-PARTIDOS
021900        THRU 2200-LEER-PARTIDOS-FIN.
022000
022100 2000-PROCESAR-PARTIDOS-FIN.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500*    LA ESTRATEGIA "LOCAL SIEMPRE" APUESTA A FAVOR DEL EQUIPO
022600*    LOCAL A SU PROPIA CUOTA, SALVO QUE ESA CUOTA SEA CERO, EN
022700*    CUYO CASO EL PARTIDO SE OMITE (AS-0072)
022800 2400-EVALUAR-PARTIDO.
022900
023000     IF WS-ENT-PAR-CUOTA-LOCAL = ZERO
023100        ADD 1 TO WS-CANT-PARTIDOS-OMITIDOS
023200     ELSE
023300        MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
023400        MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-RAP-CUOTA
023500        PERFORM 2600-GRABAR-APUESTA
023600           THRU 2600-GRABAR-APUESTA-FIN
023700     END-IF.
023800
023900 2400-EVALUAR-PARTIDO-FIN.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300*    ARMA EL RENGLON DE APUESTA, LLAMA A CLCRESUL PARA SABER SI
024400*    RESULTO GANADORA, Y LA GRABA EN EL ARCHIVO DE SALIDA
024500 2600-GRABAR-APUESTA.
024600
024700     MOVE WS-ENT-PAR-GOLES-LOCAL  TO WS-LKE-GOLES-LOCAL.
024800     MOVE WS-ENT-PAR-GOLES-VISITA TO WS-LKE-GOLES-VISITA.
024900     MOVE WS-ENT-PAR-EQUIPO-LOCAL  TO WS-LKE-EQUIPO-LOCAL.
025000     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-LKE-EQUIPO-VISITA.
025100     MOVE WS-RAP-EQUIPO            TO WS-LKE-EQUIPO-APOSTADO.
025200     MOVE 'FOR'                    TO WS-LKE-TIPO-APUESTA.
025300
025400     CALL 'CLCRESUL' USING WS-LKE-RESULTADO, WS-LKS-RESULTADO.
025500
025600     INITIALIZE WS-APU-RENGLON.
025700     MOVE WS-ENT-PAR-FECHA          TO WS-APU-FECHA.
025800     MOVE WS-ENT-PAR-EQUIPO-LOCAL   TO WS-APU-EQUIPO-LOCAL.
025900     MOVE WS-ENT-PAR-EQUIPO-VISITA  TO WS-APU-EQUIPO-VISITA.
026000     MOVE WS-RAP-EQUIPO             TO WS-APU-EQUIPO-APOSTADO.
026100     MOVE 'HOME_WIN'                TO WS-APU-TIPO.
026200     MOVE WS-LKS-RESULTADO-PARTIDO  TO WS-APU-RESULTADO.
026300     MOVE WS-LKS-GANA                TO WS-APU-GANA.
026400     MOVE WS-RAP-CUOTA               TO WS-APU-CUOTA.
026500     MOVE 1.00                       TO WS-APU-MONTO.
026600     MOVE WS-ENT-PAR-TEMPORADA        TO WS-APU-TEMPORADA.
026700
026800     IF WS-LKS-ES-GANADORA
026900        MULTIPLY WS-RAP-CUOTA BY 1.00
027000            GIVING WS-APU-GANANCIA ROUNDED
027100     ELSE
027200        MOVE ZERO TO WS-APU-GANANCIA
027300     END-IF.
027400
027500     WRITE WS-APU-RENGLON.
027600
027700     ADD 1 TO WS-CANT-APUESTAS-GEN WS-ACU-TOT-APUESTAS.
027800     ADD WS-APU-MONTO    TO WS-ACU-TOT-MONTO.
027900     ADD WS-APU-GANANCIA TO WS-ACU-TOT-GANANCIA.
028000     IF WS-LKS-ES-GANADORA
028100        ADD 1 TO WS-ACU-TOT-GANADAS
028200     END-IF.
028300
028400 2600-GRABAR-APUESTA-FIN.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800 2850-ACUMULAR-METRICAS.
028900
029000     MOVE WS-ACU-TOT-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
029100     MOVE WS-ACU-TOT-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
029200     MOVE WS-ACU-TOT-MONTO     TO WS-LKE-MET-TOT-MONTO.
029300     MOVE WS-ACU-TOT-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
029400
029500     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
029600
029700 2850-ACUMULAR-METRICAS-FIN.
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100*    IMPRIME EL RESUMEN DEL LOTE: PARTIDOS LEIDOS, OMITIDOS Y
030200*    LAS METRICAS DE RENDIMIENTO DE LA ESTRATEGIA
030300 2900-IMPRIMIR-RESUMEN.
030400
030500     IF WS-CANT-PARTIDOS-LEIDOS = ZERO
030600        MOVE ZERO TO WS-PCT-OMITIDOS-AUX
030700     ELSE
030800        DIVIDE WS-CANT-OMITIDOS-Z BY WS-CANT-PARTIDOS-LEIDOS
030900             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
031000        MULTIPLY WS-PCT-OMITIDOS-AUX BY 100
031100             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
031200     END-IF.
031300
031400     MOVE SPACES TO WS-SAL-REPORTE.
031500     STRING 'APLOCVIS - PARTIDOS LEIDOS: ' DELIMITED BY SIZE
031600            WS-CANT-LEIDOS-Z                DELIMITED BY SIZE
031700         INTO WS-SAL-REPORTE.
031800     WRITE WS-SAL-REPORTE.
031900
032000     MOVE SPACES TO WS-SAL-REPORTE.
032100     STRING 'APLOCVIS - PARTIDOS OMITIDOS POR CUOTA CERO: '
032200                DELIMITED BY SIZE
032300            WS-CANT-OMITIDOS-Z             DELIMITED BY SIZE
032400         INTO WS-SAL-REPORTE.
032500     WRITE WS-SAL-REPORTE.
032600
032700     MOVE SPACES TO WS-SAL-REPORTE.
032800     STRING 'APLOCVIS - APUESTAS GENERADAS: '
032900                DELIMITED BY SIZE
033000            WS-MET-TOT-APUESTAS             DELIMITED BY SIZE
033100         INTO WS-SAL-REPORTE.
033200     WRITE WS-SAL-REPORTE.
033300
033400     DISPLAY 'APLOCVIS - PARTIDOS LEIDOS      : '
033500              WS-CANT-PARTIDOS-LEIDOS.
033600     DISPLAY 'APLOCVIS - PARTIDOS OMITIDOS     : '
033700              WS-CANT-OMITIDOS-Z.
033800     DISPLAY 'APLOCVIS - PORCENTAJE OMITIDOS    : '
033900              WS-PCT-OMITIDOS-AUX.
034000     DISPLAY 'APLOCVIS - APUESTAS GENERADAS     : '
034100              WS-MET-TOT-APUESTAS.
034200     DISPLAY 'APLOCVIS - APUESTAS GANADAS       : '
034300              WS-MET-TOT-GANADAS.
034400     DISPLAY 'APLOCVIS - TASA DE ACIERTO        : '
034500              WS-MET-TASA-ACIERTO.
034600     DISPLAY 'APLOCVIS - RESULTADO NETO         : '
034700              WS-MET-RESULTADO-NETO.
034800     DISPLAY 'APLOCVIS - ROI                    : '
034900              WS-MET-ROI.
035000
035100 2900-IMPRIMIR-RESUMEN-FIN.
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500 3000-FINALIZAR-PROGRAMA.
035600
035700     CLOSE ENT-PARTIDOS SAL-APUESTAS SAL-REPORTE.
035800
035900 3000-FINALIZAR-PROGRAMA-FIN.
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300 END PROGRAM APLOCVIS.
036400
036500
