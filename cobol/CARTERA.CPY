000100*----------------------------------------------------------------*
000200*   REGISTRO DE CARTERA DE APUESTAS (LIQUIDACION)                *
000300*   ARCHIVO INDEXADO, CLAVE = WS-CAR-ID-APUESTA                  *
000400*----------------------------------------------------------------*
000500 01 WS-CAR-RENGLON.
000600    05 WS-CAR-ID-APUESTA                        PIC X(08).
000700    05 WS-CAR-LIGA                              PIC X(16).
000800    05 WS-CAR-EQUIPO-LOCAL                      PIC X(20).
000900    05 WS-CAR-EQUIPO-VISITA                     PIC X(20).
001000    05 WS-CAR-EQUIPO-APOSTADO                   PIC X(20).
001100    05 WS-CAR-TIPO-APUESTA                      PIC X(10).
001200    05 WS-CAR-MONTO                             PIC 9(05)V9(02).
001300    05 WS-CAR-CUOTA                              PIC 9(03)V9(02).
001400    05 WS-CAR-ESTADO                            PIC X(07).
001500       88 WS-CAR-PENDIENTE                        VALUE 'PENDING'.
001600       88 WS-CAR-GANADA                            VALUE 'WON'.
001700       88 WS-CAR-PERDIDA                            VALUE 'LOST'.
001800       88 WS-CAR-ANULADA                            VALUE 'VOID'.
001900    05 WS-CAR-RETORNO-REAL                       PIC 9(07)V9(02).
002000    05 WS-CAR-RESULTADO-NETO                     PIC S9(07)V9(02).
002100    05 FILLER                                   PIC X(10).
002200
