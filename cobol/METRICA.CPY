000100*----------------------------------------------------------------*
000200*   REGISTRO DE METRICAS DE RENDIMIENTO (POR TEMPORADA, POR      *
000300*   TIPO DE APUESTA O ACUMULADO GENERAL SEGUN QUIEN LO USE)      *
000400*----------------------------------------------------------------*
000500 01 WS-MET-RENGLON.
000600    05 WS-MET-TOT-APUESTAS                      PIC 9(05).
000700    05 WS-MET-TOT-GANADAS                       PIC 9(05).
000800    05 WS-MET-TASA-ACIERTO                       PIC 9(03)V9(02).
000900    05 WS-MET-TOT-MONTO                          PIC 9(07)V9(02).
001000    05 WS-MET-TOT-GANANCIA                        PIC 9(07)V9(02).
001100    05 WS-MET-RESULTADO-NETO                     PIC S9(07)V9(02).
001200    05 WS-MET-ROI                                PIC S9(04)V9(02).
001300    05 FILLER                                   PIC X(10).
001400
