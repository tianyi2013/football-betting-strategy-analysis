000100*----------------------------------------------------------------*
000200*   REGISTRO DE TABLA DE POSICIONES (UN EQUIPO POR REGISTRO)     *
000300*   SE USA COMO RENGLON DE TRABAJO Y COMO REGISTRO DEL ARCHIVO   *
000400*   INDEXADO DE TABLA DE LA TEMPORADA ANTERIOR (CLAVE = EQUIPO)  *
000500*----------------------------------------------------------------*
000600 01 WS-TAB-RENGLON.
000700    05 WS-TAB-EQUIPO                            PIC X(20).
000800    05 WS-TAB-POSICION                          PIC 9(02).
000900    05 WS-TAB-PARTIDOS-JUG                       PIC 9(03).
001000    05 WS-TAB-GANADOS                           PIC 9(03).
001100    05 WS-TAB-EMPATADOS                         PIC 9(03).
001200    05 WS-TAB-PERDIDOS                           PIC 9(03).
001300    05 WS-TAB-GOLES-FAVOR                       PIC 9(03).
001400    05 WS-TAB-GOLES-CONTRA                       PIC 9(03).
001500    05 WS-TAB-DIF-GOLES                          PIC S9(03).
001600    05 WS-TAB-PUNTOS                             PIC 9(03).
001700    05 FILLER                                   PIC X(14).
001800
