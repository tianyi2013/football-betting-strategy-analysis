000100******************************************************************
000200*                                                                *
000300*   A P F O R M A                                                *
000400*                                                                *
000500*   ESTRATEGIA "FORMA RECIENTE".  PARA CADA PARTIDO DE LA        *
000600*   TEMPORADA, EN EL ORDEN DEL ARCHIVO, SE CALCULA LA FORMA DE   *
000700*   CADA EQUIPO SOBRE SUS ULTIMOS F PARTIDOS JUGADOS ANTES DE    *
000800*   ESTE.  SI AMBOS EQUIPOS TIENEN AL MENOS F PARTIDOS PREVIOS,  *
000900*   SE APLICAN LAS REGLAS DE FORMA "A FAVOR" Y "EN CONTRA".  SE  *
001000*   ACTUALIZA EL HISTORIAL DE CADA EQUIPO CON EL RESULTADO REAL  *
001100*   DEL PARTIDO, HAYA HABIDO APUESTA O NO.  ACUMULA LAS          *
001200*   METRICAS DE RENDIMIENTO DEL LOTE.                            *
001300*                                                                *
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS                                       *
001600*----------------------------------------------------------------*
001700*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001800*----------------------------------------------------------------*
001900*   02/08/1989  R.B.   AS-0059    ALTA INICIAL DEL PROGRAMA      *
002000*   17/12/1989  C.P.   AS-0075    SE AGREGA LA REGLA "EN CONTRA" *
002100*                                 DE LA FORMA POBRE               
002200*   09/05/1991  N.B.   AS-0124    SE AGREGA EL FILLER DE RESERVA *
002300*   14/10/1993  R.G.   AS-0197    REVISION GENERAL DEL PROGRAMA  *
002400*   27/02/1996  S.U.   AS-0266    SE DOCUMENTA EL DESPLAZAMIENTO *
002500*                                 DEL HISTORIAL DE CADA EQUIPO   *
002600*   25/09/1998  R.B.   AS-0314    PREPARACION CAMBIO DE SIGLO,   *
002700*                                 SIN IMPACTO EN LOS CAMPOS DE   *
002800*                                 TEMPORADA, YA SON DE 4 DIGITOS *
002900*   13/02/1999  C.P.   AS-0330    VERIFICACION Y2K - SIN CAMBIOS *
003000*   19/03/2005  N.B.   AS-0369    SE AMPLIA WS-APU-TIPO A 24     *
003100*                                 POSICIONES EN APUESTA.CPY      *
003200*----------------------------------------------------------------*
003300* Tectonics: cobc
003400******************************************************************
003500
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. APFORMA.
003800 AUTHOR. RICARDO BALSIMELLI.
003900 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004000 DATE-WRITTEN. 02/08/1989.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO - CONFIDENCIAL.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300 SELECT ENT-PARTIDOS
005400     ASSIGN TO PARTIDOS
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-PARTIDOS.
005700
005800 SELECT SAL-APUESTAS
005900     ASSIGN TO APUESTAS
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FS-APUESTAS.
006200
006300 SELECT SAL-REPORTE
006400     ASSIGN TO FORMAREPT
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FS-REPORTE.
006700
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000
007100 FILE SECTION.
007200
007300 FD ENT-PARTIDOS.
007400     COPY PARTIDO.
007500
007600 FD SAL-APUESTAS.
007700     COPY APUESTA.
007800
007900 FD SAL-REPORTE.
008000 01 WS-SAL-REPORTE                        PIC X(91).
008100
008200*----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400
008500 01 FS-STATUS.
008600    05 FS-PARTIDOS                    PIC X(02).
008700       88 FS-PARTIDOS-OK                      VALUE '00'.
008800       88 FS-PARTIDOS-EOF                     VALUE '10'.
008900    05 FS-APUESTAS                    PIC X(02).
009000       88 FS-APUESTAS-OK                      VALUE '00'.
009100    05 FS-REPORTE                     PIC X(02).
009200       88 FS-REPORTE-OK                       VALUE '00'.
009300
009400*----------------------------------------------------------------*
009500*    PARAMETROS DE LA ESTRATEGIA: VENTANA DE PARTIDOS A MIRAR
009600*    HACIA ATRAS Y UMBRALES DE FORMA BUENA/POBRE (AS-0059/AS-0075)
009700 01 WS-PARM-VENTANA-F                 PIC 9(02) COMP VALUE 5.
009800 01 WS-PARM-DIVISOR-FORMA             PIC 9(03) COMP VALUE ZERO.
009900 01 WS-PARM-UMBRAL-BUENO              PIC 9V99        VALUE 0.60.
010000 01 WS-PARM-UMBRAL-POBRE              PIC 9V99        VALUE 0.30.
010100
010200 01 WS-CONTADORES.
010300    05 WS-CANT-PARTIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
010400*    REDEFINE DE TRABAJO: PARTIDOS LEIDOS EN SU FORMA ZONED,
010500*    USADA AL ARMAR EL RENGLON DE RESUMEN CON STRING
010600    05 WS-CANT-LEIDOS-Z REDEFINES WS-CANT-PARTIDOS-LEIDOS
010700                                       PIC 9(05).
010800    05 WS-CANT-PARTIDOS-OMITIDOS       PIC 9(05) COMP VALUE ZERO.
010900*    REDEFINE DE TRABAJO: PARTIDOS OMITIDOS POR FALTA DE
011000*    HISTORIAL SUFICIENTE, EN SU FORMA ZONED PARA EL RESUMEN
011100    05 WS-CANT-OMITIDOS-Z REDEFINES WS-CANT-PARTIDOS-OMITIDOS
011200                                       PIC 9(05).
011300    05 WS-CANT-EQUIPOS-HIST            PIC 9(02) COMP VALUE ZERO.
011400
011500 01 WS-ACUM-TOTAL.
011600    05 WS-ACU-TOT-APUESTAS             PIC 9(05) COMP VALUE ZERO.
011700    05 WS-ACU-TOT-GANADAS              PIC 9(05) COMP VALUE ZERO.
011800    05 WS-ACU-TOT-MONTO                PIC 9(07)V9(02) VALUE ZERO.
011900    05 WS-ACU-TOT-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
012000
012100*    REDEFINE DE TRABAJO: EL PORCENTAJE DE OMITIDOS SOBRE EL
012200*    TOTAL LEIDO, CALCULADO CON SIGNO Y MOSTRADO SIN SIGNO
012300 01 WS-PCT-OMITIDOS-AUX                PIC S9(03)V9(02).
012400 01 WS-PCT-OMITIDOS-AUX-R REDEFINES WS-PCT-OMITIDOS-AUX.
012500    05 WS-PCT-OMITIDOS-ENTERO          PIC S9(03).
012600    05 WS-PCT-OMITIDOS-DECIMAL         PIC 9(02).
012700
012800*    TABLA DE TRABAJO CON EL HISTORIAL RECIENTE DE CADA EQUIPO:
012900*    LOS ULTIMOS WS-PARM-VENTANA-F RESULTADOS ('W'/'D'/'L' DESDE
013000*    SU PROPIA PERSPECTIVA), EN ORDEN DEL MAS ANTIGUO AL MAS
013100*    RECIENTE.  IDIOMA DE BUSQUEDA/ALTA EN TABLA DE TRABAJO
013200*    TOMADO DE LA RUTINA DE CLASIFICACION DE APTOPBOT.
013300 01 WS-TABLA-HIST.
013400    05 WS-HIST-RENGLON OCCURS 40 TIMES
013500                        INDEXED BY WS-IDX-HIST.
013600       10 WS-HIST-EQUIPO               PIC X(20).
013700       10 WS-HIST-CANT-JUGADOS         PIC 9(02) COMP.
013800       10 WS-HIST-RESULTADOS OCCURS 10 TIMES
013900                              INDEXED BY WS-IDX-RES.
014000          15 WS-HIST-RES               PIC X(01).
014100
014200 01 WS-VAR-BUSQUEDA.
014300    05 WS-HIST-BUSCAR-EQUIPO           PIC X(20).
014400    05 WS-IDX-RESULT-HIST              PIC 9(02) COMP.
014500    05 WS-IDX-LOCAL                    PIC 9(02) COMP.
014600    05 WS-IDX-VISITA                   PIC 9(02) COMP.
014700    05 WS-IDX-CALC                     PIC 9(02) COMP.
014800    05 WS-RESULTADO-EQUIPO             PIC X(01).
014900
015000 01 WS-VAR-FORMA.
015100    05 WS-FORMA-LOCAL                  PIC 9V99.
015200    05 WS-FORMA-VISITA                 PIC 9V99.
015300    05 WS-FORMA-AUX                    PIC 9V99.
015400    05 WS-PUNTOS-AUX                   PIC 9(03) COMP.
015500
015600    COPY METRICA.
015700
015800 01 WS-RENGLON-APUESTA.
015900    05 WS-RAP-EQUIPO                   PIC X(20).
016000    05 WS-RAP-CUOTA                    PIC 9(03)V9(02).
016100    05 WS-RAP-TIPO                     PIC X(24).
016200
016300 01 WS-CUOTA-MAX-AUX                   PIC 9(03)V9(02).
016400
016500*    AREAS MIRADAS A LA LINKAGE DE CLCRESUL (DERIVA GANADOR Y
016600*    RESOLUCION DE LA APUESTA A PARTIR DE LOS GOLES)
016700 01 WS-LKE-RESULTADO.
016800    05 WS-LKE-GOLES-LOCAL               PIC 9(02).
016900    05 WS-LKE-GOLES-VISITA              PIC 9(02).
017000    05 WS-LKE-EQUIPO-LOCAL              PIC X(20).
017100    05 WS-LKE-EQUIPO-VISITA             PIC X(20).
017200    05 WS-LKE-EQUIPO-APOSTADO           PIC X(20).
017300    05 WS-LKE-TIPO-APUESTA               PIC X(12).
017400
017500 01 WS-LKS-RESULTADO.
017600    05 WS-LKS-RESULTADO-PARTIDO          PIC X(01).
017700    05 WS-LKS-GANA                       PIC X(01).
017800       88 WS-LKS-ES-GANADORA                  VALUE 'Y'.
017900       88 WS-LKS-ES-PERDEDORA                 VALUE 'N'.
018000
018100*    AREAS MIRADAS A LA LINKAGE DE CLCMETRI (CALCULO DE LAS
018200*    METRICAS DE RENDIMIENTO DEL LOTE)
018300 01 WS-LKE-METRICAS.
018400    05 WS-LKE-MET-TOT-APUESTAS          PIC 9(05) COMP.
018500    05 WS-LKE-MET-TOT-GANADAS           PIC 9(05) COMP.
018600    05 WS-LKE-MET-TOT-MONTO             PIC 9(07)V9(02).
018700    05 WS-LKE-MET-TOT-GANANCIA          PIC 9(07)V9(02).
018800
018900*----------------------------------------------------------------*
019000 PROCEDURE DIVISION.
019100*----------------------------------------------------------------*
019200
019300     PERFORM 1000-INICIAR-PROGRAMA
019400        THRU 1000-INICIAR-PROGRAMA-FIN.
019500
019600     PERFORM 2000-PROCESAR-PARTIDOS
019700        THRU 2000-PROCESAR-PARTIDOS-FIN
019800        UNTIL FS-PARTIDOS-EOF.
019900
020000     PERFORM 2850-ACUMULAR-METRICAS
020100        THRU 2850-ACUMULAR-METRICAS-FIN.
020200
020300     PERFORM 2900-IMPRIMIR-RESUMEN
020400        THRU 2900-IMPRIMIR-RESUMEN-FIN.
020500
020600     PERFORM 3000-FINALIZAR-PROGRAMA
020700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
020800
020900     STOP RUN.
021000
021100*----------------------------------------------------------------*
021200 1000-INICIAR-PROGRAMA.
021300
021400     PERFORM 1100-ABRIR-ARCHIVOS
021500        THRU 1100-ABRIR-ARCHIVOS-FIN.
021600
021700     MULTIPLY WS-PARM-VENTANA-F BY 3
021800         GIVING WS-PARM-DIVISOR-FORMA.
021900
022000     PERFORM 2200-LEER-PARTIDOS
022100        THRU 2200-LEER-PARTIDOS-FIN.
022200
022300 1000-INICIAR-PROGRAMA-FIN.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700 1100-ABRIR-ARCHIVOS.
022800
022900     OPEN INPUT  ENT-PARTIDOS.
023000     IF NOT FS-PARTIDOS-OK
023100        DISPLAY 'APFORMA - ERROR AL ABRIR PARTIDOS: '
023200                 FS-PARTIDOS
023300        STOP RUN
023400     END-IF.
023500
023600     OPEN OUTPUT SAL-APUESTAS.
023700     OPEN OUTPUT SAL-REPORTE.
023800
023900 1100-ABRIR-ARCHIVOS-FIN.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300*    LECTURA DE UN RENGLON DE PARTIDOS, CON CONTEO DE LEIDOS
024400 2200-LEER-PARTIDOS.
024500
024600     READ ENT-PARTIDOS
024700         AT END
024800             SET FS-PARTIDOS-EOF TO TRUE
024900         NOT AT END
025000             ADD 1 TO WS-CANT-PARTIDOS-LEIDOS
025100     END-READ.
025200
025300 2200-LEER-PARTIDOS-FIN.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700 2000-PROCESAR-PARTIDOS.
025800
025900     PERFORM 2400-EVALUAR-PARTIDO
026000        THRU 2400-EVALUAR-PARTIDO-FIN.
026100
026200     PERFORM 2200-LEER-PARTIDOS
026300        THRU 2200-LEER-PARTIDOS-FIN.
026400
026500 2000-PROCESAR-PARTIDOS-FIN.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900*    UBICA AL EQUIPO LOCAL Y AL VISITANTE EN LA TABLA DE
027000*    HISTORIAL (DANDOLOS DE ALTA SI ES SU PRIMERA APARICION), Y
027100*    SI AMBOS TIENEN YA LA VENTANA F COMPLETA SE CALCULA LA
027200*    FORMA Y SE APLICAN LAS REGLAS.  EL HISTORIAL SE ACTUALIZA
027300*    SIEMPRE, HAYA HABIDO APUESTA O NO (AS-0059)
027400 2400-EVALUAR-PARTIDO.
027500
027600     MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-HIST-BUSCAR-EQUIPO.
027700     PERFORM 2410-UBICAR-HIST
027800        THRU 2410-UBICAR-HIST-FIN.
027900     MOVE WS-IDX-RESULT-HIST TO WS-IDX-LOCAL.
028000
028100     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-HIST-BUSCAR-EQUIPO.
028200     PERFORM 2410-UBICAR-HIST
028300        THRU 2410-UBICAR-HIST-FIN.
028400     MOVE WS-IDX-RESULT-HIST TO WS-IDX-VISITA.
028500
028600     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)  < WS-PARM-VENTANA-F
028700     OR WS-HIST-CANT-JUGADOS (WS-IDX-VISITA) < WS-PARM-VENTANA-F
028800        ADD 1 TO WS-CANT-PARTIDOS-OMITIDOS
028900     ELSE
029000        PERFORM 2450-CALCULAR-FORMAS
029100           THRU 2450-CALCULAR-FORMAS-FIN
029200        PERFORM 2500-EVALUAR-FOR
029300           THRU 2500-EVALUAR-FOR-FIN
029400        PERFORM 2550-EVALUAR-AGAINST
029500           THRU 2550-EVALUAR-AGAINST-FIN
029600     END-IF.
029700
029800     PERFORM 2700-ACTUALIZAR-HIST
029900        THRU 2700-ACTUALIZAR-HIST-FIN.
030000
030100 2400-EVALUAR-PARTIDO-FIN.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500*    BUSCA WS-HIST-BUSCAR-EQUIPO EN LA TABLA; SI NO APARECE, LO
030600*    DA DE ALTA EN EL PRIMER RENGLON LIBRE
030700 2410-UBICAR-HIST.
030800
030900     MOVE ZERO TO WS-IDX-RESULT-HIST.
031000
031100     PERFORM 2412-BUSCAR-HIST
031200        THRU 2412-BUSCAR-HIST-FIN
031300        VARYING WS-IDX-HIST FROM 1 BY 1
031400          UNTIL WS-IDX-HIST > WS-CANT-EQUIPOS-HIST.
031500
031600     IF WS-IDX-RESULT-HIST = ZERO
031700        PERFORM 2414-ALTA-HIST
031800           THRU 2414-ALTA-HIST-FIN
031900     END-IF.
032000
032100 2410-UBICAR-HIST-FIN.
032200     EXIT.
032300
032400*----------------------------------------------------------------*
032500 2412-BUSCAR-HIST.
032600
032700     IF WS-HIST-EQUIPO (WS-IDX-HIST) = WS-HIST-BUSCAR-EQUIPO
032800        MOVE WS-IDX-HIST TO WS-IDX-RESULT-HIST
032900     END-IF.
033000
033100 2412-BUSCAR-HIST-FIN.
033200     EXIT.
033300
033400*----------------------------------------------------------------*
033500 2414-ALTA-HIST.
033600
033700     ADD 1 TO WS-CANT-EQUIPOS-HIST.
033800     MOVE WS-CANT-EQUIPOS-HIST TO WS-IDX-RESULT-HIST.
033900     MOVE WS-HIST-BUSCAR-EQUIPO
034000         TO WS-HIST-EQUIPO (WS-IDX-RESULT-HIST).
034100     MOVE ZERO TO WS-HIST-CANT-JUGADOS (WS-IDX-RESULT-HIST).
034200
034300 2414-ALTA-HIST-FIN.
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700*    CALCULA LA FORMA DE AMBOS EQUIPOS: PUNTOS = 3 X GANADOS +
034800*    EMPATADOS SOBRE LOS ULTIMOS F PARTIDOS, FORMA = PUNTOS
034900*    SOBRE 3 X F
035000 2450-CALCULAR-FORMAS.
035100
035200     MOVE WS-IDX-LOCAL TO WS-IDX-CALC.
035300     PERFORM 2452-CALCULAR-FORMA-EQUIPO
035400        THRU 2452-CALCULAR-FORMA-EQUIPO-FIN.
035500     MOVE WS-FORMA-AUX TO WS-FORMA-LOCAL.
035600
035700     MOVE WS-IDX-VISITA TO WS-IDX-CALC.
035800     PERFORM 2452-CALCULAR-FORMA-EQUIPO
035900        THRU 2452-CALCULAR-FORMA-EQUIPO-FIN.
036000     MOVE WS-FORMA-AUX TO WS-FORMA-VISITA.
036100
036200 2450-CALCULAR-FORMAS-FIN.
036300     EXIT.
036400
036500*----------------------------------------------------------------*
036600 2452-CALCULAR-FORMA-EQUIPO.
036700
036800     MOVE ZERO TO WS-PUNTOS-AUX.
036900
037000     PERFORM 2454-SUMAR-PUNTOS
037100        THRU 2454-SUMAR-PUNTOS-FIN
037200        VARYING WS-IDX-RES FROM 1 BY 1
037300          UNTIL WS-IDX-RES > WS-PARM-VENTANA-F.
037400
037500     DIVIDE WS-PUNTOS-AUX BY WS-PARM-DIVISOR-FORMA
037600         GIVING WS-FORMA-AUX ROUNDED.
037700
037800 2452-CALCULAR-FORMA-EQUIPO-FIN.
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200 2454-SUMAR-PUNTOS.
038300
038400     EVALUATE WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES)
038500         WHEN 'W'
038600              ADD 3 TO WS-PUNTOS-AUX
038700         WHEN 'D'
038800              ADD 1 TO WS-PUNTOS-AUX
038900         WHEN OTHER
039000              CONTINUE
039100     END-EVALUATE.
039200
039300 2454-SUMAR-PUNTOS-FIN.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700*    FORMA BUENA (>= 0.60): SE APUESTA A FAVOR DEL EQUIPO A SU
039800*    PROPIA CUOTA.  AMBOS EQUIPOS SE EVALUAN INDEPENDIENTEMENTE
039900 2500-EVALUAR-FOR.
040000
040100     IF WS-FORMA-LOCAL NOT < WS-PARM-UMBRAL-BUENO
040200        MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
040300        MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-RAP-CUOTA
040400        MOVE 'FORM_GOOD'             TO WS-RAP-TIPO
040500        MOVE 'FOR'                   TO WS-LKE-TIPO-APUESTA
040600        IF WS-RAP-CUOTA NOT = ZERO
040700           PERFORM 2600-GRABAR-APUESTA
040800              THRU 2600-GRABAR-APUESTA-FIN
040900        END-IF
041000     END-IF.
041100
041200     IF WS-FORMA-VISITA NOT < WS-PARM-UMBRAL-BUENO
041300        MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-RAP-EQUIPO
041400        MOVE WS-ENT-PAR-CUOTA-VISITA  TO WS-RAP-CUOTA
041500        MOVE 'FORM_GOOD'              TO WS-RAP-TIPO
041600        MOVE 'FOR'                    TO WS-LKE-TIPO-APUESTA
041700        IF WS-RAP-CUOTA NOT = ZERO
041800           PERFORM 2600-GRABAR-APUESTA
041900              THRU 2600-GRABAR-APUESTA-FIN
042000        END-IF
042100     END-IF.
042200
042300 2500-EVALUAR-FOR-FIN.
042400     EXIT.
042500
042600*----------------------------------------------------------------*
042700*    FORMA POBRE (<= 0.30): SE APUESTA EN CONTRA DEL EQUIPO, A
042800*    LA MAYOR DE LA CUOTA DEL RIVAL O DEL EMPATE.  SE OMITE SI
042900*    ALGUNA DE LAS DOS CUOTAS FALTA (AS-0075)
043000 2550-EVALUAR-AGAINST.
043100
043200     IF WS-FORMA-LOCAL NOT > WS-PARM-UMBRAL-POBRE
043300        IF WS-ENT-PAR-CUOTA-VISITA NOT = ZERO
043400        AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
043500           MOVE WS-ENT-PAR-CUOTA-VISITA TO WS-CUOTA-MAX-AUX
043600           IF WS-ENT-PAR-CUOTA-EMPATE > WS-CUOTA-MAX-AUX
043700              MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
043800           END-IF
043900           MOVE WS-ENT-PAR-EQUIPO-LOCAL   TO WS-RAP-EQUIPO
044000           MOVE WS-CUOTA-MAX-AUX          TO WS-RAP-CUOTA
044100           MOVE 'FORM_POOR_AGAINST'       TO WS-RAP-TIPO
044200           MOVE 'AGAINST'                 TO WS-LKE-TIPO-APUESTA
044300           PERFORM 2600-GRABAR-APUESTA
044400              THRU 2600-GRABAR-APUESTA-FIN
044500        END-IF
044600     END-IF.
044700
044800     IF WS-FORMA-VISITA NOT > WS-PARM-UMBRAL-POBRE
044900        IF WS-ENT-PAR-CUOTA-LOCAL NOT = ZERO
045000        AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
045100           MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-CUOTA-MAX-AUX
045200           IF WS-ENT-PAR-CUOTA-EMPATE > WS-CUOTA-MAX-AUX
045300              MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
045400           END-IF
045500           MOVE WS-ENT-PAR-EQUIPO-VISITA  TO WS-RAP-EQUIPO
045600           MOVE WS-CUOTA-MAX-AUX          TO WS-RAP-CUOTA
045700           MOVE 'FORM_POOR_AGAINST'       TO WS-RAP-TIPO
045800           MOVE 'AGAINST'                 TO WS-LKE-TIPO-APUESTA
045900           PERFORM 2600-GRABAR-APUESTA
046000              THRU 2600-GRABAR-APUESTA-FIN
046100        END-IF
046200     END-IF.
046300
046400 2550-EVALUAR-AGAINST-FIN.
046500     EXIT.
046600
046700*----------------------------------------------------------------*
046800*    ARMA EL RENGLON DE APUESTA, LLAMA A CLCRESUL PARA SABER SI
046900*    RESULTO GANADORA, Y LA GRABA EN EL ARCHIVO DE SALIDA
047000 2600-GRABAR-APUESTA.
047100
047200     MOVE WS-ENT-PAR-GOLES-LOCAL  TO WS-LKE-GOLES-LOCAL.
047300     MOVE WS-ENT-PAR-GOLES-VISITA TO WS-LKE-GOLES-VISITA.
047400     MOVE WS-ENT-PAR-EQUIPO-LOCAL  TO WS-LKE-EQUIPO-LOCAL.
047500     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-LKE-EQUIPO-VISITA.
047600     MOVE WS-RAP-EQUIPO            TO WS-LKE-EQUIPO-APOSTADO.
047700
047800     CALL 'CLCRESUL' USING WS-LKE-RESULTADO, WS-LKS-RESULTADO.
047900
048000     INITIALIZE WS-APU-RENGLON.
048100     MOVE WS-ENT-PAR-FECHA          TO WS-APU-FECHA.
048200     MOVE WS-ENT-PAR-EQUIPO-LOCAL   TO WS-APU-EQUIPO-LOCAL.
048300     MOVE WS-ENT-PAR-EQUIPO-VISITA  TO WS-APU-EQUIPO-VISITA.
048400     MOVE WS-RAP-EQUIPO             TO WS-APU-EQUIPO-APOSTADO.
048500     MOVE WS-RAP-TIPO                TO WS-APU-TIPO.
048600     MOVE WS-LKS-RESULTADO-PARTIDO  TO WS-APU-RESULTADO.
048700     MOVE WS-LKS-GANA                TO WS-APU-GANA.
048800     MOVE WS-RAP-CUOTA               TO WS-APU-CUOTA.
048900     MOVE 1.00                       TO WS-APU-MONTO.
049000     MOVE WS-ENT-PAR-TEMPORADA        TO WS-APU-TEMPORADA.
049100
049200     IF WS-LKS-ES-GANADORA
049300        MULTIPLY WS-RAP-CUOTA BY 1.00
049400            GIVING WS-APU-GANANCIA ROUNDED
049500     ELSE
049600        MOVE ZERO TO WS-APU-GANANCIA
049700     END-IF.
049800
049900     WRITE WS-APU-RENGLON.
050000
050100     ADD 1 TO WS-ACU-TOT-APUESTAS.
050200     ADD WS-APU-MONTO    TO WS-ACU-TOT-MONTO.
050300     ADD WS-APU-GANANCIA TO WS-ACU-TOT-GANANCIA.
050400     IF WS-LKS-ES-GANADORA
050500        ADD 1 TO WS-ACU-TOT-GANADAS
050600     END-IF.
050700
050800 2600-GRABAR-APUESTA-FIN.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200*    ACTUALIZA EL HISTORIAL DE AMBOS EQUIPOS CON EL RESULTADO
051300*    REAL DEL PARTIDO RECIEN PROCESADO, VISTO DESDE LA
051400*    PERSPECTIVA DE CADA UNO ('W'/'D'/'L')
051500 2700-ACTUALIZAR-HIST.
051600
051700     MOVE WS-IDX-LOCAL TO WS-IDX-CALC.
051800     EVALUATE TRUE
051900         WHEN WS-PAR-GANA-LOCAL
052000              MOVE 'W' TO WS-RESULTADO-EQUIPO
052100         WHEN WS-PAR-EMPATE
052200              MOVE 'D' TO WS-RESULTADO-EQUIPO
052300         WHEN WS-PAR-GANA-VISITA
052400              MOVE 'L' TO WS-RESULTADO-EQUIPO
052500     END-EVALUATE.
052600     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
052700        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
052800
052900     MOVE WS-IDX-VISITA TO WS-IDX-CALC.
053000     EVALUATE TRUE
053100         WHEN WS-PAR-GANA-LOCAL
053200              MOVE 'L' TO WS-RESULTADO-EQUIPO
053300         WHEN WS-PAR-EMPATE
053400              MOVE 'D' TO WS-RESULTADO-EQUIPO
053500         WHEN WS-PAR-GANA-VISITA
053600              MOVE 'W' TO WS-RESULTADO-EQUIPO
053700     END-EVALUATE.
053800     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
053900        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
054000
054100 2700-ACTUALIZAR-HIST-FIN.
054200     EXIT.
054300
054400*----------------------------------------------------------------*
054500*    SI EL EQUIPO AUN NO TIENE LA VENTANA F COMPLETA, AGREGA EL
054600*    RESULTADO AL FINAL; SI YA LA TIENE, DESPLAZA TODO UN LUGAR
054700*    HACIA ATRAS Y DEJA EL NUEVO RESULTADO COMO EL MAS RECIENTE
054800 2710-ACTUALIZAR-UN-EQUIPO.
054900
055000     IF WS-HIST-CANT-JUGADOS (WS-IDX-CALC) < WS-PARM-VENTANA-F
055100        ADD 1 TO WS-HIST-CANT-JUGADOS (WS-IDX-CALC)
055200        MOVE WS-RESULTADO-EQUIPO
055300            TO WS-HIST-RESULTADOS
055400               (WS-IDX-CALC, WS-HIST-CANT-JUGADOS (WS-IDX-CALC))
055500     ELSE
055600        PERFORM 2712-DESPLAZAR-HIST
055700           THRU 2712-DESPLAZAR-HIST-FIN
055800           VARYING WS-IDX-RES FROM 1 BY 1
055900             UNTIL WS-IDX-RES > WS-PARM-VENTANA-F - 1
056000        MOVE WS-RESULTADO-EQUIPO
056100            TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-PARM-VENTANA-F)
056200     END-IF.
056300
056400 2710-ACTUALIZAR-UN-EQUIPO-FIN.
056500     EXIT.
056600
056700*----------------------------------------------------------------*
056800 2712-DESPLAZAR-HIST.
056900
057000     MOVE WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES + 1)
057100         TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES).
057200
057300 2712-DESPLAZAR-HIST-FIN.
057400     EXIT.
057500
057600*----------------------------------------------------------------*
057700 2850-ACUMULAR-METRICAS.
057800
057900     MOVE WS-ACU-TOT-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
058000     MOVE WS-ACU-TOT-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
058100     MOVE WS-ACU-TOT-MONTO     TO WS-LKE-MET-TOT-MONTO.
058200     MOVE WS-ACU-TOT-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
058300
058400     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
058500
058600 2850-ACUMULAR-METRICAS-FIN.
058700     EXIT.
058800
058900*----------------------------------------------------------------*
059000*    IMPRIME EL RESUMEN DEL LOTE: PARTIDOS LEIDOS, OMITIDOS POR
059100*    FALTA DE HISTORIAL Y LAS METRICAS DE RENDIMIENTO
059200 2900-IMPRIMIR-RESUMEN.
059300
059400     IF WS-CANT-PARTIDOS-LEIDOS = ZERO
059500        MOVE ZERO TO WS-PCT-OMITIDOS-AUX
059600     ELSE
059700        DIVIDE WS-CANT-OMITIDOS-Z BY WS-CANT-PARTIDOS-LEIDOS
059800             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
059900        MULTIPLY WS-PCT-OMITIDOS-AUX BY 100
060000             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
060100     END-IF.
060200
060300     MOVE SPACES TO WS-SAL-REPORTE.
060400     STRING 'APFORMA - PARTIDOS LEIDOS: ' DELIMITED BY SIZE
060500            WS-CANT-LEIDOS-Z             DELIMITED BY SIZE
060600         INTO WS-SAL-REPORTE.
060700     WRITE WS-SAL-REPORTE.
060800
060900     MOVE SPACES TO WS-SAL-REPORTE.
061000     STRING 'APFORMA - OMITIDOS POR FALTA DE HISTORIAL: '
061100                DELIMITED BY SIZE
061200            WS-CANT-OMITIDOS-Z           DELIMITED BY SIZE
061300         INTO WS-SAL-REPORTE.
061400     WRITE WS-SAL-REPORTE.
061500
061600     MOVE SPACES TO WS-SAL-REPORTE.
061700     STRING 'APFORMA - APUESTAS GENERADAS: '
061800                DELIMITED BY SIZE
061900            WS-MET-TOT-APUESTAS          DELIMITED BY SIZE
062000         INTO WS-SAL-REPORTE.
062100     WRITE WS-SAL-REPORTE.
062200
062300     DISPLAY 'APFORMA - PARTIDOS LEIDOS        : '
062400              WS-CANT-PARTIDOS-LEIDOS.
062500     DISPLAY 'APFORMA - PARTIDOS OMITIDOS       : '
062600              WS-CANT-OMITIDOS-Z.
062700     DISPLAY 'APFORMA - PORCENTAJE OMITIDOS     : '
062800              WS-PCT-OMITIDOS-AUX.
062900     DISPLAY 'APFORMA - APUESTAS GENERADAS      : '
063000              WS-MET-TOT-APUESTAS.
063100     DISPLAY 'APFORMA - APUESTAS GANADAS        : '
063200              WS-MET-TOT-GANADAS.
063300     DISPLAY 'APFORMA - TASA DE ACIERTO         : '
063400              WS-MET-TASA-ACIERTO.
063500     DISPLAY 'APFORMA - RESULTADO NETO          : '
063600              WS-MET-RESULTADO-NETO.
063700     DISPLAY 'APFORMA - ROI                     : '
063800              WS-MET-ROI.
063900
064000 2900-IMPRIMIR-RESUMEN-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400 3000-FINALIZAR-PROGRAMA.
064500
064600     CLOSE ENT-PARTIDOS SAL-APUESTAS SAL-REPORTE.
064700
064800 3000-FINALIZAR-PROGRAMA-FIN.
064900     EXIT.
065000
065100*----------------------------------------------------------------*
065200 END PROGRAM APFORMA.
065300
