000100******************************************************************
000200*                                                                *
000300*   A P M O M E N T                                              *
000400*                                                                *
000500*   ESTRATEGIA "RACHA RECIENTE" (MOMENTUM).  PARA CADA PARTIDO   *
000600*   DE LA TEMPORADA, EN EL ORDEN DEL ARCHIVO, SE CALCULA LA      *
000700*   RACHA VIGENTE DE CADA EQUIPO SOBRE SUS ULTIMOS L PARTIDOS    *
000800*   JUGADOS ANTES DE ESTE: CUANTOS RESULTADOS IGUALES SE         *
000900*   ENCADENAN DESDE EL MAS RECIENTE HACIA ATRAS.  SI AMBOS       *
001000*   EQUIPOS TIENEN AL MENOS DOS PARTIDOS PREVIOS SE APLICAN LAS  *
001100*   REGLAS DE MOMENTUM A FAVOR Y EN CONTRA.  SE ACTUALIZA EL     *
001200*   HISTORIAL DE CADA EQUIPO CON EL RESULTADO REAL DEL PARTIDO,  *
001300*   HAYA HABIDO APUESTA O NO.  ACUMULA LAS METRICAS DE           *
001400*   RENDIMIENTO DEL LOTE.                                        *
001500*                                                                *
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS                                       *
001800*----------------------------------------------------------------*
001900*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
002000*----------------------------------------------------------------*
002100*   30/08/1989  R.B.   AS-0063    ALTA INICIAL DEL PROGRAMA      *
002200*   22/01/1990  C.P.   AS-0081    SE AGREGA LA REGLA DEL EMPATE  *
002300*                                 DE RACHAS                     *
002400*   11/07/1991  N.B.   AS-0133    SE AGREGA LA REGLA "EN CONTRA" *
002500*                                 DE LA RACHA PERDEDORA           
002600*   19/11/1993  R.G.   AS-0204    REVISION GENERAL DEL PROGRAMA  *
002700*   08/04/1996  S.U.   AS-0271    SE DOCUMENTA EL CALCULO DE LA  *
002800*                                 RACHA VIGENTE                  *
002900*   30/09/1998  R.B.   AS-0316    PREPARACION CAMBIO DE SIGLO,   *
003000*                                 SIN IMPACTO EN LOS CAMPOS DE   *
003100*                                 TEMPORADA, YA SON DE 4 DIGITOS *
003200*   15/02/1999  C.P.   AS-0331    VERIFICACION Y2K - SIN CAMBIOS *
003300*   21/03/2005  N.B.   AS-0370    SE AMPLIA WS-APU-TIPO A 24     *
003400*                                 POSICIONES EN APUESTA.CPY      *
003500*----------------------------------------------------------------*
003600* Tectonics: cobc
003700******************************************************************
003800
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. APMOMENT.
004100 AUTHOR. RICARDO BALSIMELLI.
004200 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004300 DATE-WRITTEN. 30/08/1989.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO - CONFIDENCIAL.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300
005400 FILE-CONTROL.
005500
005600 SELECT ENT-PARTIDOS
005700     ASSIGN TO PARTIDOS
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-PARTIDOS.
006000
006100 SELECT SAL-APUESTAS
006200     ASSIGN TO APUESTAS
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS FS-APUESTAS.
006500
006600 SELECT SAL-REPORTE
006700     ASSIGN TO MOMENREPT
006800     ORGANIZATION IS LINE SEQUENTIAL
006900     FILE STATUS IS FS-REPORTE.
007000
007100*----------------------------------------------------------------*
007200 DATA DIVISION.
007300
007400 FILE SECTION.
007500
007600 FD ENT-PARTIDOS.
007700     COPY PARTIDO.
007800
007900 FD SAL-APUESTAS.
008000     COPY APUESTA.
008100
008200 FD SAL-REPORTE.
008300 01 WS-SAL-REPORTE                        PIC X(91).
008400
008500*----------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700
008800 01 FS-STATUS.
008900    05 FS-PARTIDOS                    PIC X(02).
009000       88 FS-PARTIDOS-OK                      VALUE '00'.
009100       88 FS-PARTIDOS-EOF                     VALUE '10'.
009200    05 FS-APUESTAS                    PIC X(02).
009300       88 FS-APUESTAS-OK                      VALUE '00'.
009400    05 FS-REPORTE                     PIC X(02).
009500       88 FS-REPORTE-OK                       VALUE '00'.
009600
009700*----------------------------------------------------------------*
009800*    PARAMETROS DE LA ESTRATEGIA: VENTANA DE PARTIDOS A MIRAR
009900*    HACIA ATRAS (L) Y UMBRALES DE RACHA GANADORA/PERDEDORA
010000*    (AS-0063/AS-0133)
010100 01 WS-PARM-VENTANA-L                 PIC 9(02) COMP VALUE 10.
010200 01 WS-PARM-MIN-PARTIDOS              PIC 9(02) COMP VALUE 2.
010300 01 WS-PARM-UMBRAL-GANA               PIC 9V99        VALUE 0.20.
010400 01 WS-PARM-UMBRAL-PIERDE             PIC 9V99        VALUE 0.20.
010500
010600 01 WS-CONTADORES.
010700    05 WS-CANT-PARTIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
010800*    REDEFINE DE TRABAJO: PARTIDOS LEIDOS EN SU FORMA ZONED,
010900*    USADA AL ARMAR EL RENGLON DE RESUMEN CON STRING
011000    05 WS-CANT-LEIDOS-Z REDEFINES WS-CANT-PARTIDOS-LEIDOS
011100                                       PIC 9(05).
011200    05 WS-CANT-PARTIDOS-OMITIDOS       PIC 9(05) COMP VALUE ZERO.
011300*    REDEFINE DE TRABAJO: PARTIDOS OMITIDOS POR FALTA DE
011400*    HISTORIAL SUFICIENTE, EN SU FORMA ZONED PARA EL RESUMEN
011500    05 WS-CANT-OMITIDOS-Z REDEFINES WS-CANT-PARTIDOS-OMITIDOS
011600                                       PIC 9(05).
011700    05 WS-CANT-EQUIPOS-HIST            PIC 9(02) COMP VALUE ZERO.
011800
011900 01 WS-ACUM-TOTAL.
012000    05 WS-ACU-TOT-APUESTAS             PIC 9(05) COMP VALUE ZERO.
012100    05 WS-ACU-TOT-GANADAS              PIC 9(05) COMP VALUE ZERO.
012200    05 WS-ACU-TOT-MONTO                PIC 9(07)V9(02) VALUE ZERO.
012300    05 WS-ACU-TOT-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
012400
012500*    REDEFINE DE TRABAJO: EL PORCENTAJE DE OMITIDOS SOBRE EL
012600*    TOTAL LEIDO, CALCULADO CON SIGNO Y MOSTRADO SIN SIGNO
012700 01 WS-PCT-OMITIDOS-AUX                PIC S9(03)V9(02).
012800 01 WS-PCT-OMITIDOS-AUX-R REDEFINES WS-PCT-OMITIDOS-AUX.
012900    05 WS-PCT-OMITIDOS-ENTERO          PIC S9(03).
013000    05 WS-PCT-OMITIDOS-DECIMAL         PIC 9(02).
013100
013200*    TABLA DE TRABAJO CON EL HISTORIAL RECIENTE DE CADA EQUIPO:
013300*    LOS ULTIMOS WS-PARM-VENTANA-L RESULTADOS ('W'/'D'/'L' DESDE
013400*    SU PROPIA PERSPECTIVA), EN ORDEN DEL MAS ANTIGUO AL MAS
013500*    RECIENTE.  MISMO IDIOMA DE BUSQUEDA/ALTA QUE APFORMA.
013600 01 WS-TABLA-HIST.
013700    05 WS-HIST-RENGLON OCCURS 40 TIMES
013800                        INDEXED BY WS-IDX-HIST.
013900       10 WS-HIST-EQUIPO               PIC X(20).
014000       10 WS-HIST-CANT-JUGADOS         PIC 9(02) COMP.
014100       10 WS-HIST-RESULTADOS OCCURS 10 TIMES
014200                              INDEXED BY WS-IDX-RES.
014300          15 WS-HIST-RES               PIC X(01).
014400
014500 01 WS-VAR-BUSQUEDA.
014600    05 WS-HIST-BUSCAR-EQUIPO           PIC X(20).
014700    05 WS-IDX-RESULT-HIST              PIC 9(02) COMP.
014800    05 WS-IDX-LOCAL                    PIC 9(02) COMP.
014900    05 WS-IDX-VISITA                   PIC 9(02) COMP.
015000    05 WS-IDX-CALC                     PIC 9(02) COMP.
015100    05 WS-RESULTADO-EQUIPO             PIC X(01).
015200
015300*    CALCULO DE LA RACHA VIGENTE: SE RECORRE EL HISTORIAL DESDE
015400*    EL RESULTADO MAS RECIENTE HACIA ATRAS CONTANDO CUANTOS SON
015500*    IGUALES AL ULTIMO, HASTA ENCONTRAR UNO DISTINTO O AGOTAR LA
015600*    VENTANA (AS-0063/AS-0271)
015700 01 WS-VAR-RACHA.
015800    05 WS-RACHA-LONGITUD                PIC 9(02) COMP.
015900    05 WS-RACHA-SIGNO                   PIC X(01).
016000    05 WS-RACHA-ULTIMO                  PIC X(01).
016100    05 WS-RACHA-AUX                     PIC 9(02) COMP.
016200    05 WS-RACHA-SIGUE                   PIC X(01).
016300       88 WS-RACHA-CONTINUA                  VALUE 'S'.
016400       88 WS-RACHA-CORTADA                   VALUE 'N'.
016500
016600 01 WS-VAR-MOMENTUM.
016700    05 WS-MOM-LOCAL                    PIC S9V99.
016800    05 WS-MOM-VISITA                   PIC S9V99.
016900    05 WS-MOM-AUX                      PIC S9V99.
017000    05 WS-MOM-DIFERENCIA               PIC S9V99.
017100
017200    COPY METRICA.
017300
017400 01 WS-RENGLON-APUESTA.
017500    05 WS-RAP-EQUIPO                   PIC X(20).
017600    05 WS-RAP-CUOTA                    PIC 9(03)V9(02).
017700    05 WS-RAP-TIPO                     PIC X(24).
017800
017900 01 WS-CUOTA-MAX-AUX                   PIC 9(03)V9(02).
018000
018100*    AREAS MIRADAS A LA LINKAGE DE CLCRESUL (DERIVA GANADOR Y
018200*    RESOLUCION DE LA APUESTA A PARTIR DE LOS GOLES)
018300 01 WS-LKE-RESULTADO.
018400    05 WS-LKE-GOLES-LOCAL               PIC 9(02).
018500    05 WS-LKE-GOLES-VISITA              PIC 9(02).
018600    05 WS-LKE-EQUIPO-LOCAL              PIC X(20).
018700    05 WS-LKE-EQUIPO-VISITA             PIC X(20).
018800    05 WS-LKE-EQUIPO-APOSTADO           PIC X(20).
018900    05 WS-LKE-TIPO-APUESTA               PIC X(12).
019000
019100 01 WS-LKS-RESULTADO.
019200    05 WS-LKS-RESULTADO-PARTIDO          PIC X(01).
019300    05 WS-LKS-GANA                       PIC X(01).
019400       88 WS-LKS-ES-GANADORA                  VALUE 'Y'.
019500       88 WS-LKS-ES-PERDEDORA                 VALUE 'N'.
019600
019700*    AREAS MIRADAS A LA LINKAGE DE CLCMETRI (CALCULO DE LAS
019800*    METRICAS DE RENDIMIENTO DEL LOTE)
019900 01 WS-LKE-METRICAS.
020000    05 WS-LKE-MET-TOT-APUESTAS          PIC 9(05) COMP.
020100    05 WS-LKE-MET-TOT-GANADAS           PIC 9(05) COMP.
020200    05 WS-LKE-MET-TOT-MONTO             PIC 9(07)V9(02).
020300    05 WS-LKE-MET-TOT-GANANCIA          PIC 9(07)V9(02).
020400
020500*----------------------------------------------------------------*
020600 PROCEDURE DIVISION.
020700*----------------------------------------------------------------*
020800
020900     PERFORM 1000-INICIAR-PROGRAMA
021000        THRU 1000-INICIAR-PROGRAMA-FIN.
021100
021200     PERFORM 2000-PROCESAR-PARTIDOS
021300        THRU 2000-PROCESAR-PARTIDOS-FIN
021400        UNTIL FS-PARTIDOS-EOF.
021500
021600     PERFORM 2850-ACUMULAR-METRICAS
021700        THRU 2850-ACUMULAR-METRICAS-FIN.
021800
021900     PERFORM 2900-IMPRIMIR-RESUMEN
022000        THRU 2900-IMPRIMIR-RESUMEN-FIN.
022100
022200     PERFORM 3000-FINALIZAR-PROGRAMA
022300        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022400
022500     STOP RUN.
022600
022700*----------------------------------------------------------------*
022800 1000-INICIAR-PROGRAMA.
022900
023000     PERFORM 1100-ABRIR-ARCHIVOS
023100        THRU 1100-ABRIR-ARCHIVOS-FIN.
023200
023300     PERFORM 2200-LEER-PARTIDOS
023400        THRU 2200-LEER-PARTIDOS-FIN.
023500
023600 1000-INICIAR-PROGRAMA-FIN.
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 1100-ABRIR-ARCHIVOS.
024100
024200     OPEN INPUT  ENT-PARTIDOS.
024300     IF NOT FS-PARTIDOS-OK
024400        DISPLAY 'APMOMENT - ERROR AL ABRIR PARTIDOS: '
024500                 FS-PARTIDOS
024600        STOP RUN
024700     END-IF.
024800
024900     OPEN OUTPUT SAL-APUESTAS.
025000     OPEN OUTPUT SAL-REPORTE.
025100
025200 1100-ABRIR-ARCHIVOS-FIN.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600*    LECTURA DE UN RENGLON DE PARTIDOS, CON CONTEO DE LEIDOS
025700 2200-LEER-PARTIDOS.
025800
025900     READ ENT-PARTIDOS
026000         AT END
026100             SET FS-PARTIDOS-EOF TO TRUE
026200         NOT AT END
026300             ADD 1 TO WS-CANT-PARTIDOS-LEIDOS
026400     END-READ.
026500
026600 2200-LEER-PARTIDOS-FIN.
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000 2000-PROCESAR-PARTIDOS.
027100
027200     PERFORM 2400-EVALUAR-PARTIDO
027300        THRU 2400-EVALUAR-PARTIDO-FIN.
027400
027500     PERFORM 2200-LEER-PARTIDOS
027600        THRU 2200-LEER-PARTIDOS-FIN.
027700
027800 2000-PROCESAR-PARTIDOS-FIN.
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200*    UBICA AL EQUIPO LOCAL Y AL VISITANTE EN LA TABLA DE
028300*    HISTORIAL (DANDOLOS DE ALTA SI ES SU PRIMERA APARICION), Y
028400*    SI AMBOS TIENEN AL MENOS EL MINIMO DE PARTIDOS PREVIOS SE
028500*    CALCULA EL MOMENTUM Y SE APLICAN LAS REGLAS.  EL HISTORIAL
028600*    SE ACTUALIZA SIEMPRE, HAYA HABIDO APUESTA O NO (AS-0063)
028700 2400-EVALUAR-PARTIDO.
028800
028900     MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-HIST-BUSCAR-EQUIPO.
029000     PERFORM 2410-UBICAR-HIST
029100        THRU 2410-UBICAR-HIST-FIN.
029200     MOVE WS-IDX-RESULT-HIST TO WS-IDX-LOCAL.
029300
029400     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-HIST-BUSCAR-EQUIPO.
029500     PERFORM 2410-UBICAR-HIST
029600        THRU 2410-UBICAR-HIST-FIN.
029700     MOVE WS-IDX-RESULT-HIST TO WS-IDX-VISITA.
029800
029900     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)
030000        < WS-PARM-MIN-PARTIDOS
030100     OR WS-HIST-CANT-JUGADOS (WS-IDX-VISITA)
030200        < WS-PARM-MIN-PARTIDOS
030300        ADD 1 TO WS-CANT-PARTIDOS-OMITIDOS
030400     ELSE
030500        PERFORM 2460-CALCULAR-MOMENTUMS
030600           THRU 2460-CALCULAR-MOMENTUMS-FIN
030700        PERFORM 2500-EVALUAR-MOMENTUM
030800           THRU 2500-EVALUAR-MOMENTUM-FIN
030900        PERFORM 2550-EVALUAR-AGAINST
031000           THRU 2550-EVALUAR-AGAINST-FIN
031100     END-IF.
031200
031300     PERFORM 2700-ACTUALIZAR-HIST
031400        THRU 2700-ACTUALIZAR-HIST-FIN.
031500
031600 2400-EVALUAR-PARTIDO-FIN.
031700     EXIT.
031800
031900*----------------------------------------------------------------*
032000*    BUSCA WS-HIST-BUSCAR-EQUIPO EN LA TABLA; SI NO APARECE, LO
032100*    DA DE ALTA EN EL PRIMER RENGLON LIBRE
032200 2410-UBICAR-HIST.
032300
032400     MOVE ZERO TO WS-IDX-RESULT-HIST.
032500
032600     PERFORM 2412-BUSCAR-HIST
032700        THRU 2412-BUSCAR-HIST-FIN
032800        VARYING WS-IDX-HIST FROM 1 BY 1
032900          UNTIL WS-IDX-HIST > WS-CANT-EQUIPOS-HIST.
033000
033100     IF WS-IDX-RESULT-HIST = ZERO
033200        PERFORM 2414-ALTA-HIST
033300           THRU 2414-ALTA-HIST-FIN
033400     END-IF.
033500
033600 2410-UBICAR-HIST-FIN.
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 2412-BUSCAR-HIST.
034100
034200     IF WS-HIST-EQUIPO (WS-IDX-HIST) = WS-HIST-BUSCAR-EQUIPO
034300        MOVE WS-IDX-HIST TO WS-IDX-RESULT-HIST
034400     END-IF.
034500
034600 2412-BUSCAR-HIST-FIN.
034700     EXIT.
034800
034900*----------------------------------------------------------------*
035000 2414-ALTA-HIST.
035100
035200     ADD 1 TO WS-CANT-EQUIPOS-HIST.
035300     MOVE WS-CANT-EQUIPOS-HIST TO WS-IDX-RESULT-HIST.
035400     MOVE WS-HIST-BUSCAR-EQUIPO
035500         TO WS-HIST-EQUIPO (WS-IDX-RESULT-HIST).
035600     MOVE ZERO TO WS-HIST-CANT-JUGADOS (WS-IDX-RESULT-HIST).
035700
035800 2414-ALTA-HIST-FIN.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 2460-CALCULAR-MOMENTUMS.
036300
036400     MOVE WS-IDX-LOCAL TO WS-IDX-CALC.
036500     PERFORM 2462-CALCULAR-MOMENTUM-EQUIPO
036600        THRU 2462-CALCULAR-MOMENTUM-EQUIPO-FIN.
036700     MOVE WS-MOM-AUX TO WS-MOM-LOCAL.
036800
036900     MOVE WS-IDX-VISITA TO WS-IDX-CALC.
037000     PERFORM 2462-CALCULAR-MOMENTUM-EQUIPO
037100        THRU 2462-CALCULAR-MOMENTUM-EQUIPO-FIN.
037200     MOVE WS-MOM-AUX TO WS-MOM-VISITA.
037300
037400 2460-CALCULAR-MOMENTUMS-FIN.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800*    CALCULA LA RACHA VIGENTE DEL EQUIPO WS-IDX-CALC: SE PARTE
037900*    DEL RESULTADO MAS RECIENTE Y SE CUENTA HACIA ATRAS MIENTRAS
038000*    SE REPITA EL MISMO RESULTADO.  EL MOMENTUM ES LA RACHA
038100*    SOBRE LA VENTANA L, CON SIGNO POSITIVO PARA RACHA GANADORA,
038200*    NEGATIVO PARA PERDEDORA Y CERO PARA RACHA DE EMPATES.
038300 2462-CALCULAR-MOMENTUM-EQUIPO.
038400
038500     MOVE 1 TO WS-RACHA-LONGITUD.
038600     SET WS-RACHA-CONTINUA TO TRUE.
038700     MOVE WS-HIST-RESULTADOS (WS-IDX-CALC,
038800          WS-HIST-CANT-JUGADOS (WS-IDX-CALC)) TO WS-RACHA-ULTIMO.
038900
039000     IF WS-HIST-CANT-JUGADOS (WS-IDX-CALC) > 1
039100        PERFORM 2464-EXTENDER-RACHA
039200           THRU 2464-EXTENDER-RACHA-FIN
039300           VARYING WS-RACHA-AUX
039400              FROM WS-HIST-CANT-JUGADOS (WS-IDX-CALC) BY -1
039500              UNTIL WS-RACHA-AUX < 2
039600                 OR WS-RACHA-CORTADA
039700     END-IF.
039800
039900     EVALUATE WS-RACHA-ULTIMO
040000         WHEN 'W'
040100              DIVIDE WS-RACHA-LONGITUD BY WS-PARM-VENTANA-L
040200                  GIVING WS-MOM-AUX ROUNDED
040300         WHEN 'L'
040400              DIVIDE WS-RACHA-LONGITUD BY WS-PARM-VENTANA-L
040500                  GIVING WS-MOM-AUX ROUNDED
040600              MULTIPLY WS-MOM-AUX BY -1 GIVING WS-MOM-AUX
040700         WHEN OTHER
040800              MOVE ZERO TO WS-MOM-AUX
040900     END-EVALUATE.
041000
041100 2462-CALCULAR-MOMENTUM-EQUIPO-FIN.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500*    EXTIENDE LA RACHA HACIA ATRAS MIENTRAS EL RESULTADO
041600*    ANTERIOR SIGA SIENDO IGUAL AL ULTIMO
041700 2464-EXTENDER-RACHA.
041800
041900     IF WS-HIST-RESULTADOS (WS-IDX-CALC, WS-RACHA-AUX - 1)
042000        = WS-RACHA-ULTIMO
042100        ADD 1 TO WS-RACHA-LONGITUD
042200     ELSE
042300        SET WS-RACHA-CORTADA TO TRUE
042400     END-IF.
042500
042600 2464-EXTENDER-RACHA-FIN.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000*    EVALUA LAS REGLAS DE MOMENTUM A FAVOR: SI AMBOS EQUIPOS
043100*    TIENEN RACHA GANADORA, SE APUESTA AL EMPATE SI LOS
043200*    MOMENTUM SON CASI IGUALES, SINO SE APUESTA AL DE MAYOR
043300*    MOMENTUM; SI SOLO UNO TIENE RACHA GANADORA, SE LE APUESTA
043400*    A ESE (AS-0063/AS-0081)
043500 2500-EVALUAR-MOMENTUM.
043600
043700     IF WS-MOM-LOCAL  NOT < WS-PARM-UMBRAL-GANA
043800     AND WS-MOM-VISITA NOT < WS-PARM-UMBRAL-GANA
043900        COMPUTE WS-MOM-DIFERENCIA =
044000                WS-MOM-LOCAL - WS-MOM-VISITA
044100        IF WS-MOM-DIFERENCIA < 0.01
044200        AND WS-MOM-DIFERENCIA > -0.01
044300           MOVE 'EMPATE'                 TO WS-RAP-EQUIPO
044400           MOVE WS-ENT-PAR-CUOTA-EMPATE  TO WS-RAP-CUOTA
044500           MOVE 'MOMENTUM_DRAW'          TO WS-RAP-TIPO
044600           MOVE 'FOR'                    TO WS-LKE-TIPO-APUESTA
044700           IF WS-RAP-CUOTA NOT = ZERO
044800              PERFORM 2620-GRABAR-APUESTA-EMPATE
044900                 THRU 2620-GRABAR-APUESTA-EMPATE-FIN
045000           END-IF
045100        ELSE
045200           IF WS-MOM-LOCAL > WS-MOM-VISITA
045300              MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
045400              MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-RAP-CUOTA
045500           ELSE
045600              MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-RAP-EQUIPO
045700              MOVE WS-ENT-PAR-CUOTA-VISITA  TO WS-RAP-CUOTA
045800           END-IF
045900           MOVE 'MOMENTUM_WINNING'       TO WS-RAP-TIPO
046000           MOVE 'FOR'                    TO WS-LKE-TIPO-APUESTA
046100           IF WS-RAP-CUOTA NOT = ZERO
046200              PERFORM 2600-GRABAR-APUESTA
046300                 THRU 2600-GRABAR-APUESTA-FIN
046400           END-IF
046500        END-IF
046600     ELSE
046700        IF WS-MOM-LOCAL NOT < WS-PARM-UMBRAL-GANA
046800           MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
046900           MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-RAP-CUOTA
047000           MOVE 'MOMENTUM_WINNING'      TO WS-RAP-TIPO
047100           MOVE 'FOR'                   TO WS-LKE-TIPO-APUESTA
047200           IF WS-RAP-CUOTA NOT = ZERO
047300              PERFORM 2600-GRABAR-APUESTA
047400                 THRU 2600-GRABAR-APUESTA-FIN
047500           END-IF
047600        END-IF
047700        IF WS-MOM-VISITA NOT < WS-PARM-UMBRAL-GANA
047800           MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-RAP-EQUIPO
047900           MOVE WS-ENT-PAR-CUOTA-VISITA  TO WS-RAP-CUOTA
048000           MOVE 'MOMENTUM_WINNING'       TO WS-RAP-TIPO
048100           MOVE 'FOR'                    TO WS-LKE-TIPO-APUESTA
048200           IF WS-RAP-CUOTA NOT = ZERO
048300              PERFORM 2600-GRABAR-APUESTA
048400                 THRU 2600-GRABAR-APUESTA-FIN
048500           END-IF
048600        END-IF
048700     END-IF.
048800
048900 2500-EVALUAR-MOMENTUM-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300*    EVALUA LA REGLA "EN CONTRA": CUALQUIER EQUIPO CON RACHA
049400*    PERDEDORA SE APUESTA EN CONTRA, A LA MAYOR DE LA CUOTA DEL
049500*    RIVAL O DEL EMPATE (AS-0133)
049600 2550-EVALUAR-AGAINST.
049700
049800     IF WS-MOM-LOCAL NOT > (WS-PARM-UMBRAL-PIERDE * -1)
049900        IF WS-ENT-PAR-CUOTA-VISITA NOT = ZERO
050000        AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
050100           MOVE WS-ENT-PAR-CUOTA-VISITA TO WS-CUOTA-MAX-AUX
050200           IF WS-ENT-PAR-CUOTA-EMPATE > WS-CUOTA-MAX-AUX
050300              MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
050400           END-IF
050500           MOVE WS-ENT-PAR-EQUIPO-LOCAL   TO WS-RAP-EQUIPO
050600           MOVE WS-CUOTA-MAX-AUX          TO WS-RAP-CUOTA
050700           MOVE 'MOMENTUM_LOSING_AGAINST' TO WS-RAP-TIPO
050800           MOVE 'AGAINST'                 TO WS-LKE-TIPO-APUESTA
050900           PERFORM 2600-GRABAR-APUESTA
051000              THRU 2600-GRABAR-APUESTA-FIN
051100        END-IF
051200     END-IF.
051300
051400     IF WS-MOM-VISITA NOT > (WS-PARM-UMBRAL-PIERDE * -1)
051500        IF WS-ENT-PAR-CUOTA-LOCAL NOT = ZERO
051600        AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
051700           MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-CUOTA-MAX-AUX
051800           IF WS-ENT-PAR-CUOTA-EMPATE > WS-CUOTA-MAX-AUX
051900              MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
052000           END-IF
052100           MOVE WS-ENT-PAR-EQUIPO-VISITA  TO WS-RAP-EQUIPO
052200           MOVE WS-CUOTA-MAX-AUX          TO WS-RAP-CUOTA
052300           MOVE 'MOMENTUM_LOSING_AGAINST' TO WS-RAP-TIPO
052400           MOVE 'AGAINST'                 TO WS-LKE-TIPO-APUESTA
052500           PERFORM 2600-GRABAR-APUESTA
052600              THRU 2600-GRABAR-APUESTA-FIN
052700        END-IF
052800     END-IF.
052900
053000 2550-EVALUAR-AGAINST-FIN.
053100     EXIT.
053200
053300*----------------------------------------------------------------*
053400*    ARMA EL RENGLON DE APUESTA, LLAMA A CLCRESUL PARA SABER SI
053500*    RESULTO GANADORA, Y LA GRABA EN EL ARCHIVO DE SALIDA
053600 2600-GRABAR-APUESTA.
053700
053800     MOVE WS-ENT-PAR-GOLES-LOCAL  TO WS-LKE-GOLES-LOCAL.
053900     MOVE WS-ENT-PAR-GOLES-VISITA TO WS-LKE-GOLES-VISITA.
054000     MOVE WS-ENT-PAR-EQUIPO-LOCAL  TO WS-LKE-EQUIPO-LOCAL.
054100     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-LKE-EQUIPO-VISITA.
054200     MOVE WS-RAP-EQUIPO            TO WS-LKE-EQUIPO-APOSTADO.
054300
054400     CALL 'CLCRESUL' USING WS-LKE-RESULTADO, WS-LKS-RESULTADO.
054500
054600     PERFORM 2610-ARMAR-RENGLON
054700        THRU 2610-ARMAR-RENGLON-FIN.
054800
054900 2600-GRABAR-APUESTA-FIN.
055000     EXIT.
055100
055200*----------------------------------------------------------------*
055300*    CASO PARTICULAR DE LA APUESTA AL EMPATE: EL "EQUIPO
055400*    APOSTADO" ES LA PALABRA EMPATE, Y GANA SI EL RESULTADO
055500*    DEL PARTIDO ES EMPATE, SIN NECESIDAD DE CONSULTAR CLCRESUL
055600 2620-GRABAR-APUESTA-EMPATE.
055700
055800     MOVE WS-ENT-PAR-GOLES-LOCAL  TO WS-LKE-GOLES-LOCAL.
055900     MOVE WS-ENT-PAR-GOLES-VISITA TO WS-LKE-GOLES-VISITA.
056000
056100     EVALUATE TRUE
056200         WHEN WS-PAR-EMPATE
056300              SET WS-LKS-ES-GANADORA TO TRUE
056400         WHEN OTHER
056500              SET WS-LKS-ES-PERDEDORA TO TRUE
056600     END-EVALUATE.
056700     MOVE WS-ENT-PAR-RESULTADO TO WS-LKS-RESULTADO-PARTIDO.
056800
056900     PERFORM 2610-ARMAR-RENGLON
057000        THRU 2610-ARMAR-RENGLON-FIN.
057100
057200 2620-GRABAR-APUESTA-EMPATE-FIN.
057300     EXIT.
057400
057500*----------------------------------------------------------------*
057600 2610-ARMAR-RENGLON.
057700
057800     INITIALIZE WS-APU-RENGLON.
057900     MOVE WS-ENT-PAR-FECHA          TO WS-APU-FECHA.
058000     MOVE WS-ENT-PAR-EQUIPO-LOCAL   TO WS-APU-EQUIPO-LOCAL.
058100     MOVE WS-ENT-PAR-EQUIPO-VISITA  TO WS-APU-EQUIPO-VISITA.
058200     MOVE WS-RAP-EQUIPO             TO WS-APU-EQUIPO-APOSTADO.
058300     MOVE WS-RAP-TIPO                TO WS-APU-TIPO.
058400     MOVE WS-LKS-RESULTADO-PARTIDO  TO WS-APU-RESULTADO.
058500     MOVE WS-LKS-GANA                TO WS-APU-GANA.
058600     MOVE WS-RAP-CUOTA               TO WS-APU-CUOTA.
058700     MOVE 1.00                       TO WS-APU-MONTO.
058800     MOVE WS-ENT-PAR-TEMPORADA        TO WS-APU-TEMPORADA.
058900
059000     IF WS-LKS-ES-GANADORA
059100        MULTIPLY WS-RAP-CUOTA BY 1.00
059200            GIVING WS-APU-GANANCIA ROUNDED
059300     ELSE
059400        MOVE ZERO TO WS-APU-GANANCIA
059500     END-IF.
059600
059700     WRITE WS-APU-RENGLON.
059800
059900     ADD 1 TO WS-ACU-TOT-APUESTAS.
060000     ADD WS-APU-MONTO    TO WS-ACU-TOT-MONTO.
060100     ADD WS-APU-GANANCIA TO WS-ACU-TOT-GANANCIA.
060200     IF WS-LKS-ES-GANADORA
060300        ADD 1 TO WS-ACU-TOT-GANADAS
060400     END-IF.
060500
060600 2610-ARMAR-RENGLON-FIN.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000*    ACTUALIZA EL HISTORIAL DE AMBOS EQUIPOS CON EL RESULTADO
061100*    REAL DEL PARTIDO RECIEN PROCESADO, VISTO DESDE LA
061200*    PERSPECTIVA DE CADA UNO ('W'/'D'/'L')
061300 2700-ACTUALIZAR-HIST.
061400
061500     MOVE WS-IDX-LOCAL TO WS-IDX-CALC.
061600     EVALUATE TRUE
061700         WHEN WS-PAR-GANA-LOCAL
061800              MOVE 'W' TO WS-RESULTADO-EQUIPO
061900         WHEN WS-PAR-EMPATE
062000              MOVE 'D' TO WS-RESULTADO-EQUIPO
062100         WHEN WS-PAR-GANA-VISITA
062200              MOVE 'L' TO WS-RESULTADO-EQUIPO
062300     END-EVALUATE.
062400     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
062500        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
062600
062700     MOVE WS-IDX-VISITA TO WS-IDX-CALC.
062800     EVALUATE TRUE
062900         WHEN WS-PAR-GANA-LOCAL
063000              MOVE 'L' TO WS-RESULTADO-EQUIPO
063100         WHEN WS-PAR-EMPATE
063200              MOVE 'D' TO WS-RESULTADO-EQUIPO
063300         WHEN WS-PAR-GANA-VISITA
063400              MOVE 'W' TO WS-RESULTADO-EQUIPO
063500     END-EVALUATE.
063600     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
063700        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
063800
063900 2700-ACTUALIZAR-HIST-FIN.
064000     EXIT.
064100
064200*----------------------------------------------------------------*
064300*    SI EL EQUIPO AUN NO TIENE LA VENTANA L COMPLETA, AGREGA EL
064400*    RESULTADO AL FINAL; SI YA LA TIENE, DESPLAZA TODO UN LUGAR
064500*    HACIA ATRAS Y DEJA EL NUEVO RESULTADO COMO EL MAS RECIENTE
064600 2710-ACTUALIZAR-UN-EQUIPO.
064700
064800     IF WS-HIST-CANT-JUGADOS (WS-IDX-CALC) < WS-PARM-VENTANA-L
064900        ADD 1 TO WS-HIST-CANT-JUGADOS (WS-IDX-CALC)
065000        MOVE WS-RESULTADO-EQUIPO
065100            TO WS-HIST-RESULTADOS
065200               (WS-IDX-CALC, WS-HIST-CANT-JUGADOS (WS-IDX-CALC))
065300     ELSE
065400        PERFORM 2712-DESPLAZAR-HIST
065500           THRU 2712-DESPLAZAR-HIST-FIN
065600           VARYING WS-IDX-RES FROM 1 BY 1
065700             UNTIL WS-IDX-RES > WS-PARM-VENTANA-L - 1
065800        MOVE WS-RESULTADO-EQUIPO
065900            TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-PARM-VENTANA-L)
066000     END-IF.
066100
066200 2710-ACTUALIZAR-UN-EQUIPO-FIN.
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600 2712-DESPLAZAR-HIST.
066700
066800     MOVE WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES + 1)
066900         TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES).
067000
067100 2712-DESPLAZAR-HIST-FIN.
067200     EXIT.
067300
067400*----------------------------------------------------------------*
067500 2850-ACUMULAR-METRICAS.
067600
067700     MOVE WS-ACU-TOT-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
067800     MOVE WS-ACU-TOT-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
067900     MOVE WS-ACU-TOT-MONTO     TO WS-LKE-MET-TOT-MONTO.
068000     MOVE WS-ACU-TOT-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
068100
068200     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
068300
068400 2850-ACUMULAR-METRICAS-FIN.
068500     EXIT.
068600
068700*----------------------------------------------------------------*
068800*    IMPRIME EL RESUMEN DEL LOTE: PARTIDOS LEIDOS, OMITIDOS POR
068900*    FALTA DE HISTORIAL Y LAS METRICAS DE RENDIMIENTO
069000 2900-IMPRIMIR-RESUMEN.
069100
069200     IF WS-CANT-PARTIDOS-LEIDOS = ZERO
069300        MOVE ZERO TO WS-PCT-OMITIDOS-AUX
069400     ELSE
069500        DIVIDE WS-CANT-OMITIDOS-Z BY WS-CANT-PARTIDOS-LEIDOS
069600             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
069700        MULTIPLY WS-PCT-OMITIDOS-AUX BY 100
069800             GIVING WS-PCT-OMITIDOS-AUX ROUNDED
069900     END-IF.
070000
070100     MOVE SPACES TO WS-SAL-REPORTE.
070200     STRING 'APMOMENT - PARTIDOS LEIDOS: ' DELIMITED BY SIZE
070300            WS-CANT-LEIDOS-Z             DELIMITED BY SIZE
070400         INTO WS-SAL-REPORTE.
070500     WRITE WS-SAL-REPORTE.
070600
070700     MOVE SPACES TO WS-SAL-REPORTE.
070800     STRING 'APMOMENT - OMITIDOS POR FALTA DE HISTORIAL: '
070900                DELIMITED BY SIZE
071000            WS-CANT-OMITIDOS-Z           DELIMITED BY SIZE
071100         INTO WS-SAL-REPORTE.
071200     WRITE WS-SAL-REPORTE.
071300
071400     MOVE SPACES TO WS-SAL-REPORTE.
071500     STRING 'APMOMENT - APUESTAS GENERADAS: '
071600                DELIMITED BY SIZE
071700            WS-MET-TOT-APUESTAS          DELIMITED BY SIZE
071800         INTO WS-SAL-REPORTE.
071900     WRITE WS-SAL-REPORTE.
072000
072100     DISPLAY 'APMOMENT - PARTIDOS LEIDOS        : '
072200              WS-CANT-PARTIDOS-LEIDOS.
072300     DISPLAY 'APMOMENT - PARTIDOS OMITIDOS       : '
072400              WS-CANT-OMITIDOS-Z.
072500     DISPLAY 'APMOMENT - PORCENTAJE OMITIDOS     : '
072600              WS-PCT-OMITIDOS-AUX.
072700     DISPLAY 'APMOMENT - APUESTAS GENERADAS      : '
072800              WS-MET-TOT-APUESTAS.
072900     DISPLAY 'APMOMENT - APUESTAS GANADAS        : '
073000              WS-MET-TOT-GANADAS.
073100     DISPLAY 'APMOMENT - TASA DE ACIERTO         : '
073200              WS-MET-TASA-ACIERTO.
073300     DISPLAY 'APMOMENT - RESULTADO NETO          : '
073400              WS-MET-RESULTADO-NETO.
073500     DISPLAY 'APMOMENT - ROI                     : '
073600              WS-MET-ROI.
073700
073800 2900-IMPRIMIR-RESUMEN-FIN.
073900     EXIT.
074000
074100*----------------------------------------------------------------*
074200 3000-FINALIZAR-PROGRAMA.
074300
074400     CLOSE ENT-PARTIDOS SAL-APUESTAS SAL-REPORTE.
074500
074600 3000-FINALIZAR-PROGRAMA-FIN.
074700     EXIT.
074800
074900*----------------------------------------------------------------*
075000 END PROGRAM APMOMENT.
075100
