000100******************************************************************
000200*                                                                *
000300*   B U S T A B L A                                              *
000400*                                                                *
000500*   BUSQUEDA INDEXADA EN LA TABLA DE POSICIONES DE LA TEMPORADA  *
000600*   ANTERIOR, POR NOMBRE DE EQUIPO.  DEVUELVE EL RENGLON DE LA   *
000700*   TABLA SI EL EQUIPO EXISTE; SI NO EXISTE (EQUIPO RECIEN       *
000800*   ASCENDIDO) DEVUELVE EL RENGLON EN CEROS Y UN INDICADOR DE    *
000900*   "NO ENCONTRADO" PARA QUE EL LLAMADOR RESUELVA COMO TABLA DE  *
001000*   MITAD DE TABLA.                                              *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*----------------------------------------------------------------*
001500*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001600*----------------------------------------------------------------*
001700*   30/04/1989  N.B.   AS-0047    ALTA INICIAL DE LA RUTINA      *
001800*   11/09/1989  R.B.   AS-0063    SE CAMBIA EL ARCHIVO DE        *
001900*                                 SECUENCIAL A INDEXADO          *
002000*   22/01/1991  C.P.   AS-0111    SE AGREGA EL INDICADOR DE      *
002100*                                 EQUIPO NO ENCONTRADO            
002200*   14/07/1993  R.G.   AS-0186    SE AGREGA EL FILLER DE RESERVA *
002300*   06/03/1996  S.U.   AS-0256    REVISION GENERAL DE LA RUTINA  *
002400*   28/08/1998  N.B.   AS-0305    PREPARACION CAMBIO DE SIGLO    *
002500*   15/01/1999  R.B.   AS-0321    VERIFICACION Y2K - SIN CAMBIOS *
002600*   19/05/2002  C.P.   AS-0356    SE DOCUMENTA EL FILE STATUS 23 *
002700*----------------------------------------------------------------*
002800* Tectonics: cobc
002900******************************************************************
003000
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. BUSTABLA.
003300 AUTHOR. NOEMI BERGE.
003400 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
003500 DATE-WRITTEN. 30/04/1989.
003600 DATE-COMPILED.
003700 SECURITY. USO INTERNO - CONFIDENCIAL.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 FILE-CONTROL.
004700
004800 SELECT ENT-TABLANT
004900     ASSIGN TO TABLANT
005000     ORGANIZATION IS INDEXED
005100     ACCESS MODE IS RANDOM
005200     FILE STATUS IS FS-TABLANT
005300     RECORD KEY IS WS-TAB-EQUIPO.
005400
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700
005800 FILE SECTION.
005900
006000 FD ENT-TABLANT.
006100     COPY TABLIGA.
006200
006300 01 FS-STATUS.
006400*----------------------------------------------------------------*
006500*   ** FILE STATUS DE TABLANT                                    *
006600*----------------------------------------------------------------*
006700    05 FS-TABLANT                     PIC X(02).
006800       88 FS-TABLANT-OK                        VALUE '00'.
006900       88 FS-TABLANT-EOF                       VALUE '10'.
007000       88 FS-TABLANT-NFD                       VALUE '35'.
007100       88 FS-TABLANT-CLAVE-INV                 VALUE '21'.
007200       88 FS-TABLANT-CLAVE-NFD                 VALUE '23'.
007300
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600
007700 01 WS-CANT-BUSQUEDAS                 PIC 9(05) COMP VALUE ZERO.
007800 77 WS-CANT-NO-ENCONTRADOS            PIC 9(05) COMP VALUE ZERO.
007900
008000*    REDEFINE DE TRABAJO: VE LA CLAVE DE BUSQUEDA COMO UN SOLO
008100*    CAMPO O DIVIDIDA EN DOS MITADES PARA LOS DISPLAYS DE TRAZA
008200 01 WS-CLAVE-AUX                      PIC X(20).
008300 01 WS-CLAVE-AUX-R REDEFINES WS-CLAVE-AUX.
008400    05 WS-CLAVE-AUX-MITAD-1           PIC X(10).
008500    05 WS-CLAVE-AUX-MITAD-2           PIC X(10).
008600
008700*    REDEFINE DE TRABAJO: TOTAL DE BUSQUEDAS COMO CONTADOR COMP
008800*    O COMO CAMPO ZONED PARA EL DISPLAY DE FIN DE PROCESO
008900 01 WS-CANT-BUSQUEDAS-Z REDEFINES WS-CANT-BUSQUEDAS
009000    PIC 9(05).
009100
009200*    REDEFINE DE TRABAJO: LA CLAVE DEL REGISTRO LEIDO VISTA
009300*    COMO CLAVE COMPLETA O COMO SUS DOS PRIMERAS LETRAS (PARA
009400*    LOS DISPLAYS DE DIAGNOSTICO DE BUSQUEDAS FALLIDAS)
009500 01 WS-TAB-EQUIPO-AUX                 PIC X(20).
009600 01 WS-TAB-EQUIPO-AUX-R REDEFINES WS-TAB-EQUIPO-AUX.
009700    05 WS-TAB-EQUIPO-AUX-2-LETRAS      PIC X(02).
009800    05 FILLER                         PIC X(18).
009900
010000*----------------------------------------------------------------*
010100 LINKAGE SECTION.
010200
010300 01 LK-ENTRADA.
010400*    AREA DE DATOS DE ENTRADA
010500    05 LK-ENT-EQUIPO                    PIC X(20).
010600
010700*    AREA DE DATOS DE SALIDA
010800 01 LK-SALIDA.
010900    05 LK-SAL-ENCONTRADO                PIC X(01).
011000       88 LK-SAL-EQUIPO-ENCONTRADO          VALUE 'S'.
011100       88 LK-SAL-EQUIPO-NOENCONTRADO        VALUE 'N'.
011200    05 LK-SAL-RENGLON.
011300       10 LK-SAL-EQUIPO                  PIC X(20).
011400       10 LK-SAL-POSICION                PIC 9(02).
011500       10 LK-SAL-PARTIDOS-JUG            PIC 9(03).
011600       10 LK-SAL-GANADOS                 PIC 9(03).
011700       10 LK-SAL-EMPATADOS               PIC 9(03).
011800       10 LK-SAL-PERDIDOS                PIC 9(03).
011900       10 LK-SAL-GOLES-FAVOR             PIC 9(03).
012000       10 LK-SAL-GOLES-CONTRA            PIC 9(03).
012100       10 LK-SAL-DIF-GOLES               PIC S9(03).
012200       10 LK-SAL-PUNTOS                  PIC 9(03).
012300
012400*----------------------------------------------------------------*
012500 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
012600*----------------------------------------------------------------*
012700
012800     PERFORM 1000-INICIAR-PROGRAMA
012900        THRU 1000-INICIAR-PROGRAMA-FIN.
013000
013100     PERFORM 1300-BUSCAR-EQUIPO
013200        THRU 1300-BUSCAR-EQUIPO-FIN.
013300
013400     PERFORM 3000-FINALIZAR-PROGRAMA
013500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
013600
013700     EXIT PROGRAM.
013800
013900*----------------------------------------------------------------*
014000 1000-INICIAR-PROGRAMA.
014100
014200     PERFORM 1100-ABRIR-ARCHIVOS
014300        THRU 1100-ABRIR-ARCHIVOS-FIN.
014400
014500 1000-INICIAR-PROGRAMA-FIN.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900 1100-ABRIR-ARCHIVOS.
015000
015100     PERFORM 1140-ABRIR-ENT-TABLANT
015200        THRU 1140-ABRIR-ENT-TABLANT-FIN.
015300
015400 1100-ABRIR-ARCHIVOS-FIN.
015500     EXIT.
015600
015700*----------------------------------------------------------------*
015800 1140-ABRIR-ENT-TABLANT.
015900
016000     OPEN INPUT ENT-TABLANT.
016100
016200     EVALUATE TRUE
016300         WHEN FS-TABLANT-OK
016400              CONTINUE
016500         WHEN OTHER
016600              DISPLAY 'ERROR AL ABRIR LA TABLA DE TEMPORADA ANT.'
016700              DISPLAY 'FILE STATUS: ' FS-TABLANT
016800* SI NO ABRE EL ARCHIVO DE ENTRADA DETENGO EL PROCESO
016900              STOP RUN
017000     END-EVALUATE.
017100
017200 1140-ABRIR-ENT-TABLANT-FIN.
017300     EXIT.
017400
017500*----------------------------------------------------------------*
017600 1300-BUSCAR-EQUIPO.
017700
017800     ADD 1 TO WS-CANT-BUSQUEDAS.
017900     INITIALIZE LK-SALIDA.
018000     MOVE LK-ENT-EQUIPO TO WS-CLAVE-AUX.
018100     MOVE LK-ENT-EQUIPO TO WS-TAB-EQUIPO.
018200
018300     READ ENT-TABLANT KEY IS WS-TAB-EQUIPO.
018400
018500     EVALUATE TRUE
018600         WHEN FS-TABLANT-OK
018700              PERFORM 1310-DEVOLVER-RENGLON
018800                 THRU 1310-DEVOLVER-RENGLON-FIN
018900         WHEN FS-TABLANT-CLAVE-NFD
019000              ADD 1 TO WS-CANT-NO-ENCONTRADOS
019100              PERFORM 1320-DEVOLVER-VACIO
019200                 THRU 1320-DEVOLVER-VACIO-FIN
019300         WHEN OTHER
019400              DISPLAY 'ERROR AL LEER LA TABLA DE TEMP. ANT.'
019500              DISPLAY 'FILE STATUS: ' FS-TABLANT
019600     END-EVALUATE.
019700
019800 1300-BUSCAR-EQUIPO-FIN.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200 1310-DEVOLVER-RENGLON.
020300
020400     SET LK-SAL-EQUIPO-ENCONTRADO TO TRUE.
020500     MOVE WS-TAB-EQUIPO         TO LK-SAL-EQUIPO.
020600     MOVE WS-TAB-POSICION       TO LK-SAL-POSICION.
020700     MOVE WS-TAB-PARTIDOS-JUG   TO LK-SAL-PARTIDOS-JUG.
020800     MOVE WS-TAB-GANADOS        TO LK-SAL-GANADOS.
020900     MOVE WS-TAB-EMPATADOS      TO LK-SAL-EMPATADOS.
021000     MOVE WS-TAB-PERDIDOS       TO LK-SAL-PERDIDOS.
021100     MOVE WS-TAB-GOLES-FAVOR    TO LK-SAL-GOLES-FAVOR.
021200     MOVE WS-TAB-GOLES-CONTRA   TO LK-SAL-GOLES-CONTRA.
021300     MOVE WS-TAB-DIF-GOLES      TO LK-SAL-DIF-GOLES.
021400     MOVE WS-TAB-PUNTOS         TO LK-SAL-PUNTOS.
021500
021600 1310-DEVOLVER-RENGLON-FIN.
021700     EXIT.
021800
021900*----------------------------------------------------------------*
022000*    EQUIPO ASCENDIDO SIN HISTORIA EN LA TEMPORADA ANTERIOR: SE
022100*    DEVUELVE EL RENGLON EN CEROS PARA QUE EL LLAMADOR LO TRATE
022200*    COMO TABLA DE MITAD DE TABLA
022300 1320-DEVOLVER-VACIO.
022400
022500     SET LK-SAL-EQUIPO-NOENCONTRADO TO TRUE.
022600     MOVE LK-ENT-EQUIPO TO LK-SAL-EQUIPO.
022700     MOVE LK-ENT-EQUIPO TO WS-TAB-EQUIPO-AUX.
022800     DISPLAY 'EQUIPO SIN TABLA ANTERIOR: '
022900             WS-TAB-EQUIPO-AUX-2-LETRAS '...'.
023000
023100 1320-DEVOLVER-VACIO-FIN.
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500 3000-FINALIZAR-PROGRAMA.
023600
023700     PERFORM 3200-CERRAR-ARCHIVOS
023800        THRU 3200-CERRAR-ARCHIVOS-FIN.
023900
024000     DISPLAY 'BUSTABLA - TOTAL DE BUSQUEDAS : '
024100              WS-CANT-BUSQUEDAS-Z.
024200     DISPLAY 'BUSTABLA - SIN TABLA ANTERIOR  : '
024300              WS-CANT-NO-ENCONTRADOS.
024400
024500 3000-FINALIZAR-PROGRAMA-FIN.
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900 3200-CERRAR-ARCHIVOS.
025000
025100     CLOSE ENT-TABLANT.
025200
025300     IF NOT FS-TABLANT-OK
025400        DISPLAY 'ERROR AL CERRAR LA TABLA DE TEMP. ANT.: '
025500                                                  FS-TABLANT
025600     END-IF.
025700
025800 3200-CERRAR-ARCHIVOS-FIN.
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200 END PROGRAM BUSTABLA.
026300
