000100*----------------------------------------------------------------*
000200*   REGISTRO DE RECOMENDACION DEL ASESOR WATERFALL               *
000300*----------------------------------------------------------------*
000400 01 WS-REC-RENGLON.
000500    05 WS-REC-EQUIPO-LOCAL                      PIC X(20).
000600    05 WS-REC-EQUIPO-VISITA                     PIC X(20).
000700    05 WS-REC-EQUIPO-APOSTADO                   PIC X(20).
000800    05 WS-REC-TIPO-APUESTA                      PIC X(16).
000900    05 WS-REC-PRIORIDAD                         PIC 9(01).
001000    05 WS-REC-CONFIANZA                         PIC 9(01)V9(02).
001100    05 FILLER                                   PIC X(12).
001200
