000100******************************************************************
000200*                                                                *
000300*   L I Q A P U E S                                              *
000400*                                                                *
000500*   LIQUIDACION DE LA CARTERA DE APUESTAS.  TOMA LAS APUESTAS    *
000600*   PENDIENTES DEL ARCHIVO INDEXADO DE CARTERA, LAS CASA CONTRA  *
000700*   EL RESULTADO REAL DEL PARTIDO POR NOMBRE DE EQUIPO LOCAL Y   *
000800*   VISITANTE, DETERMINA SI GANARON O PERDIERON SEGUN EL TIPO DE *
000900*   APUESTA, REGRABA EL ESTADO Y EL RESULTADO, Y EMITE UN        *
001000*   RESUMEN DE RENDIMIENTO DE LA CARTERA POR LIGA Y GENERAL.     *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*----------------------------------------------------------------*
001500*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001600*----------------------------------------------------------------*
001700*   30/01/1990  R.B.   AS-0081    ALTA INICIAL DE LA LIQUIDACION  
001800*   11/07/1990  C.P.   AS-0099    SE AGREGAN LAS APUESTAS DE      
001900*                                 GOLES (OVER/UNDER 2.5)          
002000*   19/02/1993  N.B.   AS-0168    SE AGREGA EL RESUMEN POR LIGA   
002100*   06/10/1995  R.G.   AS-0252    CORRIGE EL CASO DE EMPATE EN    
002200*                                 LAS APUESTAS "WIN" A UN EQUIPO  
002300*   21/03/1998  S.U.   AS-0297    REVISION GENERAL DE LA RUTINA   
002400*   14/09/1998  R.B.   AS-0308    PREPARACION CAMBIO DE SIGLO     
002500*   17/02/1999  C.P.   AS-0321    VERIFICACION Y2K - SIN CAMBIOS  
002600*   22/05/2006  N.B.   AS-0389    SE DOCUMENTA EL CRITERIO DE
002700*                                 APUESTAS SIN RESULTADO CASADO
002800*   04/03/2011  S.U.   AS-0402    SE ANULA LA APUESTA CUANDO LA
002900*                                 CUOTA CARGADA EN CARTERA ES
003000*                                 CERO, EN VEZ DE LIQUIDARLA COMO
003100*                                 PERDEDORA POR DEFECTO
003200*   23/09/2013  N.B.   AS-0436    EL RESUMEN POR LIGA Y EL
003300*                                 GENERAL AHORA INFORMAN MONTO,
003400*                                 RETORNO, NETO Y LA BANDERA DE
003500*                                 PROFIT/LOSS/BREAK-EVEN
003600*   11/02/2014  R.G.   AS-0451    SE CONTEMPLA LA APUESTA "WIN"
003700*                                 CARGADA AL EMPATE (EQUIPO
003800*                                 APOSTADO = DRAW)
003900*----------------------------------------------------------------*
004000* Tectonics: cobc
004100******************************************************************
004200
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. LIQAPUES.
004500 AUTHOR. RICARDO BALSIMELLI.
004600 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004700 DATE-WRITTEN. 30/01/1990.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - CONFIDENCIAL.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700
005800 FILE-CONTROL.
005900
006000 SELECT ENT-PARTIDOS
006100     ASSIGN TO PARTIDOS
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS FS-PARTIDOS.
006400
006500 SELECT ENT-CARTERA
006600     ASSIGN TO CARTERA
006700     ORGANIZATION IS INDEXED
006800     ACCESS MODE IS SEQUENTIAL
006900     RECORD KEY IS WS-CAR-ID-APUESTA
007000     FILE STATUS IS FS-CARTERA.
007100
007200 SELECT SAL-REPORTE
007300     ASSIGN TO LIQREPT
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FS-REPORTE.
007600
007700*----------------------------------------------------------------*
007800 DATA DIVISION.
007900
008000 FILE SECTION.
008100
008200 FD ENT-PARTIDOS.
008300     COPY PARTIDO.
008400
008500 FD ENT-CARTERA.
008600     COPY CARTERA.
008700
008800 FD SAL-REPORTE.
008900*    ENSANCHADO DE X(91) A X(150) PARA PODER MOSTRAR EL MONTO,
009000*    EL RETORNO, EL NETO Y EL FLAG DE PROFIT/LOSS/BREAK-EVEN
009100*    JUNTO CON LAS APUESTAS/TASA/ROI QUE YA SE IMPRIMIAN (AS-0436)
009200 01 WS-SAL-REPORTE                        PIC X(150).
009300
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600
009700 01 FS-STATUS.
009800    05 FS-PARTIDOS                    PIC X(02).
009900       88 FS-PARTIDOS-OK                      VALUE '00'.
010000       88 FS-PARTIDOS-EOF                     VALUE '10'.
010100    05 FS-CARTERA                     PIC X(02).
010200       88 FS-CARTERA-OK                       VALUE '00'.
010300       88 FS-CARTERA-EOF                      VALUE '10'.
010400    05 FS-REPORTE                     PIC X(02).
010500       88 FS-REPORTE-OK                       VALUE '00'.
010600
010700*----------------------------------------------------------------*
010800*    PARAMETROS DE LIQUIDACION (AS-0081/AS-0099)
010900 01 WS-PARM-LINEA-GOLES                PIC 9V9 VALUE 2.5.
011000
011100*----------------------------------------------------------------*
011200*    TABLA DE RESULTADOS REALES, CARGADA UNA SOLA VEZ AL INICIO
011300*    A PARTIR DEL ARCHIVO DE PARTIDOS DISPUTADOS; SE BUSCA POR
011400*    EL PAR (EQUIPO LOCAL, EQUIPO VISITANTE) COINCIDENCIA EXACTA
011500*    DE LOS 20 CARACTERES (AS-0081)
011600 01 WS-TABLA-RESULT.
011700    05 WS-RES-RENGLON OCCURS 400 TIMES
011800                       INDEXED BY WS-IDX-RES.
011900       10 WS-RES-EQUIPO-LOCAL          PIC X(20).
012000       10 WS-RES-EQUIPO-VISITA         PIC X(20).
012100       10 WS-RES-GOLES-LOCAL           PIC 9(02) COMP.
012200       10 WS-RES-GOLES-VISITA          PIC 9(02) COMP.
012300
012400 01 WS-CANT-RESULTADOS                PIC 9(03) COMP VALUE ZERO.
012500 01 WS-IDX-RESULT-ENC                 PIC 9(03) COMP VALUE ZERO.
012600
012700*----------------------------------------------------------------*
012800*    CONTADORES DE CONTROL DEL LOTE (AS-0389)
012900 01 WS-CONTADORES.
013000    05 WS-CANT-LEIDAS                  PIC 9(05) COMP VALUE ZERO.
013100    05 WS-CANT-LEIDAS-Z REDEFINES WS-CANT-LEIDAS
013200                                       PIC 9(05).
013300    05 WS-CANT-LIQUIDADAS              PIC 9(05) COMP VALUE ZERO.
013400    05 WS-CANT-LIQUIDADAS-Z REDEFINES WS-CANT-LIQUIDADAS
013500                                       PIC 9(05).
013600    05 WS-CANT-SIN-RESULTADO           PIC 9(05) COMP VALUE ZERO.
013700    05 WS-CANT-SIN-RESULTADO-Z REDEFINES WS-CANT-SIN-RESULTADO
013800                                       PIC 9(05).
013900
014000*----------------------------------------------------------------*
014100*    GANADOR DEL PARTIDO CASADO CON LA APUESTA EN CURSO Y TOTAL
014200*    DE GOLES, PARA RESOLVER CUALQUIER TIPO DE APUESTA DE LA
014300*    CARTERA (AS-0081/AS-0099)
014400 01 WS-VAR-GANADOR.
014500    05 WS-GANADOR-TIPO                 PIC X(01).
014600       88 WS-GANADOR-LOCAL                    VALUE 'H'.
014700       88 WS-GANADOR-EMPATE                   VALUE 'D'.
014800       88 WS-GANADOR-VISITA                   VALUE 'A'.
014900    05 WS-TOTAL-GOLES                  PIC 9(03) COMP.
015000    05 WS-FLAG-GANO                    PIC X(01).
015100       88 WS-APUESTA-GANADORA                 VALUE 'S'.
015200       88 WS-APUESTA-PERDEDORA                VALUE 'N'.
015300       88 WS-APUESTA-ANULADA                  VALUE 'A'.
015400    05 WS-FLAG-CASADA                  PIC X(01).
015500       88 WS-APUESTA-CASADA                   VALUE 'S'.
015600       88 WS-APUESTA-NOCASADA                 VALUE 'N'.
015700
015800*----------------------------------------------------------------*
015900*    TABLA DE ACUMULADOS POR LIGA, PARA EL RESUMEN FINAL
016000 01 WS-TABLA-LIGA.
016100    05 WS-LIGA-RENGLON OCCURS 20 TIMES
016200                        INDEXED BY WS-IDX-LIGA.
016300       10 WS-LIGA-NOMBRE                PIC X(16).
016400       10 WS-LIGA-CANT-APUESTAS         PIC 9(05) COMP.
016500       10 WS-LIGA-CANT-GANADAS          PIC 9(05) COMP.
016600       10 WS-LIGA-TOT-MONTO             PIC 9(07)V99.
016700       10 WS-LIGA-TOT-RETORNO           PIC 9(07)V99.
016800
016900 01 WS-CANT-LIGAS                     PIC 9(02) COMP VALUE ZERO.
017000 01 WS-IDX-RESULT-LIGA                PIC 9(02) COMP VALUE ZERO.
017100 01 WS-LIGA-BUSCAR                    PIC X(16).
017200
017300*    ACUMULADO GENERAL, MISMA FORMA QUE UN RENGLON DE LA TABLA
017400*    DE LIGAS PERO SIN NOMBRE
017500 01 WS-ACUM-GENERAL.
017600    05 WS-GRL-CANT-APUESTAS             PIC 9(05) COMP VALUE ZERO.
017700    05 WS-GRL-CANT-GANADAS              PIC 9(05) COMP VALUE ZERO.
017800    05 WS-GRL-TOT-MONTO                 PIC 9(07)V99 VALUE ZERO.
017900    05 WS-GRL-TOT-RETORNO               PIC 9(07)V99 VALUE ZERO.
018000
018100*----------------------------------------------------------------*
018200*    ESPEJO DE LA INTERFAZ DE CLCMETRI, PARA EL CALCULO DE LAS
018300*    METRICAS DE RENDIMIENTO POR LIGA Y GENERAL
018400 01 WS-LKE-METRICA.
018500    05 WS-LKE-MET-TOT-APUESTAS          PIC 9(05) COMP.
018600    05 WS-LKE-MET-TOT-GANADAS           PIC 9(05) COMP.
018700    05 WS-LKE-MET-TOT-MONTO             PIC 9(07)V9(02).
018800    05 WS-LKE-MET-TOT-GANANCIA          PIC 9(07)V9(02).
018900
019000 01 WS-LKS-METRICA.
019100    05 WS-LKS-MET-TOT-APUESTAS          PIC 9(05).
019200    05 WS-LKS-MET-TOT-GANADAS           PIC 9(05).
019300    05 WS-LKS-MET-TASA-ACIERTO          PIC 9(03)V9(02).
019400    05 WS-LKS-MET-TOT-MONTO             PIC 9(07)V9(02).
019500    05 WS-LKS-MET-TOT-GANANCIA          PIC 9(07)V9(02).
019600    05 WS-LKS-MET-RESULTADO-NETO        PIC S9(07)V9(02).
019700    05 WS-LKS-MET-ROI                   PIC S9(04)V9(02).
019800    05 FILLER                           PIC X(10).
019900
020000*    BANDERA DE PROFIT/LOSS/BREAK-EVEN SEGUN EL NETO DEVUELTO POR
020100*    CLCMETRI, PARA EL RESUMEN POR LIGA Y EL GENERAL (AS-0436)
020200 01 WS-FLAG-RESULTADO                   PIC X(10).
020300
020400*----------------------------------------------------------------*
020500*    AREA DE TRABAJO PARA EL MONTO DE LA LIQUIDACION DE LA
020600*    APUESTA EN CURSO
020700 01 WS-VAR-LIQUIDACION.
020800    05 WS-LIQ-RETORNO                  PIC 9(07)V99.
020900    05 WS-LIQ-NETO                     PIC S9(07)V99.
021000
021100*----------------------------------------------------------------*
021200 PROCEDURE DIVISION.
021300*----------------------------------------------------------------*
021400
021500     PERFORM 1000-INICIAR-PROGRAMA
021600        THRU 1000-INICIAR-PROGRAMA-FIN.
021700
021800     PERFORM 3000-PROCESAR-CARTERA
021900        THRU 3000-PROCESAR-CARTERA-FIN
022000        UNTIL FS-CARTERA-EOF.
022100
022200     PERFORM 3900-IMPRIMIR-RESUMEN
022300        THRU 3900-IMPRIMIR-RESUMEN-FIN.
022400
022500     PERFORM 9000-FINALIZAR-PROGRAMA
022600        THRU 9000-FINALIZAR-PROGRAMA-FIN.
022700
022800     STOP RUN.
022900
023000*----------------------------------------------------------------*
023100 1000-INICIAR-PROGRAMA.
023200
023300     OPEN INPUT ENT-PARTIDOS.
023400     IF NOT FS-PARTIDOS-OK
023500        DISPLAY 'LIQAPUES - ERROR AL ABRIR PARTIDOS: '
023600                 FS-PARTIDOS
023700        STOP RUN
023800     END-IF.
023900
024000     PERFORM 2100-LEER-PARTIDO
024100        THRU 2100-LEER-PARTIDO-FIN.
024200
024300     PERFORM 2000-CARGAR-RESULTADOS
024400        THRU 2000-CARGAR-RESULTADOS-FIN
024500        UNTIL FS-PARTIDOS-EOF.
024600
024700     CLOSE ENT-PARTIDOS.
024800
024900     OPEN I-O ENT-CARTERA.
025000     IF NOT FS-CARTERA-OK
025100        DISPLAY 'LIQAPUES - ERROR AL ABRIR CARTERA: '
025200                 FS-CARTERA
025300        STOP RUN
025400     END-IF.
025500
025600     OPEN OUTPUT SAL-REPORTE.
025700
025800     PERFORM 2200-LEER-CARTERA
025900        THRU 2200-LEER-CARTERA-FIN.
026000
026100 1000-INICIAR-PROGRAMA-FIN.
026200     EXIT.
026300
026400*----------------------------------------------------------------*
026500 2100-LEER-PARTIDO.
026600
026700     READ ENT-PARTIDOS
026800         AT END
026900             SET FS-PARTIDOS-EOF TO TRUE
027000     END-READ.
027100
027200 2100-LEER-PARTIDO-FIN.
027300     EXIT.
027400
027500*----------------------------------------------------------------*
027600 2000-CARGAR-RESULTADOS.
027700
027800     IF WS-CANT-RESULTADOS < 400
027900        ADD 1 TO WS-CANT-RESULTADOS
028000        MOVE WS-ENT-PAR-EQUIPO-LOCAL
028100            TO WS-RES-EQUIPO-LOCAL (WS-CANT-RESULTADOS)
028200        MOVE WS-ENT-PAR-EQUIPO-VISITA
028300            TO WS-RES-EQUIPO-VISITA (WS-CANT-RESULTADOS)
028400        MOVE WS-ENT-PAR-GOLES-LOCAL
028500            TO WS-RES-GOLES-LOCAL (WS-CANT-RESULTADOS)
028600        MOVE WS-ENT-PAR-GOLES-VISITA
028700            TO WS-RES-GOLES-VISITA (WS-CANT-RESULTADOS)
028800     END-IF.
028900
029000     PERFORM 2100-LEER-PARTIDO
029100        THRU 2100-LEER-PARTIDO-FIN.
029200
029300 2000-CARGAR-RESULTADOS-FIN.
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700 2200-LEER-CARTERA.
029800
029900     READ ENT-CARTERA NEXT RECORD
030000         AT END
030100             SET FS-CARTERA-EOF TO TRUE
030200     END-READ.
030300
030400 2200-LEER-CARTERA-FIN.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800*    PROCESA UN RENGLON DE LA CARTERA: SI ESTA PENDIENTE, LO
030900*    CASA CONTRA EL RESULTADO REAL Y LO LIQUIDA; SI NO TIENE
031000*    RESULTADO CASADO, QUEDA PENDIENTE PARA UNA CORRIDA FUTURA
031100*    (AS-0389)
031200 3000-PROCESAR-CARTERA.
031300
031400     ADD 1 TO WS-CANT-LEIDAS.
031500
031600     IF WS-CAR-PENDIENTE
031700        PERFORM 3100-BUSCAR-RESULTADO
031800           THRU 3100-BUSCAR-RESULTADO-FIN
031900        IF WS-APUESTA-CASADA
032000           PERFORM 3200-DETERMINAR-GANADOR
032100              THRU 3200-DETERMINAR-GANADOR-FIN
032200           PERFORM 3300-RESOLVER-APUESTA
032300              THRU 3300-RESOLVER-APUESTA-FIN
032400           PERFORM 3400-CALCULAR-LIQUIDACION
032500              THRU 3400-CALCULAR-LIQUIDACION-FIN
032600           PERFORM 3500-REGRABAR-CARTERA
032700              THRU 3500-REGRABAR-CARTERA-FIN
032800           PERFORM 3600-ACUMULAR-LIGA
032900              THRU 3600-ACUMULAR-LIGA-FIN
033000           ADD 1 TO WS-CANT-LIQUIDADAS
033100        ELSE
033200           ADD 1 TO WS-CANT-SIN-RESULTADO
033300        END-IF
033400     END-IF.
033500
033600     PERFORM 2200-LEER-CARTERA
033700        THRU 2200-LEER-CARTERA-FIN.
033800
033900 3000-PROCESAR-CARTERA-FIN.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300*    BUSCA EL RESULTADO DEL PARTIDO POR COINCIDENCIA EXACTA DE
034400*    LOCAL Y VISITANTE
034500 3100-BUSCAR-RESULTADO.
034600
034700     SET WS-APUESTA-NOCASADA TO TRUE.
034800     MOVE ZERO TO WS-IDX-RESULT-ENC.
034900
035000     PERFORM 3110-COMPARAR-RESULTADO
035100        THRU 3110-COMPARAR-RESULTADO-FIN
035200        VARYING WS-IDX-RES FROM 1 BY 1
035300          UNTIL WS-IDX-RES > WS-CANT-RESULTADOS.
035400
035500     IF WS-IDX-RESULT-ENC NOT = ZERO
035600        SET WS-APUESTA-CASADA TO TRUE
035700     END-IF.
035800
035900 3100-BUSCAR-RESULTADO-FIN.
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300 3110-COMPARAR-RESULTADO.
036400
036500     IF WS-RES-EQUIPO-LOCAL (WS-IDX-RES) = WS-CAR-EQUIPO-LOCAL
036600     AND WS-RES-EQUIPO-VISITA (WS-IDX-RES) = WS-CAR-EQUIPO-VISITA
036700        MOVE WS-IDX-RES TO WS-IDX-RESULT-ENC
036800     END-IF.
036900
037000 3110-COMPARAR-RESULTADO-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400*    FIJA EL 88 DE GANADOR Y EL TOTAL DE GOLES DEL PARTIDO
037500*    CASADO CON LA APUESTA
037600 3200-DETERMINAR-GANADOR.
037700
037800     EVALUATE TRUE
037900         WHEN WS-RES-GOLES-LOCAL (WS-IDX-RESULT-ENC)
038000            > WS-RES-GOLES-VISITA (WS-IDX-RESULT-ENC)
038100              SET WS-GANADOR-LOCAL TO TRUE
038200         WHEN WS-RES-GOLES-VISITA (WS-IDX-RESULT-ENC)
038300            > WS-RES-GOLES-LOCAL (WS-IDX-RESULT-ENC)
038400              SET WS-GANADOR-VISITA TO TRUE
038500         WHEN OTHER
038600              SET WS-GANADOR-EMPATE TO TRUE
038700     END-EVALUATE.
038800
038900     COMPUTE WS-TOTAL-GOLES =
039000             WS-RES-GOLES-LOCAL (WS-IDX-RESULT-ENC)
039100           + WS-RES-GOLES-VISITA (WS-IDX-RESULT-ENC).
039200
039300 3200-DETERMINAR-GANADOR-FIN.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700*    RESUELVE SI LA APUESTA GANO O PERDIO, SEGUN SU TIPO
039800*    (AS-0081/AS-0099/AS-0252/AS-0451)
039900 3300-RESOLVER-APUESTA.
040000
040100     SET WS-APUESTA-PERDEDORA TO TRUE.
040200
040300*    SI LA CUOTA CARGADA EN LA CARTERA NO ES VALIDA (CERO)
040400*    NO HAY FORMULA STAKE*CUOTA POSIBLE; SE ANULA LA APUESTA
040500*    EN LUGAR DE FORZARLA A GANO/PERDIO (AS-0402)
040600     IF WS-CAR-CUOTA = ZERO
040700        SET WS-APUESTA-ANULADA TO TRUE
040800     ELSE
040900     EVALUATE WS-CAR-TIPO-APUESTA
041000         WHEN 'HOME_WIN'
041100              IF WS-GANADOR-LOCAL
041200                 SET WS-APUESTA-GANADORA TO TRUE
041300              END-IF
041400         WHEN 'AWAY_WIN'
041500              IF WS-GANADOR-VISITA
041600                 SET WS-APUESTA-GANADORA TO TRUE
041700              END-IF
041800         WHEN 'DRAW'
041900              IF WS-GANADOR-EMPATE
042000                 SET WS-APUESTA-GANADORA TO TRUE
042100              END-IF
042200         WHEN 'OVER'
042300              IF WS-TOTAL-GOLES > WS-PARM-LINEA-GOLES
042400                 SET WS-APUESTA-GANADORA TO TRUE
042500              END-IF
042600         WHEN 'UNDER'
042700              IF WS-TOTAL-GOLES < WS-PARM-LINEA-GOLES
042800                 SET WS-APUESTA-GANADORA TO TRUE
042900              END-IF
043000         WHEN OTHER
043100*    "WIN" U OTRO VALOR: APUESTA A UN EQUIPO PUNTUAL (O AL
043200*    EMPATE, SI ASI SE CARGO EL EQUIPO APOSTADO); GANA SOLO SI
043300*    ESE RESULTADO FUE EL DEL PARTIDO (AS-0451)
043400              IF WS-GANADOR-LOCAL
043500              AND WS-CAR-EQUIPO-APOSTADO = WS-CAR-EQUIPO-LOCAL
043600                 SET WS-APUESTA-GANADORA TO TRUE
043700              END-IF
043800              IF WS-GANADOR-VISITA
043900              AND WS-CAR-EQUIPO-APOSTADO = WS-CAR-EQUIPO-VISITA
044000                 SET WS-APUESTA-GANADORA TO TRUE
044100              END-IF
044200              IF WS-GANADOR-EMPATE
044300              AND WS-CAR-EQUIPO-APOSTADO = 'DRAW'
044400                 SET WS-APUESTA-GANADORA TO TRUE
044500              END-IF
044600     END-EVALUATE
044700     END-IF.
044800
044900 3300-RESOLVER-APUESTA-FIN.
045000     EXIT.
045100
045200*----------------------------------------------------------------*
045300*    CALCULA EL RETORNO Y EL RESULTADO NETO DE LA APUESTA YA
045400*    RESUELTA (AS-0081)
045500 3400-CALCULAR-LIQUIDACION.
045600
045700*    LA CARTERA VIENE EN 3300 MARCADA GANADORA, PERDEDORA O
045800*    ANULADA; AQUI SOLO SE TRADUCE ESE FLAG AL RETORNO Y AL
045900*    NETO DE CADA UNA DE LAS TRES VARIANTES (AS-0081/AS-0402)
046000     IF WS-APUESTA-ANULADA
046100        MOVE WS-CAR-MONTO TO WS-LIQ-RETORNO
046200        MOVE ZERO TO WS-LIQ-NETO
046300        SET WS-CAR-ANULADA TO TRUE
046400     ELSE
046500        IF WS-APUESTA-GANADORA
046600           COMPUTE WS-LIQ-RETORNO ROUNDED =
046700                   WS-CAR-MONTO * WS-CAR-CUOTA
046800           COMPUTE WS-LIQ-NETO ROUNDED =
046900                   WS-CAR-MONTO * (WS-CAR-CUOTA - 1)
047000           SET WS-CAR-GANADA TO TRUE
047100        ELSE
047200           MOVE ZERO TO WS-LIQ-RETORNO
047300           COMPUTE WS-LIQ-NETO ROUNDED = ZERO - WS-CAR-MONTO
047400           SET WS-CAR-PERDIDA TO TRUE
047500        END-IF
047600     END-IF.
047700
047800     MOVE WS-LIQ-RETORNO TO WS-CAR-RETORNO-REAL.
047900     MOVE WS-LIQ-NETO    TO WS-CAR-RESULTADO-NETO.
048000
048100 3400-CALCULAR-LIQUIDACION-FIN.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500 3500-REGRABAR-CARTERA.
048600
048700     REWRITE WS-CAR-RENGLON.
048800
048900 3500-REGRABAR-CARTERA-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300*    ACUMULA LA APUESTA YA LIQUIDADA EN SU LIGA Y EN EL GENERAL
049400 3600-ACUMULAR-LIGA.
049500
049600     MOVE WS-CAR-LIGA TO WS-LIGA-BUSCAR.
049700     PERFORM 3610-UBICAR-LIGA
049800        THRU 3610-UBICAR-LIGA-FIN.
049900
050000     ADD 1 TO WS-LIGA-CANT-APUESTAS (WS-IDX-RESULT-LIGA).
050100     ADD WS-CAR-MONTO TO WS-LIGA-TOT-MONTO (WS-IDX-RESULT-LIGA).
050200     ADD WS-LIQ-RETORNO
050300         TO WS-LIGA-TOT-RETORNO (WS-IDX-RESULT-LIGA).
050400
050500     ADD 1 TO WS-GRL-CANT-APUESTAS.
050600     ADD WS-CAR-MONTO TO WS-GRL-TOT-MONTO.
050700     ADD WS-LIQ-RETORNO TO WS-GRL-TOT-RETORNO.
050800
050900     IF WS-APUESTA-GANADORA
051000        ADD 1 TO WS-LIGA-CANT-GANADAS (WS-IDX-RESULT-LIGA)
051100        ADD 1 TO WS-GRL-CANT-GANADAS
051200     END-IF.
051300
051400 3600-ACUMULAR-LIGA-FIN.
051500     EXIT.
051600
051700*----------------------------------------------------------------*
051800*    BUSCA LA LIGA EN LA TABLA; SI NO APARECE, LA DA DE ALTA EN
051900*    EL PRIMER RENGLON LIBRE (AS-0168)
052000 3610-UBICAR-LIGA.
052100
052200     MOVE ZERO TO WS-IDX-RESULT-LIGA.
052300
052400     PERFORM 3612-BUSCAR-LIGA
052500        THRU 3612-BUSCAR-LIGA-FIN
052600        VARYING WS-IDX-LIGA FROM 1 BY 1
052700          UNTIL WS-IDX-LIGA > WS-CANT-LIGAS.
052800
052900     IF WS-IDX-RESULT-LIGA = ZERO
053000        PERFORM 3614-ALTA-LIGA
053100           THRU 3614-ALTA-LIGA-FIN
053200     END-IF.
053300
053400 3610-UBICAR-LIGA-FIN.
053500     EXIT.
053600
053700*----------------------------------------------------------------*
053800 3612-BUSCAR-LIGA.
053900
054000     IF WS-LIGA-NOMBRE (WS-IDX-LIGA) = WS-LIGA-BUSCAR
054100        MOVE WS-IDX-LIGA TO WS-IDX-RESULT-LIGA
054200     END-IF.
054300
054400 3612-BUSCAR-LIGA-FIN.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800 3614-ALTA-LIGA.
054900
055000     ADD 1 TO WS-CANT-LIGAS.
055100     MOVE WS-CANT-LIGAS TO WS-IDX-RESULT-LIGA.
055200     MOVE WS-LIGA-BUSCAR TO WS-LIGA-NOMBRE (WS-IDX-RESULT-LIGA).
055300     MOVE ZERO TO WS-LIGA-CANT-APUESTAS (WS-IDX-RESULT-LIGA)
055400                  WS-LIGA-CANT-GANADAS  (WS-IDX-RESULT-LIGA)
055500                  WS-LIGA-TOT-MONTO     (WS-IDX-RESULT-LIGA)
055600                  WS-LIGA-TOT-RETORNO   (WS-IDX-RESULT-LIGA).
055700
055800 3614-ALTA-LIGA-FIN.
055900     EXIT.
056000
056100*----------------------------------------------------------------*
056200*    IMPRIME EL RESUMEN DE RENDIMIENTO DE LA CARTERA: UN BLOQUE
056300*    POR LIGA Y UN BLOQUE GENERAL, USANDO CLCMETRI PARA LAS
056400*    FORMULAS DE TASA DE ACIERTO, NETO Y ROI
056500 3900-IMPRIMIR-RESUMEN.
056600
056700     PERFORM 3910-IMP-UNA-LIGA
056800        THRU 3910-IMP-UNA-LIGA-FIN
056900        VARYING WS-IDX-LIGA FROM 1 BY 1
057000          UNTIL WS-IDX-LIGA > WS-CANT-LIGAS.
057100
057200     MOVE WS-GRL-CANT-APUESTAS TO WS-LKE-MET-TOT-APUESTAS.
057300     MOVE WS-GRL-CANT-GANADAS  TO WS-LKE-MET-TOT-GANADAS.
057400     MOVE WS-GRL-TOT-MONTO     TO WS-LKE-MET-TOT-MONTO.
057500     MOVE WS-GRL-TOT-RETORNO   TO WS-LKE-MET-TOT-GANANCIA.
057600     CALL 'CLCMETRI' USING WS-LKE-METRICA, WS-LKS-METRICA.
057700
057800*    BANDERA DE PROFIT/LOSS/BREAK-EVEN SEGUN EL NETO (AS-0436)
057900     EVALUATE TRUE
058000         WHEN WS-LKS-MET-RESULTADO-NETO > ZERO
058100             MOVE 'PROFIT'     TO WS-FLAG-RESULTADO
058200         WHEN WS-LKS-MET-RESULTADO-NETO < ZERO
058300             MOVE 'LOSS'       TO WS-FLAG-RESULTADO
058400         WHEN OTHER
058500             MOVE 'BREAK-EVEN' TO WS-FLAG-RESULTADO
058600     END-EVALUATE.
058700
058800     MOVE SPACES TO WS-SAL-REPORTE.
058900     STRING 'LIQAPUES - GENERAL APUESTAS: '  DELIMITED BY SIZE
059000            WS-LKS-MET-TOT-APUESTAS          DELIMITED BY SIZE
059100            ' TASA: '                         DELIMITED BY SIZE
059200            WS-LKS-MET-TASA-ACIERTO           DELIMITED BY SIZE
059300            ' MONTO: '                        DELIMITED BY SIZE
059400            WS-LKS-MET-TOT-MONTO              DELIMITED BY SIZE
059500            ' RETORNO: '                      DELIMITED BY SIZE
059600            WS-LKS-MET-TOT-GANANCIA           DELIMITED BY SIZE
059700            ' NETO: '                         DELIMITED BY SIZE
059800            WS-LKS-MET-RESULTADO-NETO         DELIMITED BY SIZE
059900            ' ROI: '                          DELIMITED BY SIZE
060000            WS-LKS-MET-ROI                    DELIMITED BY SIZE
060100            ' '                               DELIMITED BY SIZE
060200            WS-FLAG-RESULTADO                 DELIMITED BY SIZE
060300         INTO WS-SAL-REPORTE.
060400     WRITE WS-SAL-REPORTE.
060500
060600     MOVE SPACES TO WS-SAL-REPORTE.
060700     STRING 'LIQAPUES - LEIDAS: '      DELIMITED BY SIZE
060800            WS-CANT-LEIDAS-Z           DELIMITED BY SIZE
060900            ' LIQUIDADAS: '            DELIMITED BY SIZE
061000            WS-CANT-LIQUIDADAS-Z       DELIMITED BY SIZE
061100            ' SIN RESULTADO: '         DELIMITED BY SIZE
061200            WS-CANT-SIN-RESULTADO-Z    DELIMITED BY SIZE
061300         INTO WS-SAL-REPORTE.
061400     WRITE WS-SAL-REPORTE.
061500
061600 3900-IMPRIMIR-RESUMEN-FIN.
061700     EXIT.
061800
061900*----------------------------------------------------------------*
062000 3910-IMP-UNA-LIGA.
062100
062200     MOVE WS-LIGA-CANT-APUESTAS (WS-IDX-LIGA)
062300         TO WS-LKE-MET-TOT-APUESTAS.
062400     MOVE WS-LIGA-CANT-GANADAS (WS-IDX-LIGA)
062500         TO WS-LKE-MET-TOT-GANADAS.
062600     MOVE WS-LIGA-TOT-MONTO (WS-IDX-LIGA)
062700         TO WS-LKE-MET-TOT-MONTO.
062800     MOVE WS-LIGA-TOT-RETORNO (WS-IDX-LIGA)
062900         TO WS-LKE-MET-TOT-GANANCIA.
063000     CALL 'CLCMETRI' USING WS-LKE-METRICA, WS-LKS-METRICA.
063100
063200*    BANDERA DE PROFIT/LOSS/BREAK-EVEN SEGUN EL NETO (AS-0436)
063300     EVALUATE TRUE
063400         WHEN WS-LKS-MET-RESULTADO-NETO > ZERO
063500             MOVE 'PROFIT'     TO WS-FLAG-RESULTADO
063600         WHEN WS-LKS-MET-RESULTADO-NETO < ZERO
063700             MOVE 'LOSS'       TO WS-FLAG-RESULTADO
063800         WHEN OTHER
063900             MOVE 'BREAK-EVEN' TO WS-FLAG-RESULTADO
064000     END-EVALUATE.
064100
064200     MOVE SPACES TO WS-SAL-REPORTE.
064300     STRING 'LIQAPUES - LIGA: '            DELIMITED BY SIZE
064400            WS-LIGA-NOMBRE (WS-IDX-LIGA)   DELIMITED BY SIZE
064500            ' APUESTAS: '                  DELIMITED BY SIZE
064600            WS-LKS-MET-TOT-APUESTAS        DELIMITED BY SIZE
064700            ' TASA: '                       DELIMITED BY SIZE
064800            WS-LKS-MET-TASA-ACIERTO         DELIMITED BY SIZE
064900            ' MONTO: '                      DELIMITED BY SIZE
065000            WS-LKS-MET-TOT-MONTO            DELIMITED BY SIZE
065100            ' RETORNO: '                    DELIMITED BY SIZE
065200            WS-LKS-MET-TOT-GANANCIA         DELIMITED BY SIZE
065300            ' NETO: '                       DELIMITED BY SIZE
065400            WS-LKS-MET-RESULTADO-NETO       DELIMITED BY SIZE
065500            ' ROI: '                        DELIMITED BY SIZE
065600            WS-LKS-MET-ROI                  DELIMITED BY SIZE
065700            ' '                             DELIMITED BY SIZE
065800            WS-FLAG-RESULTADO               DELIMITED BY SIZE
065900         INTO WS-SAL-REPORTE.
066000     WRITE WS-SAL-REPORTE.
066100
066200 3910-IMP-UNA-LIGA-FIN.
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600 9000-FINALIZAR-PROGRAMA.
066700
066800     CLOSE ENT-CARTERA SAL-REPORTE.
066900
067000 9000-FINALIZAR-PROGRAMA-FIN.
067100     EXIT.
067200
067300*----------------------------------------------------------------*
067400 END PROGRAM LIQAPUES.
067500
067600
067700
067800
067900
068000
