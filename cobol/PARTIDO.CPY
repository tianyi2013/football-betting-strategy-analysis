000100*----------------------------------------------------------------*
000200*   REGISTRO DE PARTIDO DISPUTADO (UN PARTIDO POR REGISTRO)      *
000300*   LONGITUD DE REGISTRO: 109 POSICIONES                         *
000400*----------------------------------------------------------------*
000500 01 WS-ENT-PARTIDO.
000600    05 WS-ENT-PAR-FECHA                         PIC X(10).
000700    05 WS-ENT-PAR-EQUIPO-LOCAL                  PIC X(20).
000800    05 WS-ENT-PAR-EQUIPO-VISITA                 PIC X(20).
000900    05 WS-ENT-PAR-GOLES-LOCAL                   PIC 9(02).
001000    05 WS-ENT-PAR-GOLES-VISITA                  PIC 9(02).
001100    05 WS-ENT-PAR-RESULTADO                     PIC X(01).
001200       88 WS-PAR-GANA-LOCAL                       VALUE 'H'.
001300       88 WS-PAR-EMPATE                           VALUE 'D'.
001400       88 WS-PAR-GANA-VISITA                      VALUE 'A'.
001500    05 WS-ENT-PAR-CUOTA-LOCAL                   PIC 9(03)V9(02).
001600    05 WS-ENT-PAR-CUOTA-EMPATE                  PIC 9(03)V9(02).
001700    05 WS-ENT-PAR-CUOTA-VISITA                  PIC 9(03)V9(02).
001800    05 WS-ENT-PAR-TEMPORADA                     PIC 9(04).
001900    05 FILLER                                   PIC X(35).
002000
