000100******************************************************************
000200*                                                                *
000300*   C L C M E T R I                                              *
000400*                                                                *
000500*   CALCULA LAS METRICAS DE RENDIMIENTO DE UN LOTE DE APUESTAS   *
000600*   (TASA DE ACIERTO, RESULTADO NETO Y ROI).  SUBRUTINA PURA,    *
000700*   NO ABRE ARCHIVOS, RECIBE LOS ACUMULADORES POR LINKAGE Y      *
000800*   DEVUELVE EL RENGLON DE METRICA-RECORD CARGADO.               *
000900*                                                                *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS                                       *
001200*----------------------------------------------------------------*
001300*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001400*----------------------------------------------------------------*
001500*   15/03/1989  R.B.   AS-0041    ALTA INICIAL DE LA RUTINA      *
001600*   02/07/1989  R.B.   AS-0058    SE AGREGA EL CALCULO DEL ROI   *
001700*   19/11/1990  C.P.   AS-0102    REDONDEO HALF-UP EN TASA ACIERT*
001800*   08/02/1991  N.B.   AS-0119    PROTEGE DIVISION POR CERO      *
001900*   23/09/1992  R.G.   AS-0177    SE AGREGA EL FILLER DE RESERVA *
002000*   04/05/1994  S.U.   AS-0210    AJUSTE DE PIC EN EL RESULTADO  *
002100*   17/01/1996  R.B.   AS-0255    REVISION GENERAL DE LA RUTINA  *
002200*   11/06/1998  C.P.   AS-0301    PREPARACION PARA EL AMBIO DE   *
002300*                                 SIGLO, SIN IMPACTO EN FECHAS   *
002400*                                 YA QUE LA RUTINA NO LAS USA    *
002500*   22/02/1999  N.B.   AS-0318    VERIFICACION Y2K - SIN CAMBIOS *
002600*   14/08/2001  R.G.   AS-0344    SE DOCUMENTA LA FORMULA DE ROI *
002700*----------------------------------------------------------------*
002800* Tectonics: cobc
002900******************************************************************
003000
003100 IDENTIFICATION DIVISION.
003200
003300 PROGRAM-ID. CLCMETRI.
003400 AUTHOR. RICARDO BALSIMELLI.
003500 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
003600 DATE-WRITTEN. 15/03/1989.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO - CONFIDENCIAL.
003900
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000 01 WS-VAR-AUX.
005100    05 WS-CALCULAR-OK                   PIC X(01) VALUE SPACES.
005200       88 CALCULO-OK                      VALUE 'S'.
005300       88 CALCULO-NOTOK                   VALUE 'N'.
005400    05 WS-IND-APUESTAS                  PIC 9(05) COMP.
005500    05 WS-IND-GANADAS                   PIC 9(05) COMP.
005600
005700*    REDEFINE DE TRABAJO PARA EL CALCULO DEL RESULTADO NETO EN
005800*    SU FORMA CON SIGNO Y EN SU FORMA ZONED PARA IMPRESION
005900 01 WS-RESULTADO-AUX                    PIC S9(07)V9(02).
006000 01 WS-RESULTADO-AUX-R REDEFINES WS-RESULTADO-AUX.
006100    05 WS-RESULTADO-AUX-ENTERO          PIC S9(07).
006200    05 WS-RESULTADO-AUX-DECIMAL         PIC 9(02).
006300
006400 01 WS-ROI-AUX                          PIC S9(04)V9(02).
006500 01 WS-ROI-AUX-R REDEFINES WS-ROI-AUX.
006600    05 WS-ROI-AUX-ENTERO                PIC S9(04).
006700    05 WS-ROI-AUX-DECIMAL               PIC 9(02).
006800
006900 01 WS-TASA-AUX                         PIC 9(05)V9(02).
007000 01 WS-TASA-AUX-R REDEFINES WS-TASA-AUX.
007100    05 WS-TASA-AUX-ENTERO               PIC 9(05).
007200    05 WS-TASA-AUX-DECIMAL              PIC 9(02).
007300
007400*----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600
007700 01 LK-ENTRADA.
007800    05 LK-ENT-TOT-APUESTAS               PIC 9(05) COMP.
007900    05 LK-ENT-TOT-GANADAS                PIC 9(05) COMP.
008000    05 LK-ENT-TOT-MONTO                  PIC 9(07)V9(02).
008100    05 LK-ENT-TOT-GANANCIA               PIC 9(07)V9(02).
008200
008300 01 LK-METRICA.
008400    05 LK-MET-TOT-APUESTAS               PIC 9(05).
008500    05 LK-MET-TOT-GANADAS                PIC 9(05).
008600    05 LK-MET-TASA-ACIERTO                PIC 9(03)V9(02).
008700    05 LK-MET-TOT-MONTO                   PIC 9(07)V9(02).
008800    05 LK-MET-TOT-GANANCIA                PIC 9(07)V9(02).
008900    05 LK-MET-RESULTADO-NETO               PIC S9(07)V9(02).
009000    05 LK-MET-ROI                          PIC S9(04)V9(02).
009100    05 FILLER                             PIC X(10).
009200
009300*----------------------------------------------------------------*
009400 PROCEDURE DIVISION USING LK-ENTRADA, LK-METRICA.
009500*----------------------------------------------------------------*
009600
009700     PERFORM 1000-CALCULAR-METRICAS
009800        THRU 1000-CALCULAR-METRICAS-FIN.
009900
010000     EXIT PROGRAM.
010100
010200*----------------------------------------------------------------*
010300 1000-CALCULAR-METRICAS.
010400
010500     INITIALIZE LK-METRICA.
010600
010700     MOVE LK-ENT-TOT-APUESTAS  TO LK-MET-TOT-APUESTAS
010800                                  WS-IND-APUESTAS.
010900     MOVE LK-ENT-TOT-GANADAS   TO LK-MET-TOT-GANADAS
011000                                  WS-IND-GANADAS.
011100     MOVE LK-ENT-TOT-MONTO     TO LK-MET-TOT-MONTO.
011200     MOVE LK-ENT-TOT-GANANCIA  TO LK-MET-TOT-GANANCIA.
011300
011400     PERFORM 1100-CALCULAR-TASA-ACIERTO
011500        THRU 1100-CALCULAR-TASA-ACIERTO-FIN.
011600
011700     PERFORM 1200-CALCULAR-RESULTADO-NETO
011800        THRU 1200-CALCULAR-RESULTADO-NETO-FIN.
011900
012000     PERFORM 1300-CALCULAR-ROI
012100        THRU 1300-CALCULAR-ROI-FIN.
012200
012300 1000-CALCULAR-METRICAS-FIN.
012400     EXIT.
012500
012600*----------------------------------------------------------------*
012700*    TASA-ACIERTO = GANADAS / APOSTADAS * 100, CON REDONDEO Y
012800*    SIN DIVIDIR POR CERO SI NO HUBO APUESTAS EN EL LOTE
012900 1100-CALCULAR-TASA-ACIERTO.
013000
013100     IF WS-IND-APUESTAS = ZERO
013200        MOVE ZERO TO LK-MET-TASA-ACIERTO
013300     ELSE
013400        DIVIDE LK-ENT-TOT-GANADAS BY LK-ENT-TOT-APUESTAS
013500             GIVING WS-TASA-AUX ROUNDED
013600        MULTIPLY WS-TASA-AUX BY 100 GIVING WS-TASA-AUX ROUNDED
013700        MOVE WS-TASA-AUX TO LK-MET-TASA-ACIERTO
013800     END-IF.
013900
014000 1100-CALCULAR-TASA-ACIERTO-FIN.
014100     EXIT.
014200
014300*----------------------------------------------------------------*
014400*    RESULTADO-NETO = GANANCIA TOTAL MENOS MONTO TOTAL APOSTADO
014500 1200-CALCULAR-RESULTADO-NETO.
014600
014700     MOVE LK-ENT-TOT-GANANCIA TO WS-RESULTADO-AUX.
014800     SUBTRACT LK-ENT-TOT-MONTO FROM WS-RESULTADO-AUX.
014900     MOVE WS-RESULTADO-AUX TO LK-MET-RESULTADO-NETO.
015000
015100 1200-CALCULAR-RESULTADO-NETO-FIN.
015200     EXIT.
015300
015400*----------------------------------------------------------------*
015500*    ROI = RESULTADO-NETO / MONTO TOTAL APOSTADO * 100, CON
015600*    REDONDEO HALF-UP Y SIN DIVIDIR POR CERO SI NO SE APOSTO
015700*    NADA EN EL LOTE RECIBIDO
015800 1300-CALCULAR-ROI.
015900
016000     IF LK-ENT-TOT-MONTO = ZERO
016100        MOVE ZERO TO LK-MET-ROI
016200     ELSE
016300        DIVIDE WS-RESULTADO-AUX BY LK-ENT-TOT-MONTO
016400             GIVING WS-ROI-AUX ROUNDED
016500        MULTIPLY WS-ROI-AUX BY 100 GIVING WS-ROI-AUX ROUNDED
016600        MOVE WS-ROI-AUX TO LK-MET-ROI
016700     END-IF.
016800
016900 1300-CALCULAR-ROI-FIN.
017000     EXIT.
017100
017200*----------------------------------------------------------------*
017300 END PROGRAM CLCMETRI.
017400
