000100*----------------------------------------------------------------*
000200*   REGISTRO DE PROXIMO PARTIDO (FIXTURE) PARA EL ASESOR         *
000300*   LONGITUD DE REGISTRO: 54 POSICIONES                          *
000400*----------------------------------------------------------------*
000500 01 WS-PRX-RENGLON.
000600    05 WS-PRX-FECHA                             PIC X(10).
000700    05 WS-PRX-RONDA                             PIC 9(02).
000800    05 WS-PRX-EQUIPO-LOCAL                      PIC X(20).
000900    05 WS-PRX-EQUIPO-VISITA                     PIC X(20).
001000    05 FILLER                                   PIC X(02).
001100
