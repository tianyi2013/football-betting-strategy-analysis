000100*----------------------------------------------------------------*
000200*   REGISTRO DE APUESTA GENERADA POR UNA ESTRATEGIA              *
000300*   WS-APU-TEMPORADA SE AGREGA PARA EL CORTE DE CONTROL QUE      *
000400*   UTILIZA EL ANALIZADOR DE RESULTADOS (BACKTEST)               *
000500*----------------------------------------------------------------*
000600 01 WS-APU-RENGLON.
000700    05 WS-APU-FECHA                             PIC X(10).
000800    05 WS-APU-EQUIPO-LOCAL                      PIC X(20).
000900    05 WS-APU-EQUIPO-VISITA                     PIC X(20).
001000    05 WS-APU-EQUIPO-APOSTADO                   PIC X(20).
001100    05 WS-APU-TIPO                              PIC X(24).
001200       88 WS-APU-ES-FOR                           VALUE 'FOR'.
001300       88 WS-APU-ES-AGAINST                        VALUE 'AGAINST'.
001400    05 WS-APU-RESULTADO                         PIC X(01).
001500    05 WS-APU-GANA                              PIC X(01).
001600       88 WS-APU-GANADORA                         VALUE 'Y'.
001700       88 WS-APU-PERDEDORA                         VALUE 'N'.
001800    05 WS-APU-CUOTA                             PIC 9(03)V9(02).
001900    05 WS-APU-MONTO                             PIC 9(03)V9(02).
002000    05 WS-APU-GANANCIA                          PIC 9(05)V9(02).
002100    05 WS-APU-TEMPORADA                         PIC 9(04).
002200    05 FILLER                                   PIC X(10).
002300
