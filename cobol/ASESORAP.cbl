000100******************************************************************
000200*                                                                *
000300*   A S E S O R A P                                              *
000400*                                                                *
000500*   ASESOR DE APUESTAS "EN CASCADA" (WATERFALL).  PARA LA         
000600*   PROXIMA FECHA A JUGARSE, EVALUA CADA PARTIDO CONTRA CINCO     
000700*   REGLAS EN ORDEN DE PRIORIDAD (FORMA EN CONTRA, MOMENTUM EN    
000800*   CONTRA, FORMA A FAVOR, MOMENTUM A FAVOR, TABLA ALTA CONTRA    
000900*   TABLA BAJA) Y SE QUEDA CON LA PRIMERA QUE DISPARE.  USA EL    
001000*   HISTORIAL DE LA TEMPORADA EN CURSO PARA FORMA Y MOMENTUM, Y   
001100*   LA TABLA DE POSICIONES DE LA TEMPORADA ANTERIOR (VIA          
001200*   BUSTABLA) PARA LA QUINTA REGLA.                               
001300*                                                                *
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS                                       *
001600*----------------------------------------------------------------*
001700*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001800*----------------------------------------------------------------*
001900*   12/11/1989  R.B.   AS-0071    ALTA INICIAL DEL ASESOR EN      
002000*                                 CASCADA                        *
002100*   08/05/1990  C.P.   AS-0095    SE AGREGA LA REGLA DE MOMENTUM  
002200*                                 Y EL ORDEN DE PRIORIDADES       
002300*   25/09/1992  N.B.   AS-0160    SE AGREGA LA REGLA DE TABLA     
002400*                                 ALTA CONTRA TABLA BAJA          
002500*   17/02/1995  R.G.   AS-0231    SE REVISA EL CALCULO DE LA      
002600*                                 CONFIANZA, TOPE 1.00            
002700*   04/11/1997  S.U.   AS-0291    REVISION GENERAL DEL ASESOR     
002800*   19/09/1998  R.B.   AS-0310    PREPARACION CAMBIO DE SIGLO     
002900*   09/02/1999  C.P.   AS-0327    VERIFICACION Y2K - SIN CAMBIOS  
003000*   14/07/2006  N.B.   AS-0385    SE DOCUMENTA EL CRITERIO DE     
003100*                                 SELECCION DE LA PROXIMA FECHA   
003200*----------------------------------------------------------------*
003300* Tectonics: cobc
003400******************************************************************
003500
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. ASESORAP.
003800 AUTHOR. RICARDO BALSIMELLI.
003900 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004000 DATE-WRITTEN. 12/11/1989.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO - CONFIDENCIAL.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300 SELECT ENT-PARTIDOS
005400     ASSIGN TO PARTIDOS
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-PARTIDOS.
005700
005800 SELECT ENT-FIXTURAS
005900     ASSIGN TO FIXTURAS
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FS-FIXTURAS.
006200
006300 SELECT SAL-RECOMEN
006400     ASSIGN TO RECOMEND
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FS-RECOMEN.
006700
006800 SELECT SAL-REPORTE
006900     ASSIGN TO ASESORREPT
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS IS FS-REPORTE.
007200
007300*----------------------------------------------------------------*
007400 DATA DIVISION.
007500
007600 FILE SECTION.
007700
007800 FD ENT-PARTIDOS.
007900     COPY PARTIDO.
008000
008100 FD ENT-FIXTURAS.
008200     COPY FIXTURA.
008300
008400 FD SAL-RECOMEN.
008500     COPY RECOMEN.
008600
008700 FD SAL-REPORTE.
008800 01 WS-SAL-REPORTE                        PIC X(91).
008900
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200
009300 01 FS-STATUS.
009400    05 FS-PARTIDOS                    PIC X(02).
009500       88 FS-PARTIDOS-OK                      VALUE '00'.
009600       88 FS-PARTIDOS-EOF                     VALUE '10'.
009700    05 FS-FIXTURAS                    PIC X(02).
009800       88 FS-FIXTURAS-OK                      VALUE '00'.
009900       88 FS-FIXTURAS-EOF                     VALUE '10'.
010000    05 FS-RECOMEN                     PIC X(02).
010100       88 FS-RECOMEN-OK                       VALUE '00'.
010200    05 FS-REPORTE                     PIC X(02).
010300       88 FS-REPORTE-OK                       VALUE '00'.
010400
010500*----------------------------------------------------------------*
010600*    PARAMETROS DE LA ESTRATEGIA, FIJADOS POR EL ANALISTA DE
010700*    ESTRATEGIAS (AS-0071/AS-0095/AS-0160)
010800 01 WS-PARM-VENTANA-F                 PIC 9(02) COMP VALUE 3.
010900 01 WS-PARM-VENTANA-L                 PIC 9(02) COMP VALUE 10.
011000 01 WS-PARM-DIVISOR-FORMA             PIC 9(03) COMP VALUE ZERO.
011100 01 WS-PARM-UMBRAL-CONTRA-FORMA       PIC 9V99 VALUE 0.40.
011200 01 WS-PARM-UMBRAL-FORMA-BUENA        PIC 9V99 VALUE 0.60.
011300 01 WS-PARM-UMBRAL-MOMENTUM           PIC 9V99 VALUE 0.20.
011400 01 WS-PARM-CANT-TOP                  PIC 9(02) COMP VALUE 3.
011500*    T = CANTIDAD DE EQUIPOS DE LA TABLA ANTERIOR; EL ASESOR LA
011600*    TRAE FIJA EN 20 PORQUE ASI LA TRAE EL SISTEMA DE ORIGEN
011700*    (AS-0160)
011800 01 WS-PARM-CANT-EQUIPOS-TABLA        PIC 9(02) COMP VALUE 20.
011900 01 WS-PARM-LIMITE-BOT                PIC 9(02) COMP VALUE ZERO.
012000
012100*----------------------------------------------------------------*
012200*    FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA Y ARMADA EN
012300*    EL MISMO FORMATO AAAA-MM-DD QUE TRAEN LOS ARCHIVOS DE
012400*    ENTRADA, PARA PODER COMPARARLA CONTRA LA FECHA DEL FIXTURE
012500 01 WS-FECHA-AAAAMMDD                 PIC 9(08) VALUE ZERO.
012600 01 WS-FECHA-AAAAMMDD-R REDEFINES WS-FECHA-AAAAMMDD.
012700    05 WS-FCA-ANIO                    PIC X(04).
012800    05 WS-FCA-MES                     PIC X(02).
012900    05 WS-FCA-DIA                     PIC X(02).
013000 01 WS-FECHA-CORRIDA                  PIC X(10) VALUE SPACES.
013100
013200*----------------------------------------------------------------*
013300*    RONDA OBJETIVO: LA DE LA FECHA MAS TEMPRANA QUE QUEDE EN O
013400*    DESPUES DE LA FECHA DE CORRIDA (AS-0385)
013500 01 WS-RONDA-OBJETIVO                 PIC 9(02) COMP VALUE ZERO.
013600 01 WS-RONDA-OBJETIVO-D REDEFINES WS-RONDA-OBJETIVO
013700                                       PIC 9(02).
013800 01 WS-MEJOR-FECHA                    PIC X(10) VALUE HIGH-VALUES.
013900 01 WS-FLAG-HAY-RONDA                 PIC X(01) VALUE 'N'.
014000    88 WS-SI-HAY-RONDA-OBJETIVO             VALUE 'S'.
014100    88 WS-NO-HAY-RONDA-OBJETIVO             VALUE 'N'.
014200
014300*----------------------------------------------------------------*
014400*    TABLA DE HISTORIAL RECIENTE DE CADA EQUIPO EN LA TEMPORADA
014500*    EN CURSO, VENTANA L (10 PARTIDOS), DE LA QUE SE DERIVAN
014600*    TANTO LA FORMA (ULTIMOS F) COMO EL MOMENTUM (RACHA SOBRE L)
014700 01 WS-TABLA-HIST.
014800    05 WS-HIST-RENGLON OCCURS 40 TIMES
014900                        INDEXED BY WS-IDX-HIST.
015000       10 WS-HIST-EQUIPO               PIC X(20).
015100       10 WS-HIST-CANT-JUGADOS         PIC 9(02) COMP.
015200       10 WS-HIST-RESULTADOS OCCURS 10 TIMES
015300                              INDEXED BY WS-IDX-RES.
015400          15 WS-HIST-RES               PIC X(01).
015500    05 WS-HIST-BUSCAR-EQUIPO           PIC X(20).
015600
015700 01 WS-CANT-EQUIPOS-HIST              PIC 9(02) COMP VALUE ZERO.
015800 01 WS-IDX-RESULT-HIST                PIC 9(02) COMP.
015900 01 WS-IDX-CALC                       PIC 9(02) COMP.
016000 01 WS-RESULTADO-EQUIPO               PIC X(01).
016100
016200*    INDICES DE LOS EQUIPOS DEL FIXTURE EVALUADO DENTRO DE LA
016300*    TABLA DE HISTORIAL
016400 01 WS-IDX-LOCAL                      PIC 9(02) COMP.
016500 01 WS-IDX-VISITA                     PIC 9(02) COMP.
016600
016700*----------------------------------------------------------------*
016800*    AREAS DE TRABAJO PARA EL CALCULO DE LA RACHA VIGENTE (IGUAL
016900*    CRITERIO QUE EL DE LA ESTRATEGIA DE MOMENTUM)
017000 01 WS-VAR-RACHA.
017100    05 WS-RACHA-LONGITUD              PIC 9(02) COMP.
017200    05 WS-RACHA-ULTIMO                PIC X(01).
017300    05 WS-RACHA-AUX                   PIC 9(02) COMP.
017400    05 WS-RACHA-SIGUE                 PIC X(01).
017500       88 WS-RACHA-CONTINUA                  VALUE 'S'.
017600       88 WS-RACHA-CORTADA                   VALUE 'N'.
017700
017800 01 WS-PUNTOS-AUX                     PIC 9(03) COMP.
017900
018000*    FORMA Y MOMENTUM DE CADA EQUIPO DEL FIXTURE EVALUADO
018100 01 WS-FORMA-LOCAL                    PIC 9V99.
018200 01 WS-FORMA-VISITA                   PIC 9V99.
018300 01 WS-FORMA-AUX                      PIC 9V99.
018400 01 WS-MOM-LOCAL                      PIC S9V99.
018500 01 WS-MOM-VISITA                     PIC S9V99.
018600 01 WS-MOM-AUX                        PIC S9V99.
018700
018800*----------------------------------------------------------------*
018900*    BANDERA DE RESOLUCION DE LA CASCADA: MIENTRAS NINGUNA DE
019000*    LAS CINCO REGLAS DISPARO, SE SIGUE PROBANDO LA SIGUIENTE
019100 01 WS-FLAG-RESUELTO                  PIC X(01) VALUE 'N'.
019200    88 WS-YA-RESUELTO                       VALUE 'S'.
019300    88 WS-NO-RESUELTO                       VALUE 'N'.
019400
019500*    AREA DE TRABAJO DE LA CONFIANZA, ANTES DE TOPEARLA EN 1.00
019600 01 WS-CONF-CALC                      PIC S9(02)V9(04).
019700
019800*----------------------------------------------------------------*
019900*    ESPEJO DE LA INTERFAZ DE BUSTABLA, LA RUTINA DE BUSQUEDA
020000*    INDEXADA DE LA TABLA DE LA TEMPORADA ANTERIOR
020100 01 WS-LKE-BUSTABLA.
020200    05 WS-LKE-BUS-EQUIPO               PIC X(20).
020300
020400 01 WS-LKS-BUSTABLA.
020500    05 WS-LKS-BUS-ENCONTRADO           PIC X(01).
020600       88 WS-LKS-BUS-EQUIPO-ENCONTRADO       VALUE 'S'.
020700       88 WS-LKS-BUS-EQUIPO-NOENCONTR        VALUE 'N'.
020800    05 WS-LKS-BUS-RENGLON.
020900       10 WS-LKS-BUS-EQUIPO            PIC X(20).
021000       10 WS-LKS-BUS-POSICION          PIC 9(02).
021100       10 WS-LKS-BUS-PARTIDOS-JUG      PIC 9(03).
021200       10 WS-LKS-BUS-GANADOS           PIC 9(03).
021300       10 WS-LKS-BUS-EMPATADOS         PIC 9(03).
021400       10 WS-LKS-BUS-PERDIDOS          PIC 9(03).
021500       10 WS-LKS-BUS-GOLES-FAVOR       PIC 9(03).
021600       10 WS-LKS-BUS-GOLES-CONTRA      PIC 9(03).
021700       10 WS-LKS-BUS-DIF-GOLES         PIC S9(03).
021800       10 WS-LKS-BUS-PUNTOS            PIC 9(03).
021900
022000*    RANGO DE CADA EQUIPO DEL FIXTURE EVALUADO, SEGUN LA TABLA
022100*    DE LA TEMPORADA ANTERIOR (CERO SI NO TIENE HISTORIA)
022200 01 WS-RANGO-LOCAL                    PIC 9(02) COMP.
022300 01 WS-RANGO-VISITA                   PIC 9(02) COMP.
022400
022500*----------------------------------------------------------------*
022600*    CONTADORES DEL LOTE, PARA EL PIE DEL REPORTE
022700 01 WS-CONTADORES.
022800    05 WS-CANT-FIXTURAS                PIC 9(05) COMP VALUE ZERO.
022900    05 WS-CANT-FIXTURAS-Z REDEFINES WS-CANT-FIXTURAS
023000                                       PIC 9(05).
023100    05 WS-CANT-OPORTUNIDADES           PIC 9(05) COMP VALUE ZERO.
023200    05 WS-CANT-OPORTUNIDADES-Z REDEFINES WS-CANT-OPORTUNIDADES
023300                                       PIC 9(05).
023400
023500 01 WS-SUMA-CONFIANZA                 PIC 9(05)V9(02) VALUE ZERO.
023600 01 WS-PROMEDIO-CONFIANZA             PIC 9(01)V9(02) VALUE ZERO.
023700
023800*----------------------------------------------------------------*
023900 PROCEDURE DIVISION.
024000*----------------------------------------------------------------*
024100
024200     PERFORM 1000-INICIAR-PROGRAMA
024300        THRU 1000-INICIAR-PROGRAMA-FIN.
024400
024500     PERFORM 2000-CONSTRUIR-HISTORIA
024600        THRU 2000-CONSTRUIR-HISTORIA-FIN
024700        UNTIL FS-PARTIDOS-EOF.
024800
024900     CLOSE ENT-PARTIDOS.
025000
025100     PERFORM 2800-DETERMINAR-RONDA
025200        THRU 2800-DETERMINAR-RONDA-FIN.
025300
025400     PERFORM 3000-PROCESAR-FIXTURAS
025500        THRU 3000-PROCESAR-FIXTURAS-FIN
025600        UNTIL FS-FIXTURAS-EOF.
025700
025800     CLOSE ENT-FIXTURAS.
025900
026000     PERFORM 3900-IMPRIMIR-RESUMEN
026100        THRU 3900-IMPRIMIR-RESUMEN-FIN.
026200
026300     PERFORM 9000-FINALIZAR-PROGRAMA
026400        THRU 9000-FINALIZAR-PROGRAMA-FIN.
026500
026600     STOP RUN.
026700
026800*----------------------------------------------------------------*
026900 1000-INICIAR-PROGRAMA.
027000
027100     COMPUTE WS-PARM-DIVISOR-FORMA = 3 * WS-PARM-VENTANA-F.
027200     COMPUTE WS-PARM-LIMITE-BOT =
027300             WS-PARM-CANT-EQUIPOS-TABLA - WS-PARM-CANT-TOP + 1.
027400
027500     PERFORM 1100-ABRIR-ARCHIVOS
027600        THRU 1100-ABRIR-ARCHIVOS-FIN.
027700
027800     PERFORM 1200-OBTENER-FECHA-CORRIDA
027900        THRU 1200-OBTENER-FECHA-CORRIDA-FIN.
028000
028100     PERFORM 2100-LEER-PARTIDO
028200        THRU 2100-LEER-PARTIDO-FIN.
028300
028400 1000-INICIAR-PROGRAMA-FIN.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800 1100-ABRIR-ARCHIVOS.
028900
029000     OPEN INPUT  ENT-PARTIDOS.
029100     IF NOT FS-PARTIDOS-OK
029200        DISPLAY 'ASESORAP - ERROR AL ABRIR PARTIDOS: '
029300                 FS-PARTIDOS
029400        STOP RUN
029500     END-IF.
029600
029700     OPEN OUTPUT SAL-RECOMEN.
029800     OPEN OUTPUT SAL-REPORTE.
029900
030000 1100-ABRIR-ARCHIVOS-FIN.
030100     EXIT.
030200
030300*----------------------------------------------------------------*
030400*    ARMA LA FECHA DE CORRIDA EN FORMATO AAAA-MM-DD A PARTIR DE
030500*    LA FECHA DEL SISTEMA (AS-0385)
030600 1200-OBTENER-FECHA-CORRIDA.
030700
030800     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
030900
031000     STRING WS-FCA-ANIO DELIMITED BY SIZE
031100            '-'         DELIMITED BY SIZE
031200            WS-FCA-MES  DELIMITED BY SIZE
031300            '-'         DELIMITED BY SIZE
031400            WS-FCA-DIA  DELIMITED BY SIZE
031500         INTO WS-FECHA-CORRIDA.
031600
031700 1200-OBTENER-FECHA-CORRIDA-FIN.
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100 2100-LEER-PARTIDO.
032200
032300     READ ENT-PARTIDOS
032400         AT END
032500             SET FS-PARTIDOS-EOF TO TRUE
032600     END-READ.
032700
032800 2100-LEER-PARTIDO-FIN.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200*    ACTUALIZA EL HISTORIAL DE AMBOS EQUIPOS DEL PARTIDO LEIDO;
033300*    NO SE EVALUA NINGUNA APUESTA EN ESTE RECORRIDO, SOLO SE
033400*    ARMA LA BASE DE FORMA/MOMENTUM PARA LA PROXIMA FECHA
033500 2000-CONSTRUIR-HISTORIA.
033600
033700     MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-HIST-BUSCAR-EQUIPO.
033800     PERFORM 2410-UBICAR-HIST
033900        THRU 2410-UBICAR-HIST-FIN.
034000     MOVE WS-IDX-RESULT-HIST TO WS-IDX-LOCAL.
034100
034200     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-HIST-BUSCAR-EQUIPO.
034300     PERFORM 2410-UBICAR-HIST
034400        THRU 2410-UBICAR-HIST-FIN.
034500     MOVE WS-IDX-RESULT-HIST TO WS-IDX-VISITA.
034600
034700     PERFORM 2700-ACTUALIZAR-HIST
034800        THRU 2700-ACTUALIZAR-HIST-FIN.
034900
035000     PERFORM 2100-LEER-PARTIDO
035100        THRU 2100-LEER-PARTIDO-FIN.
035200
035300 2000-CONSTRUIR-HISTORIA-FIN.
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700*    BUSCA WS-HIST-BUSCAR-EQUIPO EN LA TABLA; SI NO APARECE, LO
035800*    DA DE ALTA EN EL PRIMER RENGLON LIBRE
035900 2410-UBICAR-HIST.
036000
036100     MOVE ZERO TO WS-IDX-RESULT-HIST.
036200
036300     PERFORM 2412-BUSCAR-HIST
036400        THRU 2412-BUSCAR-HIST-FIN
036500        VARYING WS-IDX-HIST FROM 1 BY 1
036600          UNTIL WS-IDX-HIST > WS-CANT-EQUIPOS-HIST.
036700
036800     IF WS-IDX-RESULT-HIST = ZERO
036900        PERFORM 2414-ALTA-HIST
037000           THRU 2414-ALTA-HIST-FIN
037100     END-IF.
037200
037300 2410-UBICAR-HIST-FIN.
037400     EXIT.
037500
037600*----------------------------------------------------------------*
037700 2412-BUSCAR-HIST.
037800
037900     IF WS-HIST-EQUIPO (WS-IDX-HIST) = WS-HIST-BUSCAR-EQUIPO
038000        MOVE WS-IDX-HIST TO WS-IDX-RESULT-HIST
038100     END-IF.
038200
038300 2412-BUSCAR-HIST-FIN.
038400     EXIT.
038500
038600*----------------------------------------------------------------*
038700 2414-ALTA-HIST.
038800
038900     ADD 1 TO WS-CANT-EQUIPOS-HIST.
039000     MOVE WS-CANT-EQUIPOS-HIST TO WS-IDX-RESULT-HIST.
039100     MOVE WS-HIST-BUSCAR-EQUIPO
039200         TO WS-HIST-EQUIPO (WS-IDX-RESULT-HIST).
039300     MOVE ZERO TO WS-HIST-CANT-JUGADOS (WS-IDX-RESULT-HIST).
039400
039500 2414-ALTA-HIST-FIN.
039600     EXIT.
039700
039800*----------------------------------------------------------------*
039900 2700-ACTUALIZAR-HIST.
040000
040100     MOVE WS-IDX-LOCAL TO WS-IDX-CALC.
040200     EVALUATE TRUE
040300         WHEN WS-PAR-GANA-LOCAL
040400              MOVE 'W' TO WS-RESULTADO-EQUIPO
040500         WHEN WS-PAR-EMPATE
040600              MOVE 'D' TO WS-RESULTADO-EQUIPO
040700         WHEN WS-PAR-GANA-VISITA
040800              MOVE 'L' TO WS-RESULTADO-EQUIPO
040900     END-EVALUATE.
041000     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
041100        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
041200
041300     MOVE WS-IDX-VISITA TO WS-IDX-CALC.
041400     EVALUATE TRUE
041500         WHEN WS-PAR-GANA-LOCAL
041600              MOVE 'L' TO WS-RESULTADO-EQUIPO
041700         WHEN WS-PAR-EMPATE
041800              MOVE 'D' TO WS-RESULTADO-EQUIPO
041900         WHEN WS-PAR-GANA-VISITA
042000              MOVE 'W' TO WS-RESULTADO-EQUIPO
042100     END-EVALUATE.
042200     PERFORM 2710-ACTUALIZAR-UN-EQUIPO
042300        THRU 2710-ACTUALIZAR-UN-EQUIPO-FIN.
042400
042500 2700-ACTUALIZAR-HIST-FIN.
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900*    SI EL EQUIPO AUN NO TIENE LA VENTANA L COMPLETA, AGREGA EL
043000*    RESULTADO AL FINAL; SI YA LA TIENE, DESPLAZA TODO UN LUGAR
043100*    HACIA ATRAS Y DEJA EL NUEVO RESULTADO COMO EL MAS RECIENTE
043200 2710-ACTUALIZAR-UN-EQUIPO.
043300
043400     IF WS-HIST-CANT-JUGADOS (WS-IDX-CALC) < WS-PARM-VENTANA-L
043500        ADD 1 TO WS-HIST-CANT-JUGADOS (WS-IDX-CALC)
043600        MOVE WS-RESULTADO-EQUIPO
043700            TO WS-HIST-RESULTADOS
043800               (WS-IDX-CALC, WS-HIST-CANT-JUGADOS (WS-IDX-CALC))
043900     ELSE
044000        PERFORM 2712-DESPLAZAR-HIST
044100           THRU 2712-DESPLAZAR-HIST-FIN
044200           VARYING WS-IDX-RES FROM 1 BY 1
044300             UNTIL WS-IDX-RES > WS-PARM-VENTANA-L - 1
044400        MOVE WS-RESULTADO-EQUIPO
044500            TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-PARM-VENTANA-L)
044600     END-IF.
044700
044800 2710-ACTUALIZAR-UN-EQUIPO-FIN.
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200 2712-DESPLAZAR-HIST.
045300
045400     MOVE WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES + 1)
045500         TO WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES).
045600
045700 2712-DESPLAZAR-HIST-FIN.
045800     EXIT.
045900
046000*----------------------------------------------------------------*
046100*    DETERMINA LA RONDA OBJETIVO: LA DEL FIXTURE MAS TEMPRANO
046200*    QUE CAIGA EN O DESPUES DE LA FECHA DE CORRIDA (AS-0385).
046300*    SE ABRE Y RECORRE EL ARCHIVO DE FIXTURES UNA PRIMERA VEZ
046400*    SOLO PARA DETECTAR ESA RONDA; LA SEGUNDA LECTURA (MAS
046500*    ABAJO) YA PROCESA LOS PARTIDOS DE LA RONDA ENCONTRADA
046600 2800-DETERMINAR-RONDA.
046700
046800     OPEN INPUT ENT-FIXTURAS.
046900     IF NOT FS-FIXTURAS-OK
047000        DISPLAY 'ASESORAP - ERROR AL ABRIR FIXTURAS: '
047100                 FS-FIXTURAS
047200        STOP RUN
047300     END-IF.
047400
047500     PERFORM 2810-LEER-FIXTURA
047600        THRU 2810-LEER-FIXTURA-FIN.
047700
047800     PERFORM 2820-EVALUAR-FECHA
047900        THRU 2820-EVALUAR-FECHA-FIN
048000        UNTIL FS-FIXTURAS-EOF.
048100
048200     CLOSE ENT-FIXTURAS.
048300
048400 2800-DETERMINAR-RONDA-FIN.
048500     EXIT.
048600
048700*----------------------------------------------------------------*
048800 2810-LEER-FIXTURA.
048900
049000     READ ENT-FIXTURAS
049100         AT END
049200             SET FS-FIXTURAS-EOF TO TRUE
049300     END-READ.
049400
049500 2810-LEER-FIXTURA-FIN.
049600     EXIT.
049700
049800*----------------------------------------------------------------*
049900 2820-EVALUAR-FECHA.
050000
050100     IF WS-PRX-FECHA NOT < WS-FECHA-CORRIDA
050200     AND WS-PRX-FECHA < WS-MEJOR-FECHA
050300        MOVE WS-PRX-FECHA TO WS-MEJOR-FECHA
050400        MOVE WS-PRX-RONDA TO WS-RONDA-OBJETIVO
050500        SET WS-SI-HAY-RONDA-OBJETIVO TO TRUE
050600     END-IF.
050700
050800     PERFORM 2810-LEER-FIXTURA
050900        THRU 2810-LEER-FIXTURA-FIN.
051000
051100 2820-EVALUAR-FECHA-FIN.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500*    SEGUNDA LECTURA DEL ARCHIVO DE FIXTURES: PROCESA SOLO LOS
051600*    PARTIDOS DE LA RONDA OBJETIVO YA DETECTADA
051700 3000-PROCESAR-FIXTURAS.
051800
051900     IF WS-CANT-FIXTURAS = ZERO
052000        OPEN INPUT ENT-FIXTURAS
052100        PERFORM 2810-LEER-FIXTURA
052200           THRU 2810-LEER-FIXTURA-FIN
052300     END-IF.
052400
052500     IF NOT FS-FIXTURAS-EOF
052600        IF WS-SI-HAY-RONDA-OBJETIVO
052700        AND WS-PRX-RONDA = WS-RONDA-OBJETIVO
052800           ADD 1 TO WS-CANT-FIXTURAS
052900           PERFORM 3200-EVALUAR-FIXTURE
053000              THRU 3200-EVALUAR-FIXTURE-FIN
053100        END-IF
053200        PERFORM 2810-LEER-FIXTURA
053300           THRU 2810-LEER-FIXTURA-FIN
053400     END-IF.
053500
053600 3000-PROCESAR-FIXTURAS-FIN.
053700     EXIT.
053800
053900*----------------------------------------------------------------*
054000*    EVALUA UN FIXTURE CONTRA LAS CINCO REGLAS DE LA CASCADA, EN
054100*    ORDEN DE PRIORIDAD; LA PRIMERA QUE DISPARA GANA
054200 3200-EVALUAR-FIXTURE.
054300
054400     MOVE WS-PRX-EQUIPO-LOCAL TO WS-HIST-BUSCAR-EQUIPO.
054500     PERFORM 2410-UBICAR-HIST
054600        THRU 2410-UBICAR-HIST-FIN.
054700     MOVE WS-IDX-RESULT-HIST TO WS-IDX-LOCAL.
054800
054900     MOVE WS-PRX-EQUIPO-VISITA TO WS-HIST-BUSCAR-EQUIPO.
055000     PERFORM 2410-UBICAR-HIST
055100        THRU 2410-UBICAR-HIST-FIN.
055200     MOVE WS-IDX-RESULT-HIST TO WS-IDX-VISITA.
055300
055400     INITIALIZE WS-REC-RENGLON.
055500     MOVE WS-PRX-EQUIPO-LOCAL  TO WS-REC-EQUIPO-LOCAL.
055600     MOVE WS-PRX-EQUIPO-VISITA TO WS-REC-EQUIPO-VISITA.
055700     SET WS-NO-RESUELTO TO TRUE.
055800
055900     PERFORM 3210-PASO-FORM-AGAINST
056000        THRU 3210-PASO-FORM-AGAINST-FIN.
056100
056200     IF WS-NO-RESUELTO
056300        PERFORM 3220-PASO-MOMENTUM-AGAINST
056400           THRU 3220-PASO-MOMENTUM-AGAINST-FIN
056500     END-IF.
056600
056700     IF WS-NO-RESUELTO
056800        PERFORM 3230-PASO-FORM-FOR
056900           THRU 3230-PASO-FORM-FOR-FIN
057000     END-IF.
057100
057200     IF WS-NO-RESUELTO
057300        PERFORM 3240-PASO-MOMENTUM-FOR
057400           THRU 3240-PASO-MOMENTUM-FOR-FIN
057500     END-IF.
057600
057700     IF WS-NO-RESUELTO
057800        PERFORM 3250-PASO-TOP-BOTTOM
057900           THRU 3250-PASO-TOP-BOTTOM-FIN
058000     END-IF.
058100
058200     IF WS-YA-RESUELTO
058300        ADD 1 TO WS-CANT-OPORTUNIDADES
058400        ADD WS-REC-CONFIANZA TO WS-SUMA-CONFIANZA
058500     END-IF.
058600
058700     PERFORM 3280-GRABAR-RECOMENDACION
058800        THRU 3280-GRABAR-RECOMENDACION-FIN.
058900
059000 3200-EVALUAR-FIXTURE-FIN.
059100     EXIT.
059200
059300*----------------------------------------------------------------*
059400*    PASO 1: FORMA EN CONTRA.  SE PRUEBA PRIMERO EL LOCAL; SOLO
059500*    SI NO DISPARA SE PRUEBA LA VISITA (AS-0095)
059600 3210-PASO-FORM-AGAINST.
059700
059800     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)
059900        NOT < WS-PARM-VENTANA-F
060000        MOVE WS-IDX-LOCAL TO WS-IDX-CALC
060100        PERFORM 3400-CALCULAR-FORMA
060200           THRU 3400-CALCULAR-FORMA-FIN
060300        IF WS-FORMA-AUX NOT > WS-PARM-UMBRAL-CONTRA-FORMA
060400           MOVE WS-PRX-EQUIPO-LOCAL     TO WS-REC-EQUIPO-APOSTADO
060500           MOVE 'FORM_AGAINST'          TO WS-REC-TIPO-APUESTA
060600           MOVE 1                       TO WS-REC-PRIORIDAD
060700           COMPUTE WS-CONF-CALC ROUNDED =
060800              (WS-PARM-UMBRAL-CONTRA-FORMA - WS-FORMA-AUX) * 2
060900           PERFORM 3460-TOPEAR-CONFIANZA
061000              THRU 3460-TOPEAR-CONFIANZA-FIN
061100           SET WS-YA-RESUELTO TO TRUE
061200        END-IF
061300     END-IF.
061400
061500     IF WS-NO-RESUELTO
061600     AND WS-HIST-CANT-JUGADOS (WS-IDX-VISITA)
061700        NOT < WS-PARM-VENTANA-F
061800        MOVE WS-IDX-VISITA TO WS-IDX-CALC
061900        PERFORM 3400-CALCULAR-FORMA
062000           THRU 3400-CALCULAR-FORMA-FIN
062100        IF WS-FORMA-AUX NOT > WS-PARM-UMBRAL-CONTRA-FORMA
062200           MOVE WS-PRX-EQUIPO-VISITA    TO WS-REC-EQUIPO-APOSTADO
062300           MOVE 'FORM_AGAINST'          TO WS-REC-TIPO-APUESTA
062400           MOVE 1                       TO WS-REC-PRIORIDAD
062500           COMPUTE WS-CONF-CALC ROUNDED =
062600              (WS-PARM-UMBRAL-CONTRA-FORMA - WS-FORMA-AUX) * 2
062700           PERFORM 3460-TOPEAR-CONFIANZA
062800              THRU 3460-TOPEAR-CONFIANZA-FIN
062900           SET WS-YA-RESUELTO TO TRUE
063000        END-IF
063100     END-IF.
063200
063300 3210-PASO-FORM-AGAINST-FIN.
063400     EXIT.
063500
063600*----------------------------------------------------------------*
063700*    PASO 2: MOMENTUM EN CONTRA, MISMO CRITERIO DE PRIORIDAD
063800*    LOCAL-ANTES-QUE-VISITA (AS-0095)
063900 3220-PASO-MOMENTUM-AGAINST.
064000
064100     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)
064200        NOT < WS-PARM-VENTANA-L
064300        MOVE WS-IDX-LOCAL TO WS-IDX-CALC
064400        PERFORM 3420-CALCULAR-MOMENTUM
064500           THRU 3420-CALCULAR-MOMENTUM-FIN
064600        IF WS-MOM-AUX NOT > (0 - WS-PARM-UMBRAL-MOMENTUM)
064700           MOVE WS-PRX-EQUIPO-LOCAL     TO WS-REC-EQUIPO-APOSTADO
064800           MOVE 'MOMENTUM_AGAINST'      TO WS-REC-TIPO-APUESTA
064900           MOVE 2                       TO WS-REC-PRIORIDAD
065000           COMPUTE WS-CONF-CALC ROUNDED =
065100              ((0 - WS-PARM-UMBRAL-MOMENTUM) - WS-MOM-AUX) * 2
065200           PERFORM 3460-TOPEAR-CONFIANZA
065300              THRU 3460-TOPEAR-CONFIANZA-FIN
065400           SET WS-YA-RESUELTO TO TRUE
065500        END-IF
065600     END-IF.
065700
065800     IF WS-NO-RESUELTO
065900     AND WS-HIST-CANT-JUGADOS (WS-IDX-VISITA)
066000        NOT < WS-PARM-VENTANA-L
066100        MOVE WS-IDX-VISITA TO WS-IDX-CALC
066200        PERFORM 3420-CALCULAR-MOMENTUM
066300           THRU 3420-CALCULAR-MOMENTUM-FIN
066400        IF WS-MOM-AUX NOT > (0 - WS-PARM-UMBRAL-MOMENTUM)
066500           MOVE WS-PRX-EQUIPO-VISITA    TO WS-REC-EQUIPO-APOSTADO
066600           MOVE 'MOMENTUM_AGAINST'      TO WS-REC-TIPO-APUESTA
066700           MOVE 2                       TO WS-REC-PRIORIDAD
066800           COMPUTE WS-CONF-CALC ROUNDED =
066900              ((0 - WS-PARM-UMBRAL-MOMENTUM) - WS-MOM-AUX) * 2
067000           PERFORM 3460-TOPEAR-CONFIANZA
067100              THRU 3460-TOPEAR-CONFIANZA-FIN
067200           SET WS-YA-RESUELTO TO TRUE
067300        END-IF
067400     END-IF.
067500
067600 3220-PASO-MOMENTUM-AGAINST-FIN.
067700     EXIT.
067800
067900*----------------------------------------------------------------*
068000*    PASO 3: FORMA A FAVOR
068100 3230-PASO-FORM-FOR.
068200
068300     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)
068400        NOT < WS-PARM-VENTANA-F
068500        MOVE WS-IDX-LOCAL TO WS-IDX-CALC
068600        PERFORM 3400-CALCULAR-FORMA
068700           THRU 3400-CALCULAR-FORMA-FIN
068800        IF WS-FORMA-AUX NOT < WS-PARM-UMBRAL-FORMA-BUENA
068900           MOVE WS-PRX-EQUIPO-LOCAL     TO WS-REC-EQUIPO-APOSTADO
069000           MOVE 'FORM_FOR'              TO WS-REC-TIPO-APUESTA
069100           MOVE 3                       TO WS-REC-PRIORIDAD
069200           COMPUTE WS-CONF-CALC ROUNDED =
069300              (WS-FORMA-AUX - WS-PARM-UMBRAL-FORMA-BUENA) * 2
069400           PERFORM 3460-TOPEAR-CONFIANZA
069500              THRU 3460-TOPEAR-CONFIANZA-FIN
069600           SET WS-YA-RESUELTO TO TRUE
069700        END-IF
069800     END-IF.
069900
070000     IF WS-NO-RESUELTO
070100     AND WS-HIST-CANT-JUGADOS (WS-IDX-VISITA)
070200        NOT < WS-PARM-VENTANA-F
070300        MOVE WS-IDX-VISITA TO WS-IDX-CALC
070400        PERFORM 3400-CALCULAR-FORMA
070500           THRU 3400-CALCULAR-FORMA-FIN
070600        IF WS-FORMA-AUX NOT < WS-PARM-UMBRAL-FORMA-BUENA
070700           MOVE WS-PRX-EQUIPO-VISITA    TO WS-REC-EQUIPO-APOSTADO
070800           MOVE 'FORM_FOR'              TO WS-REC-TIPO-APUESTA
070900           MOVE 3                       TO WS-REC-PRIORIDAD
071000           COMPUTE WS-CONF-CALC ROUNDED =
071100              (WS-FORMA-AUX - WS-PARM-UMBRAL-FORMA-BUENA) * 2
071200           PERFORM 3460-TOPEAR-CONFIANZA
071300              THRU 3460-TOPEAR-CONFIANZA-FIN
071400           SET WS-YA-RESUELTO TO TRUE
071500        END-IF
071600     END-IF.
071700
071800 3230-PASO-FORM-FOR-FIN.
071900     EXIT.
072000
072100*----------------------------------------------------------------*
072200*    PASO 4: MOMENTUM A FAVOR
072300 3240-PASO-MOMENTUM-FOR.
072400
072500     IF WS-HIST-CANT-JUGADOS (WS-IDX-LOCAL)
072600        NOT < WS-PARM-VENTANA-L
072700        MOVE WS-IDX-LOCAL TO WS-IDX-CALC
072800        PERFORM 3420-CALCULAR-MOMENTUM
072900           THRU 3420-CALCULAR-MOMENTUM-FIN
073000        IF WS-MOM-AUX NOT < WS-PARM-UMBRAL-MOMENTUM
073100           MOVE WS-PRX-EQUIPO-LOCAL     TO WS-REC-EQUIPO-APOSTADO
073200           MOVE 'MOMENTUM_FOR'          TO WS-REC-TIPO-APUESTA
073300           MOVE 4                       TO WS-REC-PRIORIDAD
073400           COMPUTE WS-CONF-CALC ROUNDED =
073500              (WS-MOM-AUX - WS-PARM-UMBRAL-MOMENTUM) * 2
073600           PERFORM 3460-TOPEAR-CONFIANZA
073700              THRU 3460-TOPEAR-CONFIANZA-FIN
073800           SET WS-YA-RESUELTO TO TRUE
073900        END-IF
074000     END-IF.
074100
074200     IF WS-NO-RESUELTO
074300     AND WS-HIST-CANT-JUGADOS (WS-IDX-VISITA)
074400        NOT < WS-PARM-VENTANA-L
074500        MOVE WS-IDX-VISITA TO WS-IDX-CALC
074600        PERFORM 3420-CALCULAR-MOMENTUM
074700           THRU 3420-CALCULAR-MOMENTUM-FIN
074800        IF WS-MOM-AUX NOT < WS-PARM-UMBRAL-MOMENTUM
074900           MOVE WS-PRX-EQUIPO-VISITA    TO WS-REC-EQUIPO-APOSTADO
075000           MOVE 'MOMENTUM_FOR'          TO WS-REC-TIPO-APUESTA
075100           MOVE 4                       TO WS-REC-PRIORIDAD
075200           COMPUTE WS-CONF-CALC ROUNDED =
075300              (WS-MOM-AUX - WS-PARM-UMBRAL-MOMENTUM) * 2
075400           PERFORM 3460-TOPEAR-CONFIANZA
075500              THRU 3460-TOPEAR-CONFIANZA-FIN
075600           SET WS-YA-RESUELTO TO TRUE
075700        END-IF
075800     END-IF.
075900
076000 3240-PASO-MOMENTUM-FOR-FIN.
076100     EXIT.
076200
076300*----------------------------------------------------------------*
076400*    PASO 5: TABLA ALTA CONTRA TABLA BAJA DE LA TEMPORADA
076500*    ANTERIOR, VIA BUSTABLA.  CONFIANZA FIJA 0.80 (AS-0160)
076600 3250-PASO-TOP-BOTTOM.
076700
076800     MOVE WS-PRX-EQUIPO-LOCAL TO WS-LKE-BUS-EQUIPO.
076900     CALL 'BUSTABLA' USING WS-LKE-BUSTABLA, WS-LKS-BUSTABLA.
077000     MOVE ZERO TO WS-RANGO-LOCAL.
077100     IF WS-LKS-BUS-EQUIPO-ENCONTRADO
077200        MOVE WS-LKS-BUS-POSICION TO WS-RANGO-LOCAL
077300     END-IF.
077400
077500     MOVE WS-PRX-EQUIPO-VISITA TO WS-LKE-BUS-EQUIPO.
077600     CALL 'BUSTABLA' USING WS-LKE-BUSTABLA, WS-LKS-BUSTABLA.
077700     MOVE ZERO TO WS-RANGO-VISITA.
077800     IF WS-LKS-BUS-EQUIPO-ENCONTRADO
077900        MOVE WS-LKS-BUS-POSICION TO WS-RANGO-VISITA
078000     END-IF.
078100
078200     IF WS-RANGO-LOCAL > ZERO
078300     AND WS-RANGO-LOCAL NOT > WS-PARM-CANT-TOP
078400     AND WS-RANGO-VISITA NOT < WS-PARM-LIMITE-BOT
078500        MOVE WS-PRX-EQUIPO-LOCAL  TO WS-REC-EQUIPO-APOSTADO
078600        MOVE 'TOP_BOTTOM'         TO WS-REC-TIPO-APUESTA
078700        MOVE 5                    TO WS-REC-PRIORIDAD
078800        MOVE 0.80                 TO WS-REC-CONFIANZA
078900        SET WS-YA-RESUELTO TO TRUE
079000     END-IF.
079100
079200     IF WS-NO-RESUELTO
079300        IF WS-RANGO-VISITA > ZERO
079400        AND WS-RANGO-VISITA NOT > WS-PARM-CANT-TOP
079500        AND WS-RANGO-LOCAL NOT < WS-PARM-LIMITE-BOT
079600           MOVE WS-PRX-EQUIPO-VISITA TO WS-REC-EQUIPO-APOSTADO
079700           MOVE 'TOP_BOTTOM'         TO WS-REC-TIPO-APUESTA
079800           MOVE 5                    TO WS-REC-PRIORIDAD
079900           MOVE 0.80                 TO WS-REC-CONFIANZA
080000           SET WS-YA-RESUELTO TO TRUE
080100        END-IF
080200     END-IF.
080300
080400 3250-PASO-TOP-BOTTOM-FIN.
080500     EXIT.
080600
080700*----------------------------------------------------------------*
080800*    CALCULA LA FORMA DEL EQUIPO WS-IDX-CALC SOBRE LOS ULTIMOS F
080900*    PARTIDOS DE SU HISTORIAL (LOS MAS RECIENTES, AL FINAL)
081000 3400-CALCULAR-FORMA.
081100
081200     MOVE ZERO TO WS-PUNTOS-AUX.
081300
081400     PERFORM 3410-SUMAR-PUNTOS-FORMA
081500        THRU 3410-SUMAR-PUNTOS-FORMA-FIN
081600        VARYING WS-IDX-RES FROM
081700           (WS-HIST-CANT-JUGADOS (WS-IDX-CALC)
081800            - WS-PARM-VENTANA-F + 1) BY 1
081900        UNTIL WS-IDX-RES > WS-HIST-CANT-JUGADOS (WS-IDX-CALC).
082000
082100     DIVIDE WS-PUNTOS-AUX BY WS-PARM-DIVISOR-FORMA
082200         GIVING WS-FORMA-AUX ROUNDED.
082300
082400 3400-CALCULAR-FORMA-FIN.
082500     EXIT.
082600
082700*----------------------------------------------------------------*
082800 3410-SUMAR-PUNTOS-FORMA.
082900
083000     EVALUATE WS-HIST-RESULTADOS (WS-IDX-CALC, WS-IDX-RES)
083100         WHEN 'W'
083200              ADD 3 TO WS-PUNTOS-AUX
083300         WHEN 'D'
083400              ADD 1 TO WS-PUNTOS-AUX
083500         WHEN OTHER
083600              CONTINUE
083700     END-EVALUATE.
083800
083900 3410-SUMAR-PUNTOS-FORMA-FIN.
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300*    CALCULA EL MOMENTUM DEL EQUIPO WS-IDX-CALC: RACHA VIGENTE
084400*    SOBRE LA VENTANA L, CON SIGNO SEGUN GANADORA O PERDEDORA
084500 3420-CALCULAR-MOMENTUM.
084600
084700     MOVE 1 TO WS-RACHA-LONGITUD.
084800     SET WS-RACHA-CONTINUA TO TRUE.
084900     MOVE WS-HIST-RESULTADOS (WS-IDX-CALC,
085000          WS-HIST-CANT-JUGADOS (WS-IDX-CALC)) TO WS-RACHA-ULTIMO.
085100
085200     IF WS-HIST-CANT-JUGADOS (WS-IDX-CALC) > 1
085300        PERFORM 3440-EXTENDER-RACHA
085400           THRU 3440-EXTENDER-RACHA-FIN
085500           VARYING WS-RACHA-AUX
085600              FROM WS-HIST-CANT-JUGADOS (WS-IDX-CALC) BY -1
085700              UNTIL WS-RACHA-AUX < 2
085800                 OR WS-RACHA-CORTADA
085900     END-IF.
086000
086100     EVALUATE WS-RACHA-ULTIMO
086200         WHEN 'W'
086300              DIVIDE WS-RACHA-LONGITUD BY WS-PARM-VENTANA-L
086400                  GIVING WS-MOM-AUX ROUNDED
086500         WHEN 'L'
086600              DIVIDE WS-RACHA-LONGITUD BY WS-PARM-VENTANA-L
086700                  GIVING WS-MOM-AUX ROUNDED
086800              MULTIPLY WS-MOM-AUX BY -1 GIVING WS-MOM-AUX
086900         WHEN OTHER
087000              MOVE ZERO TO WS-MOM-AUX
087100     END-EVALUATE.
087200
087300 3420-CALCULAR-MOMENTUM-FIN.
087400     EXIT.
087500
087600*----------------------------------------------------------------*
087700 3440-EXTENDER-RACHA.
087800
087900     IF WS-HIST-RESULTADOS (WS-IDX-CALC, WS-RACHA-AUX - 1)
088000        = WS-RACHA-ULTIMO
088100        ADD 1 TO WS-RACHA-LONGITUD
088200     ELSE
088300        SET WS-RACHA-CORTADA TO TRUE
088400     END-IF.
088500
088600 3440-EXTENDER-RACHA-FIN.
088700     EXIT.
088800
088900*----------------------------------------------------------------*
089000*    TOPEA LA CONFIANZA CALCULADA EN 1.00 Y LA DEJA EN EL
089100*    RENGLON DE LA RECOMENDACION CON 2 DECIMALES (AS-0231)
089200 3460-TOPEAR-CONFIANZA.
089300
089400     IF WS-CONF-CALC > 1
089500        MOVE 1.00 TO WS-REC-CONFIANZA
089600     ELSE
089700        IF WS-CONF-CALC < 0
089800           MOVE ZERO TO WS-REC-CONFIANZA
089900        ELSE
090000           MOVE WS-CONF-CALC TO WS-REC-CONFIANZA
090100        END-IF
090200     END-IF.
090300
090400 3460-TOPEAR-CONFIANZA-FIN.
090500     EXIT.
090600
090700*----------------------------------------------------------------*
090800 3280-GRABAR-RECOMENDACION.
090900
091000     WRITE WS-REC-RENGLON.
091100
091200 3280-GRABAR-RECOMENDACION-FIN.
091300     EXIT.
091400
091500*----------------------------------------------------------------*
091600*    IMPRIME EL PIE DEL REPORTE: CANTIDAD DE PARTIDOS DE LA
091700*    RONDA, CANTIDAD DE OPORTUNIDADES Y CONFIANZA PROMEDIO
091800 3900-IMPRIMIR-RESUMEN.
091900
092000     IF WS-CANT-OPORTUNIDADES = ZERO
092100        MOVE ZERO TO WS-PROMEDIO-CONFIANZA
092200     ELSE
092300        DIVIDE WS-SUMA-CONFIANZA BY WS-CANT-OPORTUNIDADES-Z
092400            GIVING WS-PROMEDIO-CONFIANZA ROUNDED
092500     END-IF.
092600
092700     MOVE SPACES TO WS-SAL-REPORTE.
092800     STRING 'ASESORAP - RONDA: '     DELIMITED BY SIZE
092900            WS-RONDA-OBJETIVO-D      DELIMITED BY SIZE
093000            ' PARTIDOS: '            DELIMITED BY SIZE
093100            WS-CANT-FIXTURAS-Z       DELIMITED BY SIZE
093200         INTO WS-SAL-REPORTE.
093300     WRITE WS-SAL-REPORTE.
093400
093500     MOVE SPACES TO WS-SAL-REPORTE.
093600     STRING 'ASESORAP - OPORTUNIDADES: ' DELIMITED BY SIZE
093700            WS-CANT-OPORTUNIDADES-Z      DELIMITED BY SIZE
093800            ' CONFIANZA PROMEDIO: '      DELIMITED BY SIZE
093900            WS-PROMEDIO-CONFIANZA        DELIMITED BY SIZE
094000         INTO WS-SAL-REPORTE.
094100     WRITE WS-SAL-REPORTE.
094200
094300 3900-IMPRIMIR-RESUMEN-FIN.
094400     EXIT.
094500
094600*----------------------------------------------------------------*
094700 9000-FINALIZAR-PROGRAMA.
094800
094900     CLOSE SAL-RECOMEN SAL-REPORTE.
095000
095100 9000-FINALIZAR-PROGRAMA-FIN.
095200     EXIT.
095300
095400*----------------------------------------------------------------*
095500 END PROGRAM ASESORAP.
095600
095700
095800
