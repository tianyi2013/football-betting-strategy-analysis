000100*----------------------------------------------------------------*
000200*   RENGLONES DEL REPORTE DE TABLA DE POSICIONES                 *
000300*   SE MUEVE UN RENGLON POR VEZ A WS-SAL-REPORTE (91 POSICIONES) *
000400*----------------------------------------------------------------*
000500 01 WS-TRP-RENGLONES.
000600    05 WS-TRP-SEPARADOR              PIC X(91) VALUE ALL '-'.
000700
000800    05 WS-TRP-TITULO.
000900       10 FILLER                    PIC X(09) VALUE 'TEMPORADA'.
001000       10 FILLER                    PIC X(02) VALUE ': '.
001100       10 WS-TRP-ANIO-TEMP           PIC 9(04).
001200       10 FILLER                    PIC X(04) VALUE '/'.
001300       10 WS-TRP-ANIO-TEMP-FIN       PIC 9(04).
001400       10 FILLER                    PIC X(72) VALUE SPACES.
001500
001600    05 WS-TRP-CABECERA.
001700       10 FILLER                    PIC X(04) VALUE 'Pos '.
001800       10 FILLER                    PIC X(20) VALUE 'Equipo'.
001900       10 FILLER                    PIC X(03) VALUE '  P'.
002000       10 FILLER                    PIC X(03) VALUE '  W'.
002100       10 FILLER                    PIC X(03) VALUE '  D'.
002200       10 FILLER                    PIC X(03) VALUE '  L'.
002300       10 FILLER                    PIC X(03) VALUE ' GF'.
002400       10 FILLER                    PIC X(03) VALUE ' GA'.
002500       10 FILLER                    PIC X(04) VALUE '  GD'.
002600       10 FILLER                    PIC X(04) VALUE ' Pts'.
002700       10 FILLER                    PIC X(41) VALUE SPACES.
002800
002900    05 WS-TRP-DETALLE.
003000       10 WS-TRP-POS                PIC ZZZ9.
003100       10 WS-TRP-EQUIPO             PIC X(20).
003200       10 WS-TRP-PJ                 PIC ZZ9.
003300       10 WS-TRP-PG                 PIC ZZ9.
003400       10 WS-TRP-PE                 PIC ZZ9.
003500       10 WS-TRP-PP                 PIC ZZ9.
003600       10 WS-TRP-GF                 PIC ZZ9.
003700       10 WS-TRP-GC                 PIC ZZ9.
003800       10 WS-TRP-GD                 PIC ---9.
003900       10 WS-TRP-PTS                PIC ZZZ9.
004000       10 FILLER                    PIC X(42) VALUE SPACES.
004100
