000100******************************************************************
000200*                                                                *
000300*   B A C K T E S T                                              *
000400*                                                                *
000500*   ANALIZADOR DE RESULTADOS DEL BACKTESTING.  LEE EL ARCHIVO    *
000600*   DE APUESTAS GENERADO POR LOS PROGRAMAS DE ESTRATEGIA, YA     *
000700*   ORDENADO POR TEMPORADA, Y HACE EL CORTE DE CONTROL POR       *
000800*   TEMPORADA PARA ACUMULAR LOS TOTALES A FAVOR, EN CONTRA Y     *
000900*   GENERALES.  AL FINALIZAR IMPRIME EL RESUMEN GENERAL, EL      *
001000*   DETALLE AÑO POR AÑO Y LA TABLA DE RENDIMIENTO POR EQUIPO.    *
001100*   TAMBIEN COMPARA LA VARIANTE "SOLO A FAVOR" CONTRA LA         *
001200*   VARIANTE "A FAVOR Y EN CONTRA".                              *
001300*                                                                *
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS                                       *
001600*----------------------------------------------------------------*
001700*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001800*----------------------------------------------------------------*
001900*   05/10/1989  R.B.   AS-0068    ALTA INICIAL, ADAPTADA DE UNA  *
002000*                                 RUTINA DE CORTE DE CONTROL    *
002100*                                 EXISTENTE EN LA INSTALACION   *
002200*   03/03/1990  C.P.   AS-0089    SE AGREGA LA COMPARACION DE    *
002300*                                 VARIANTES FOR/FOR+AGAINST      *
002400*   14/08/1992  N.B.   AS-0155    SE AGREGA LA TABLA DE          *
002500*                                 RENDIMIENTO POR EQUIPO         *
002600*   02/12/1994  R.G.   AS-0221    SE ORDENA LA TABLA DE EQUIPOS  *
002700*                                 POR CANTIDAD DE APUESTAS       *
002800*   19/06/1997  S.U.   AS-0285    REVISION GENERAL DEL PROGRAMA  *
002900*   06/10/1998  R.B.   AS-0317    PREPARACION CAMBIO DE SIGLO,   *
003000*                                 SIN IMPACTO, TEMPORADA YA ES   *
003100*                                 DE 4 DIGITOS                   *
003200*   11/02/1999  C.P.   AS-0332    VERIFICACION Y2K - SIN CAMBIOS *
003300*   29/04/2006  N.B.   AS-0381    SE DOCUMENTA EL CRITERIO DE    *
003400*                                 EQUIPOS TOP/BOTTOM DEL AÑO     *
003500*   17/09/2012  S.U.   AS-0421    SE AGREGA EL DELTA DE LA       *
003600*                                 VARIANTE SOLO A FAVOR CONTRA   *
003700*                                 EL TOTAL COMBINADO, AL PIE     *
003800*                                 DEL RESUMEN GENERAL            *
003900*   02/05/2013  S.U.   AS-0425    EL RENGLON AÑO POR AÑO AHORA   *
004000*                                 DESGLOSA APUESTAS/WIN-RATE/ROI *
004100*                                 A FAVOR Y EN CONTRA, ADEMAS    *
004200*                                 DEL TOTAL COMBINADO QUE YA     *
004300*                                 TRAIA                          *
004400*   08/11/2013  R.G.   AS-0441    LA TABLA DE EQUIPOS AHORA      *
004500*                                 INFORMA TASA DE ACIERTO Y ROI  *
004600*                                 DE CADA VARIANTE, NO SOLO LAS  *
004700*                                 APUESTAS                       *
004800*   15/01/2014  S.U.   AS-0446    EL RENGLON AÑO POR AÑO AHORA   *
004900*                                 TAMBIEN MUESTRA LA TASA DE     *
005000*                                 ACIERTO COMBINADA (T-WR=)      *
005100*----------------------------------------------------------------*
005200* Tectonics: cobc
005300******************************************************************
005400
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. BACKTEST.
005700 AUTHOR. RICARDO BALSIMELLI.
005800 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
005900 DATE-WRITTEN. 05/10/1989.
006000 DATE-COMPILED.
006100 SECURITY. USO INTERNO - CONFIDENCIAL.
006200*----------------------------------------------------------------*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900
007000 FILE-CONTROL.
007100
007200 SELECT ENT-APUESTAS
007300     ASSIGN TO APUESTAS
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FS-APUESTAS.
007600
007700 SELECT SAL-REPORTE
007800     ASSIGN TO BACKTREPT
007900     ORGANIZATION IS LINE SEQUENTIAL
008000     FILE STATUS IS FS-REPORTE.
008100
008200*----------------------------------------------------------------*
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD ENT-APUESTAS.
008800     COPY APUESTA.
008900
009000 FD SAL-REPORTE.
009100*    ENSANCHADO DE X(165) A X(180) PARA QUE EL RENGLON AÑO POR
009200*    AÑO PUEDA LLEVAR TAMBIEN LA TASA DE ACIERTO COMBINADA
009300*    (AS-0446)
009400 01 WS-SAL-REPORTE                        PIC X(180).
009500
009600*----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800
009900 01 FS-STATUS.
010000    05 FS-APUESTAS                    PIC X(02).
010100       88 FS-APUESTAS-OK                      VALUE '00'.
010200       88 FS-APUESTAS-EOF                     VALUE '10'.
010300    05 FS-REPORTE                     PIC X(02).
010400       88 FS-REPORTE-OK                       VALUE '00'.
010500
010600 01 WS-SWITCHES.
010700    05 WS-PRIMERA-VEZ                 PIC X(01) VALUE 'S'.
010800       88 WS-ES-PRIMERA-VEZ                 VALUE 'S'.
010900       88 WS-NO-ES-PRIMERA-VEZ               VALUE 'N'.
011000
011100 01 WS-TEMPORADA-ACTUAL               PIC 9(04) VALUE ZERO.
011200
011300 01 WS-CONTADORES.
011400    05 WS-CANT-TEMPORADAS              PIC 9(03) COMP VALUE ZERO.
011500*    REDEFINE DE TRABAJO: CANTIDAD DE TEMPORADAS EN SU FORMA
011600*    ZONED, USADA AL ARMAR EL RENGLON DE "TEMPORADAS RENTABLES"
011700    05 WS-CANT-TEMPORADAS-Z REDEFINES WS-CANT-TEMPORADAS
011800                                       PIC 9(03).
011900    05 WS-CANT-RENTABLES               PIC 9(03) COMP VALUE ZERO.
012000    05 WS-CANT-RENTABLES-Z REDEFINES WS-CANT-RENTABLES
012100                                       PIC 9(03).
012200
012300*----------------------------------------------------------------*
012400*    ACUMULADORES DE LA TEMPORADA EN CURSO (SE REINICIAN EN EL
012500*    CORTE DE CONTROL) Y ACUMULADORES GENERALES DEL BACKTEST
012600 01 WS-ACUM-TEMPORADA.
012700    05 WS-TMP-FOR-APUESTAS            PIC 9(05) COMP VALUE ZERO.
012800    05 WS-TMP-FOR-GANADAS             PIC 9(05) COMP VALUE ZERO.
012900    05 WS-TMP-FOR-MONTO               PIC 9(07)V9(02) VALUE ZERO.
013000    05 WS-TMP-FOR-GANANCIA            PIC 9(07)V9(02) VALUE ZERO.
013100    05 WS-TMP-AGA-APUESTAS            PIC 9(05) COMP VALUE ZERO.
013200    05 WS-TMP-AGA-GANADAS             PIC 9(05) COMP VALUE ZERO.
013300    05 WS-TMP-AGA-MONTO               PIC 9(07)V9(02) VALUE ZERO.
013400    05 WS-TMP-AGA-GANANCIA            PIC 9(07)V9(02) VALUE ZERO.
013500
013600 01 WS-ACUM-GENERAL.
013700    05 WS-GRL-FOR-APUESTAS            PIC 9(07) COMP VALUE ZERO.
013800    05 WS-GRL-FOR-GANADAS             PIC 9(07) COMP VALUE ZERO.
013900    05 WS-GRL-FOR-MONTO               PIC 9(09)V9(02) VALUE ZERO.
014000    05 WS-GRL-FOR-GANANCIA            PIC 9(09)V9(02) VALUE ZERO.
014100    05 WS-GRL-AGA-APUESTAS            PIC 9(07) COMP VALUE ZERO.
014200    05 WS-GRL-AGA-GANADAS             PIC 9(07) COMP VALUE ZERO.
014300    05 WS-GRL-AGA-MONTO               PIC 9(09)V9(02) VALUE ZERO.
014400    05 WS-GRL-AGA-GANANCIA            PIC 9(09)V9(02) VALUE ZERO.
014500
014600*    CAMPOS AUXILIARES PARA LAS FORMULAS DE TASA DE ACIERTO,
014700*    RESULTADO NETO Y ROI, COMUNES A CADA BLOQUE DEL RESUMEN
014800 01 WS-CALC-AUX.
014900    05 WS-CALC-APUESTAS               PIC 9(07) COMP.
015000    05 WS-CALC-GANADAS                PIC 9(07) COMP.
015100    05 WS-CALC-MONTO                  PIC 9(09)V9(02).
015200    05 WS-CALC-GANANCIA               PIC 9(09)V9(02).
015300    05 WS-CALC-TASA                   PIC 9(03)V9(02).
015400    05 WS-CALC-NETO                   PIC S9(09)V9(02).
015500    05 WS-CALC-ROI                    PIC S9(05)V9(02).
015600*    REDEFINE DE TRABAJO: WS-CALC-APUESTAS EN SU FORMA ZONED,
015700*    NECESARIO PORQUE UN CAMPO COMP NO PUEDE SALIR DIRECTO EN
015800*    UN STRING (AS-0381)
015900    05 WS-CALC-APUESTAS-D REDEFINES WS-CALC-APUESTAS
016000                                       PIC 9(07).
016100
016200*    GUARDA EL BLOQUE "SOLO A FAVOR" PARA PODER RESTARLO CONTRA
016300*    EL BLOQUE GENERAL Y MOSTRAR EL DELTA DE CADA VARIANTE
016400*    (AS-0421, PEDIDO DE LA GERENCIA DE ANALISIS)
016500 01 WS-DELTA-AUX.
016600    05 WS-SALVO-FOR-APUESTAS          PIC 9(07) COMP.
016700    05 WS-SALVO-FOR-TASA              PIC 9(03)V9(02).
016800    05 WS-SALVO-FOR-NETO              PIC S9(09)V9(02).
016900    05 WS-SALVO-FOR-ROI               PIC S9(05)V9(02).
017000    05 WS-CALC-DELTA-APUESTAS         PIC S9(07) COMP.
017100    05 WS-CALC-DELTA-TASA             PIC S9(03)V9(02).
017200    05 WS-CALC-DELTA-NETO             PIC S9(09)V9(02).
017300    05 WS-CALC-DELTA-ROI              PIC S9(05)V9(02).
017400
017500*    GUARDA LAS FORMULAS CALCULADAS POR SEPARADO PARA LA
017600*    VARIANTE A FAVOR Y LA VARIANTE EN CONTRA DE CADA TEMPORADA,
017700*    PARA PODER VOLCARLAS EN EL RENGLON AÑO POR AÑO JUNTO CON
017800*    EL TOTAL COMBINADO QUE YA SE VENIA MOSTRANDO (AS-0425)
017900 01 WS-ANIO-CALC-AUX.
018000    05 WS-ANIO-FOR-APUESTAS           PIC 9(05) COMP.
018100    05 WS-ANIO-FOR-APUESTAS-D REDEFINES WS-ANIO-FOR-APUESTAS
018200                                       PIC 9(05).
018300    05 WS-ANIO-FOR-TASA               PIC 9(03)V9(02).
018400    05 WS-ANIO-FOR-ROI                PIC S9(05)V9(02).
018500    05 WS-ANIO-AGA-APUESTAS           PIC 9(05) COMP.
018600    05 WS-ANIO-AGA-APUESTAS-D REDEFINES WS-ANIO-AGA-APUESTAS
018700                                       PIC 9(05).
018800    05 WS-ANIO-AGA-TASA               PIC 9(03)V9(02).
018900    05 WS-ANIO-AGA-ROI                PIC S9(05)V9(02).
019000
019100*    GUARDA LA TASA Y EL ROI "A FAVOR" DE UN EQUIPO DE LA TABLA
019200*    MIENTRAS SE CALCULA LA VARIANTE "EN CONTRA" DEL MISMO
019300*    EQUIPO, YA QUE AMBAS VARIANTES USAN LOS MISMOS CAMPOS
019400*    WS-CALC-* DE 2650-CALCULAR-FORMULAS (AS-0441)
019500 01 WS-EQP-FOR-SALVO.
019600    05 WS-EQP-FOR-TASA-SALVO          PIC 9(03)V9(02).
019700    05 WS-EQP-FOR-ROI-SALVO           PIC S9(05)V9(02).
019800
019900 01 WS-DISPLAY-AUX.
020000    05 WS-DSP-NUM-1                   PIC 9(05).
020100    05 WS-DSP-NUM-2                   PIC 9(05).
020200
020300*    EQUIPOS REPRESENTATIVOS DE LA TEMPORADA: EL NOMBRE DEL
020400*    PRIMER EQUIPO APOSTADO "A FAVOR" Y "EN CONTRA" DE CADA
020500*    TEMPORADA SE USA COMO REFERENCIA "TOP"/"BOTTOM" DEL AÑO EN
020600*    EL DETALLE AÑO POR AÑO (AS-0381): NO HAY TABLA DE
020700*    POSICIONES DISPONIBLE EN ESTE PROGRAMA, SOLO EL DETALLE DE
020800*    APUESTAS, ASI QUE EL EQUIPO FAVORECIDO (FOR) SE MUESTRA
020900*    COMO REPRESENTANTE DE LOS "TOP" Y EL EQUIPO DESFAVORECIDO
021000*    (AGAINST) COMO REPRESENTANTE DE LOS "BOTTOM"
021100 01 WS-EQUIPO-TEMPORADA.
021200    05 WS-TMP-EQUIPO-TOP              PIC X(20) VALUE SPACES.
021300    05 WS-TMP-EQUIPO-BOTTOM           PIC X(20) VALUE SPACES.
021400
021500*    BUFFER DE RENGLONES AÑO POR AÑO, ARMADOS EN EL CORTE DE
021600*    CONTROL Y VOLCADOS AL REPORTE DESPUES DEL RESUMEN GENERAL.
021700*    ENSANCHADO DE X(91) A X(165) PARA POSIBILITAR EL DESGLOSE
021800*    A FAVOR/EN CONTRA/TOTAL DEL RENGLON (AS-0425), Y DE X(165)
021900*    A X(180) PARA AGREGAR LA TASA DE ACIERTO COMBINADA (AS-0446)
022000 01 WS-TABLA-ANIOS.
022100    05 WS-ANIO-RENGLON OCCURS 40 TIMES
022200                        INDEXED BY WS-IDX-ANIO.
022300       10 WS-ANIO-LINEA               PIC X(180).
022400
022500*    TABLA DE RENDIMIENTO POR EQUIPO, ACUMULADA A LO LARGO DE
022600*    TODO EL BACKTEST, SIN IMPORTAR LA TEMPORADA (AS-0155)
022700 01 WS-TABLA-EQUIPOS.
022800    05 WS-EQP-RENGLON OCCURS 60 TIMES
022900                       INDEXED BY WS-IDX-EQP.
023000       10 WS-EQP-NOMBRE                PIC X(20).
023100       10 WS-EQP-FOR-APUESTAS          PIC 9(05) COMP.
023200       10 WS-EQP-FOR-GANADAS           PIC 9(05) COMP.
023300       10 WS-EQP-FOR-MONTO             PIC 9(07)V9(02).
023400       10 WS-EQP-FOR-GANANCIA          PIC 9(07)V9(02).
023500       10 WS-EQP-AGA-APUESTAS          PIC 9(05) COMP.
023600       10 WS-EQP-AGA-GANADAS           PIC 9(05) COMP.
023700       10 WS-EQP-AGA-MONTO             PIC 9(07)V9(02).
023800       10 WS-EQP-AGA-GANANCIA          PIC 9(07)V9(02).
023900
024000 01 WS-CANT-EQUIPOS-TAB               PIC 9(03) COMP VALUE ZERO.
024100
024200 01 WS-VAR-BUSQUEDA.
024300    05 WS-EQP-BUSCAR                  PIC X(20).
024400    05 WS-IDX-RESULT-EQP              PIC 9(03) COMP.
024500
024600*    AREAS DE TRABAJO PARA EL ORDENAMIENTO DE LA TABLA DE
024700*    EQUIPOS (BURBUJA, MISMA TECNICA QUE TABLEGA.CBL)
024800 01 WS-VAR-ORDEN.
024900    05 WS-ORD-HUBO-CAMBIO              PIC X(01).
025000       88 WS-ORD-SIGUE-ORDENANDO             VALUE 'S'.
025100       88 WS-ORD-QUEDO-ORDENADO              VALUE 'N'.
025200    05 WS-ORD-TOT-A                    PIC 9(06) COMP.
025300    05 WS-ORD-TOT-B                    PIC 9(06) COMP.
025400    05 WS-ORD-RENGLON-AUX.
025500       10 WS-ORD-AUX-NOMBRE            PIC X(20).
025600       10 WS-ORD-AUX-FOR-APUESTAS      PIC 9(05) COMP.
025700       10 WS-ORD-AUX-FOR-GANADAS       PIC 9(05) COMP.
025800       10 WS-ORD-AUX-FOR-MONTO         PIC 9(07)V9(02).
025900       10 WS-ORD-AUX-FOR-GANANCIA      PIC 9(07)V9(02).
026000       10 WS-ORD-AUX-AGA-APUESTAS      PIC 9(05) COMP.
026100       10 WS-ORD-AUX-AGA-GANADAS       PIC 9(05) COMP.
026200       10 WS-ORD-AUX-AGA-MONTO         PIC 9(07)V9(02).
026300       10 WS-ORD-AUX-AGA-GANANCIA      PIC 9(07)V9(02).
026400
026500*----------------------------------------------------------------*
026600 PROCEDURE DIVISION.
026700*----------------------------------------------------------------*
026800
026900     PERFORM 1000-INICIAR-PROGRAMA
027000        THRU 1000-INICIAR-PROGRAMA-FIN.
027100
027200     PERFORM 2000-PROCESAR-APUESTAS
027300        THRU 2000-PROCESAR-APUESTAS-FIN
027400        UNTIL FS-APUESTAS-EOF.
027500
027600     PERFORM 2600-CIERRE-TEMPORADA
027700        THRU 2600-CIERRE-TEMPORADA-FIN.
027800
027900     PERFORM 2900-ORDENAR-EQUIPOS
028000        THRU 2900-ORDENAR-EQUIPOS-FIN.
028100
028200     PERFORM 3100-IMP-RESUMEN
028300        THRU 3100-IMP-RESUMEN-FIN.
028400
028500     PERFORM 3200-IMP-ANIO-POR-ANIO
028600        THRU 3200-IMP-ANIO-POR-ANIO-FIN.
028700
028800     PERFORM 3300-IMP-RENDIMIENTO-EQUIPOS
028900        THRU 3300-IMP-RENDIMIENTO-EQUIPOS-FIN.
029000
029100     PERFORM 3000-FINALIZAR-PROGRAMA
029200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
029300
029400     STOP RUN.
029500
029600*----------------------------------------------------------------*
029700 1000-INICIAR-PROGRAMA.
029800
029900     PERFORM 1100-ABRIR-ARCHIVOS
030000        THRU 1100-ABRIR-ARCHIVOS-FIN.
030100
030200     PERFORM 2200-LEER-APUESTA
030300        THRU 2200-LEER-APUESTA-FIN.
030400
030500 1000-INICIAR-PROGRAMA-FIN.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900 1100-ABRIR-ARCHIVOS.
031000
031100     OPEN INPUT  ENT-APUESTAS.
031200     IF NOT FS-APUESTAS-OK
031300        DISPLAY 'BACKTEST - ERROR AL ABRIR APUESTAS: '
031400                 FS-APUESTAS
031500        STOP RUN
031600     END-IF.
031700
031800     OPEN OUTPUT SAL-REPORTE.
031900
032000 1100-ABRIR-ARCHIVOS-FIN.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 2200-LEER-APUESTA.
032500
032600     READ ENT-APUESTAS
032700         AT END
032800             SET FS-APUESTAS-EOF TO TRUE
032900     END-READ.
033000
033100 2200-LEER-APUESTA-FIN.
033200     EXIT.
033300
033400*----------------------------------------------------------------*
033500*    EL ARCHIVO DE APUESTAS LLEGA YA ORDENADO POR TEMPORADA (LO
033600*    ARMAN ASI LOS PROGRAMAS DE ESTRATEGIA AL RECORRER CADA
033700*    TEMPORADA EN ORDEN); AL CAMBIAR DE TEMPORADA SE CIERRA LA
033800*    ANTERIOR Y SE ARRANCA UNA NUEVA (AS-0068, IMITANDO EL CORTE
033900*    DE CONTROL POR CLAVE DE UNA RUTINA DE CIERRE YA EXISTENTE)
034000 2000-PROCESAR-APUESTAS.
034100
034200     EVALUATE TRUE
034300         WHEN WS-ES-PRIMERA-VEZ
034400              SET WS-NO-ES-PRIMERA-VEZ TO TRUE
034500              MOVE WS-APU-TEMPORADA TO WS-TEMPORADA-ACTUAL
034600         WHEN WS-APU-TEMPORADA NOT = WS-TEMPORADA-ACTUAL
034700              PERFORM 2600-CIERRE-TEMPORADA
034800                 THRU 2600-CIERRE-TEMPORADA-FIN
034900              MOVE WS-APU-TEMPORADA TO WS-TEMPORADA-ACTUAL
035000         WHEN OTHER
035100              CONTINUE
035200     END-EVALUATE.
035300
035400     PERFORM 2610-ACUMULAR-APUESTA
035500        THRU 2610-ACUMULAR-APUESTA-FIN.
035600
035700     PERFORM 2200-LEER-APUESTA
035800        THRU 2200-LEER-APUESTA-FIN.
035900
036000 2000-PROCESAR-APUESTAS-FIN.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400*    ACUMULA LA APUESTA LEIDA EN LOS TOTALES DE LA TEMPORADA Y
036500*    EN LA TABLA DE RENDIMIENTO POR EQUIPO
036600 2610-ACUMULAR-APUESTA.
036700
036800     IF WS-TMP-EQUIPO-TOP = SPACES
036900     AND WS-APU-ES-FOR
037000        MOVE WS-APU-EQUIPO-APOSTADO TO WS-TMP-EQUIPO-TOP
037100     END-IF.
037200     IF WS-TMP-EQUIPO-BOTTOM = SPACES
037300     AND WS-APU-ES-AGAINST
037400        MOVE WS-APU-EQUIPO-APOSTADO TO WS-TMP-EQUIPO-BOTTOM
037500     END-IF.
037600
037700     EVALUATE TRUE
037800         WHEN WS-APU-ES-FOR
037900              ADD 1 TO WS-TMP-FOR-APUESTAS
038000              ADD WS-APU-MONTO    TO WS-TMP-FOR-MONTO
038100              ADD WS-APU-GANANCIA TO WS-TMP-FOR-GANANCIA
038200              IF WS-APU-GANADORA
038300                 ADD 1 TO WS-TMP-FOR-GANADAS
038400              END-IF
038500         WHEN WS-APU-ES-AGAINST
038600              ADD 1 TO WS-TMP-AGA-APUESTAS
038700              ADD WS-APU-MONTO    TO WS-TMP-AGA-MONTO
038800              ADD WS-APU-GANANCIA TO WS-TMP-AGA-GANANCIA
038900              IF WS-APU-GANADORA
039000                 ADD 1 TO WS-TMP-AGA-GANADAS
039100              END-IF
039200     END-EVALUATE.
039300
039400     MOVE WS-APU-EQUIPO-APOSTADO TO WS-EQP-BUSCAR.
039500     PERFORM 2620-UBICAR-EQUIPO
039600        THRU 2620-UBICAR-EQUIPO-FIN.
039700
039800     EVALUATE TRUE
039900         WHEN WS-APU-ES-FOR
040000              ADD 1 TO WS-EQP-FOR-APUESTAS (WS-IDX-RESULT-EQP)
040100              ADD WS-APU-MONTO
040200                  TO WS-EQP-FOR-MONTO (WS-IDX-RESULT-EQP)
040300              ADD WS-APU-GANANCIA
040400                  TO WS-EQP-FOR-GANANCIA (WS-IDX-RESULT-EQP)
040500              IF WS-APU-GANADORA
040600                 ADD 1
040700                   TO WS-EQP-FOR-GANADAS (WS-IDX-RESULT-EQP)
040800              END-IF
040900         WHEN WS-APU-ES-AGAINST
041000              ADD 1 TO WS-EQP-AGA-APUESTAS (WS-IDX-RESULT-EQP)
041100              ADD WS-APU-MONTO
041200                  TO WS-EQP-AGA-MONTO (WS-IDX-RESULT-EQP)
041300              ADD WS-APU-GANANCIA
041400                  TO WS-EQP-AGA-GANANCIA (WS-IDX-RESULT-EQP)
041500              IF WS-APU-GANADORA
041600                 ADD 1
041700                   TO WS-EQP-AGA-GANADAS (WS-IDX-RESULT-EQP)
041800              END-IF
041900     END-EVALUATE.
042000
042100 2610-ACUMULAR-APUESTA-FIN.
042200     EXIT.
042300
042400*----------------------------------------------------------------*
042500*    BUSCA EL EQUIPO APOSTADO EN LA TABLA DE RENDIMIENTO; SI NO
042600*    APARECE, LO DA DE ALTA EN EL PRIMER RENGLON LIBRE
042700 2620-UBICAR-EQUIPO.
042800
042900     MOVE ZERO TO WS-IDX-RESULT-EQP.
043000
043100     PERFORM 2622-BUSCAR-EQUIPO
043200        THRU 2622-BUSCAR-EQUIPO-FIN
043300        VARYING WS-IDX-EQP FROM 1 BY 1
043400          UNTIL WS-IDX-EQP > WS-CANT-EQUIPOS-TAB.
043500
043600     IF WS-IDX-RESULT-EQP = ZERO
043700        PERFORM 2624-ALTA-EQUIPO
043800           THRU 2624-ALTA-EQUIPO-FIN
043900     END-IF.
044000
044100 2620-UBICAR-EQUIPO-FIN.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500 2622-BUSCAR-EQUIPO.
044600
044700     IF WS-EQP-NOMBRE (WS-IDX-EQP) = WS-EQP-BUSCAR
044800        MOVE WS-IDX-EQP TO WS-IDX-RESULT-EQP
044900     END-IF.
045000
045100 2622-BUSCAR-EQUIPO-FIN.
045200     EXIT.
045300
045400*----------------------------------------------------------------*
045500 2624-ALTA-EQUIPO.
045600
045700     ADD 1 TO WS-CANT-EQUIPOS-TAB.
045800     MOVE WS-CANT-EQUIPOS-TAB TO WS-IDX-RESULT-EQP.
045900     MOVE WS-EQP-BUSCAR TO WS-EQP-NOMBRE (WS-IDX-RESULT-EQP).
046000     MOVE ZERO TO WS-EQP-FOR-APUESTAS (WS-IDX-RESULT-EQP).
046100     MOVE ZERO TO WS-EQP-FOR-GANADAS  (WS-IDX-RESULT-EQP).
046200     MOVE ZERO TO WS-EQP-FOR-MONTO    (WS-IDX-RESULT-EQP).
046300     MOVE ZERO TO WS-EQP-FOR-GANANCIA (WS-IDX-RESULT-EQP).
046400     MOVE ZERO TO WS-EQP-AGA-APUESTAS (WS-IDX-RESULT-EQP).
046500     MOVE ZERO TO WS-EQP-AGA-GANADAS  (WS-IDX-RESULT-EQP).
046600     MOVE ZERO TO WS-EQP-AGA-MONTO    (WS-IDX-RESULT-EQP).
046700     MOVE ZERO TO WS-EQP-AGA-GANANCIA (WS-IDX-RESULT-EQP).
046800
046900 2624-ALTA-EQUIPO-FIN.
047000     EXIT.
047100
047200*----------------------------------------------------------------*
047300*    CIERRA LA TEMPORADA EN CURSO: PASA SUS TOTALES A LOS
047400*    ACUMULADORES GENERALES, ARMA EL RENGLON DEL DETALLE AÑO
047500*    POR AÑO, CUENTA SI FUE RENTABLE (ROI GENERAL > 0) Y
047600*    REINICIA LOS ACUMULADORES PARA LA PROXIMA TEMPORADA
047700 2600-CIERRE-TEMPORADA.
047800
047900     ADD 1 TO WS-CANT-TEMPORADAS.
048000
048100     ADD WS-TMP-FOR-APUESTAS  TO WS-GRL-FOR-APUESTAS.
048200     ADD WS-TMP-FOR-GANADAS   TO WS-GRL-FOR-GANADAS.
048300     ADD WS-TMP-FOR-MONTO     TO WS-GRL-FOR-MONTO.
048400     ADD WS-TMP-FOR-GANANCIA  TO WS-GRL-FOR-GANANCIA.
048500     ADD WS-TMP-AGA-APUESTAS  TO WS-GRL-AGA-APUESTAS.
048600     ADD WS-TMP-AGA-GANADAS   TO WS-GRL-AGA-GANADAS.
048700     ADD WS-TMP-AGA-MONTO     TO WS-GRL-AGA-MONTO.
048800     ADD WS-TMP-AGA-GANANCIA  TO WS-GRL-AGA-GANANCIA.
048900
049000*    FORMULAS DE LA VARIANTE A FAVOR SOLA, PARA EL DESGLOSE DEL
049100*    RENGLON AÑO POR AÑO (AS-0425)
049200     MOVE WS-TMP-FOR-APUESTAS  TO WS-CALC-APUESTAS.
049300     MOVE WS-TMP-FOR-GANADAS   TO WS-CALC-GANADAS.
049400     MOVE WS-TMP-FOR-MONTO     TO WS-CALC-MONTO.
049500     MOVE WS-TMP-FOR-GANANCIA  TO WS-CALC-GANANCIA.
049600
049700     PERFORM 2650-CALCULAR-FORMULAS
049800        THRU 2650-CALCULAR-FORMULAS-FIN.
049900
050000     MOVE WS-CALC-APUESTAS     TO WS-ANIO-FOR-APUESTAS.
050100     MOVE WS-CALC-TASA         TO WS-ANIO-FOR-TASA.
050200     MOVE WS-CALC-ROI          TO WS-ANIO-FOR-ROI.
050300
050400*    FORMULAS DE LA VARIANTE EN CONTRA SOLA, MISMO CRITERIO
050500*    (AS-0425)
050600     MOVE WS-TMP-AGA-APUESTAS  TO WS-CALC-APUESTAS.
050700     MOVE WS-TMP-AGA-GANADAS   TO WS-CALC-GANADAS.
050800     MOVE WS-TMP-AGA-MONTO     TO WS-CALC-MONTO.
050900     MOVE WS-TMP-AGA-GANANCIA  TO WS-CALC-GANANCIA.
051000
051100     PERFORM 2650-CALCULAR-FORMULAS
051200        THRU 2650-CALCULAR-FORMULAS-FIN.
051300
051400     MOVE WS-CALC-APUESTAS     TO WS-ANIO-AGA-APUESTAS.
051500     MOVE WS-CALC-TASA         TO WS-ANIO-AGA-TASA.
051600     MOVE WS-CALC-ROI          TO WS-ANIO-AGA-ROI.
051700
051800*    TOTAL COMBINADO A FAVOR + EN CONTRA, CRITERIO ORIGINAL DEL
051900*    PROGRAMA, USADO PARA WS-CANT-RENTABLES Y EL TOTAL DEL
052000*    RENGLON AÑO POR AÑO
052100     MOVE WS-TMP-FOR-APUESTAS  TO WS-CALC-APUESTAS.
052200     ADD  WS-TMP-AGA-APUESTAS  TO WS-CALC-APUESTAS.
052300     MOVE WS-TMP-FOR-GANADAS   TO WS-CALC-GANADAS.
052400     ADD  WS-TMP-AGA-GANADAS   TO WS-CALC-GANADAS.
052500     MOVE WS-TMP-FOR-MONTO     TO WS-CALC-MONTO.
052600     ADD  WS-TMP-AGA-MONTO     TO WS-CALC-MONTO.
052700     MOVE WS-TMP-FOR-GANANCIA  TO WS-CALC-GANANCIA.
052800     ADD  WS-TMP-AGA-GANANCIA  TO WS-CALC-GANANCIA.
052900
053000     PERFORM 2650-CALCULAR-FORMULAS
053100        THRU 2650-CALCULAR-FORMULAS-FIN.
053200
053300     IF WS-CALC-ROI > 0
053400        ADD 1 TO WS-CANT-RENTABLES
053500     END-IF.
053600
053700     IF WS-CANT-TEMPORADAS NOT > 40
053800        PERFORM 2660-ARMAR-RENGLON-ANIO
053900           THRU 2660-ARMAR-RENGLON-ANIO-FIN
054000     END-IF.
054100
054200     MOVE ZERO TO WS-TMP-FOR-APUESTAS WS-TMP-FOR-GANADAS
054300                  WS-TMP-FOR-MONTO WS-TMP-FOR-GANANCIA
054400                  WS-TMP-AGA-APUESTAS WS-TMP-AGA-GANADAS
054500                  WS-TMP-AGA-MONTO WS-TMP-AGA-GANANCIA.
054600     MOVE SPACES TO WS-TMP-EQUIPO-TOP WS-TMP-EQUIPO-BOTTOM.
054700
054800 2600-CIERRE-TEMPORADA-FIN.
054900     EXIT.
055000
055100*----------------------------------------------------------------*
055200*    FORMULAS COMUNES: TASA DE ACIERTO, RESULTADO NETO Y ROI,
055300*    A PARTIR DE LOS CAMPOS WS-CALC-* YA CARGADOS POR EL
055400*    INVOCANTE.  SIN APUESTAS O SIN MONTO EL RESULTADO ES CERO
055500 2650-CALCULAR-FORMULAS.
055600
055700     IF WS-CALC-APUESTAS = ZERO
055800        MOVE ZERO TO WS-CALC-TASA
055900     ELSE
056000        DIVIDE WS-CALC-GANADAS BY WS-CALC-APUESTAS
056100            GIVING WS-CALC-TASA ROUNDED
056200        MULTIPLY WS-CALC-TASA BY 100 GIVING WS-CALC-TASA ROUNDED
056300     END-IF.
056400
056500     COMPUTE WS-CALC-NETO = WS-CALC-GANANCIA - WS-CALC-MONTO.
056600
056700     IF WS-CALC-MONTO = ZERO
056800        MOVE ZERO TO WS-CALC-ROI
056900     ELSE
057000        DIVIDE WS-CALC-NETO BY WS-CALC-MONTO
057100            GIVING WS-CALC-ROI ROUNDED
057200        MULTIPLY WS-CALC-ROI BY 100 GIVING WS-CALC-ROI ROUNDED
057300     END-IF.
057400
057500 2650-CALCULAR-FORMULAS-FIN.
057600     EXIT.
057700
057800*----------------------------------------------------------------*
057900*    ARMA EL RENGLON DEL DETALLE AÑO POR AÑO Y LO DEJA EN EL
058000*    BUFFER, PARA IMPRIMIRLO DESPUES DEL RESUMEN GENERAL
058100 2660-ARMAR-RENGLON-ANIO.
058200
058300*    DESDE AS-0425 EL RENGLON MUESTRA POR SEPARADO LA VARIANTE
058400*    A FAVOR Y LA VARIANTE EN CONTRA (APUESTAS, WIN-RATE Y ROI
058500*    DE CADA UNA) ADEMAS DEL TOTAL COMBINADO QUE YA TRAIA EL
058600*    PROGRAMA; EL RENGLON ANTES SOLO MOSTRABA EL TOTAL.  DESDE
058700*    AS-0446 EL TOTAL TAMBIEN LLEVA LA TASA DE ACIERTO (T-WR=),
058800*    YA CALCULADA POR LA ULTIMA LLAMADA A 2650-CALCULAR-FORMULAS
058900*    DE 2600-CIERRE-TEMPORADA (LA DEL TOTAL COMBINADO)
059000     MOVE SPACES TO WS-ANIO-LINEA (WS-CANT-TEMPORADAS).
059100     STRING 'TEMP '       DELIMITED BY SIZE
059200            WS-TEMPORADA-ACTUAL DELIMITED BY SIZE
059300            ' TOP='       DELIMITED BY SIZE
059400            WS-TMP-EQUIPO-TOP DELIMITED BY SIZE
059500            ' BOT='       DELIMITED BY SIZE
059600            WS-TMP-EQUIPO-BOTTOM DELIMITED BY SIZE
059700            ' F-AP='      DELIMITED BY SIZE
059800            WS-ANIO-FOR-APUESTAS-D DELIMITED BY SIZE
059900            ' F-WR='      DELIMITED BY SIZE
060000            WS-ANIO-FOR-TASA DELIMITED BY SIZE
060100            '%'           DELIMITED BY SIZE
060200            ' F-ROI='     DELIMITED BY SIZE
060300            WS-ANIO-FOR-ROI DELIMITED BY SIZE
060400            ' A-AP='      DELIMITED BY SIZE
060500            WS-ANIO-AGA-APUESTAS-D DELIMITED BY SIZE
060600            ' A-WR='      DELIMITED BY SIZE
060700            WS-ANIO-AGA-TASA DELIMITED BY SIZE
060800            '%'           DELIMITED BY SIZE
060900            ' A-ROI='     DELIMITED BY SIZE
061000            WS-ANIO-AGA-ROI DELIMITED BY SIZE
061100            ' T-AP='      DELIMITED BY SIZE
061200            WS-CALC-APUESTAS-D DELIMITED BY SIZE
061300            ' T-WR='      DELIMITED BY SIZE
061400            WS-CALC-TASA  DELIMITED BY SIZE
061500            '%'           DELIMITED BY SIZE
061600            ' T-ROI='     DELIMITED BY SIZE
061700            WS-CALC-ROI   DELIMITED BY SIZE
061800         INTO WS-ANIO-LINEA (WS-CANT-TEMPORADAS).
061900
062000 2660-ARMAR-RENGLON-ANIO-FIN.
062100     EXIT.
062200
062300*----------------------------------------------------------------*
062400*    ORDENA LA TABLA DE RENDIMIENTO POR EQUIPO, DE MAYOR A MENOR
062500*    CANTIDAD TOTAL DE APUESTAS (FOR + AGAINST), POR EL METODO
062600*    DE LA BURBUJA (AS-0221, MISMA TECNICA DE TABLEGA.CBL)
062700 2900-ORDENAR-EQUIPOS.
062800
062900     IF WS-CANT-EQUIPOS-TAB > 1
063000        SET WS-ORD-SIGUE-ORDENANDO TO TRUE
063100        PERFORM 2910-PASADA-ORDEN
063200           THRU 2910-PASADA-ORDEN-FIN
063300           UNTIL WS-ORD-QUEDO-ORDENADO
063400     END-IF.
063500
063600 2900-ORDENAR-EQUIPOS-FIN.
063700     EXIT.
063800
063900*----------------------------------------------------------------*
064000 2910-PASADA-ORDEN.
064100
064200     SET WS-ORD-QUEDO-ORDENADO TO TRUE.
064300
064400     PERFORM 2920-COMPARAR-PAR
064500        THRU 2920-COMPARAR-PAR-FIN
064600        VARYING WS-IDX-EQP FROM 1 BY 1
064700          UNTIL WS-IDX-EQP > WS-CANT-EQUIPOS-TAB - 1.
064800
064900 2910-PASADA-ORDEN-FIN.
065000     EXIT.
065100
065200*----------------------------------------------------------------*
065300 2920-COMPARAR-PAR.
065400
065500     MOVE WS-EQP-FOR-APUESTAS (WS-IDX-EQP) TO WS-ORD-TOT-A.
065600     ADD  WS-EQP-AGA-APUESTAS (WS-IDX-EQP) TO WS-ORD-TOT-A.
065700     MOVE WS-EQP-FOR-APUESTAS (WS-IDX-EQP + 1) TO WS-ORD-TOT-B.
065800     ADD  WS-EQP-AGA-APUESTAS (WS-IDX-EQP + 1) TO WS-ORD-TOT-B.
065900
066000     IF WS-ORD-TOT-A < WS-ORD-TOT-B
066100        MOVE WS-EQP-RENGLON (WS-IDX-EQP)     TO WS-ORD-RENGLON-AUX
066200        MOVE WS-EQP-RENGLON (WS-IDX-EQP + 1) TO
066300             WS-EQP-RENGLON (WS-IDX-EQP)
066400        MOVE WS-ORD-RENGLON-AUX TO WS-EQP-RENGLON (WS-IDX-EQP+1)
066500        SET WS-ORD-SIGUE-ORDENANDO TO TRUE
066600     END-IF.
066700
066800 2920-COMPARAR-PAR-FIN.
066900     EXIT.
067000
067100*----------------------------------------------------------------*
067200*    IMPRIME EL RESUMEN GENERAL: TRES BLOQUES (FOR, AGAINST,
067300*    GENERAL) CON APUESTAS/TASA/ROI/NETO, LA CANTIDAD DE
067400*    TEMPORADAS RENTABLES Y LA COMPARACION DE VARIANTES
067500*    "SOLO A FAVOR" CONTRA "A FAVOR Y EN CONTRA" (AS-0089)
067600 3100-IMP-RESUMEN.
067700
067800     MOVE SPACES TO WS-SAL-REPORTE.
067900     STRING 'BACKTEST - RESUMEN GENERAL' DELIMITED BY SIZE
068000         INTO WS-SAL-REPORTE.
068100     WRITE WS-SAL-REPORTE.
068200
068300     MOVE WS-GRL-FOR-APUESTAS  TO WS-CALC-APUESTAS.
068400     MOVE WS-GRL-FOR-GANADAS   TO WS-CALC-GANADAS.
068500     MOVE WS-GRL-FOR-MONTO     TO WS-CALC-MONTO.
068600     MOVE WS-GRL-FOR-GANANCIA  TO WS-CALC-GANANCIA.
068700     PERFORM 2650-CALCULAR-FORMULAS
068800        THRU 2650-CALCULAR-FORMULAS-FIN.
068900     DISPLAY 'BACKTEST - A FAVOR    - APUESTAS: '
069000              WS-CALC-APUESTAS '  TASA: ' WS-CALC-TASA
069100              '  ROI: ' WS-CALC-ROI '  NETO: ' WS-CALC-NETO.
069200
069300*    SE GUARDA EL BLOQUE "SOLO A FAVOR" PARA LA COMPARACION DE
069400*    VARIANTES QUE SE MUESTRA AL PIE DEL RESUMEN (AS-0421)
069500     MOVE WS-CALC-APUESTAS     TO WS-SALVO-FOR-APUESTAS.
069600     MOVE WS-CALC-TASA         TO WS-SALVO-FOR-TASA.
069700     MOVE WS-CALC-NETO         TO WS-SALVO-FOR-NETO.
069800     MOVE WS-CALC-ROI          TO WS-SALVO-FOR-ROI.
069900
070000     MOVE WS-GRL-AGA-APUESTAS  TO WS-CALC-APUESTAS.
070100     MOVE WS-GRL-AGA-GANADAS   TO WS-CALC-GANADAS.
070200     MOVE WS-GRL-AGA-MONTO     TO WS-CALC-MONTO.
070300     MOVE WS-GRL-AGA-GANANCIA  TO WS-CALC-GANANCIA.
070400     PERFORM 2650-CALCULAR-FORMULAS
070500        THRU 2650-CALCULAR-FORMULAS-FIN.
070600     DISPLAY 'BACKTEST - EN CONTRA  - APUESTAS: '
070700              WS-CALC-APUESTAS '  TASA: ' WS-CALC-TASA
070800              '  ROI: ' WS-CALC-ROI '  NETO: ' WS-CALC-NETO.
070900
071000     MOVE WS-GRL-FOR-APUESTAS  TO WS-CALC-APUESTAS.
071100     ADD  WS-GRL-AGA-APUESTAS  TO WS-CALC-APUESTAS.
071200     MOVE WS-GRL-FOR-GANADAS   TO WS-CALC-GANADAS.
071300     ADD  WS-GRL-AGA-GANADAS   TO WS-CALC-GANADAS.
071400     MOVE WS-GRL-FOR-MONTO     TO WS-CALC-MONTO.
071500     ADD  WS-GRL-AGA-MONTO     TO WS-CALC-MONTO.
071600     MOVE WS-GRL-FOR-GANANCIA  TO WS-CALC-GANANCIA.
071700     ADD  WS-GRL-AGA-GANANCIA  TO WS-CALC-GANANCIA.
071800     PERFORM 2650-CALCULAR-FORMULAS
071900        THRU 2650-CALCULAR-FORMULAS-FIN.
072000     DISPLAY 'BACKTEST - GENERAL    - APUESTAS: '
072100              WS-CALC-APUESTAS '  TASA: ' WS-CALC-TASA
072200              '  ROI: ' WS-CALC-ROI '  NETO: ' WS-CALC-NETO.
072300
072400*    COMPARACION DE VARIANTES: "SOLO A FAVOR" YA QUEDO CALCULADA
072500*    ARRIBA Y GUARDADA EN WS-SALVO-FOR-*; "A FAVOR Y EN CONTRA"
072600*    ES EL BLOQUE GENERAL RECIEN IMPRESO.  SE CALCULA LA
072700*    DIFERENCIA DE CADA METRICA ENTRE AMBAS VARIANTES (AS-0421)
072800     COMPUTE WS-CALC-DELTA-APUESTAS =
072900        WS-CALC-APUESTAS - WS-SALVO-FOR-APUESTAS.
073000     COMPUTE WS-CALC-DELTA-TASA =
073100        WS-CALC-TASA - WS-SALVO-FOR-TASA.
073200     COMPUTE WS-CALC-DELTA-ROI =
073300        WS-CALC-ROI - WS-SALVO-FOR-ROI.
073400     COMPUTE WS-CALC-DELTA-NETO =
073500        WS-CALC-NETO - WS-SALVO-FOR-NETO.
073600
073700     DISPLAY 'BACKTEST - DELTA FOR+AGAINST VS SOLO FOR: '
073800              'APUESTAS ' WS-CALC-DELTA-APUESTAS
073900              '  TASA '   WS-CALC-DELTA-TASA
074000              '  ROI '    WS-CALC-DELTA-ROI
074100              '  NETO '   WS-CALC-DELTA-NETO.
074200
074300     DISPLAY 'BACKTEST - TEMPORADAS PROCESADAS  : '
074400              WS-CANT-TEMPORADAS-Z.
074500     DISPLAY 'BACKTEST - TEMPORADAS RENTABLES   : '
074600              WS-CANT-RENTABLES-Z.
074700
074800 3100-IMP-RESUMEN-FIN.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200*    VUELCA AL REPORTE EL BUFFER CON EL DETALLE AÑO POR AÑO
075300 3200-IMP-ANIO-POR-ANIO.
075400
075500     IF WS-CANT-TEMPORADAS-Z > 0
075600        PERFORM 3210-IMP-UN-ANIO
075700           THRU 3210-IMP-UN-ANIO-FIN
075800           VARYING WS-IDX-ANIO FROM 1 BY 1
075900             UNTIL WS-IDX-ANIO > WS-CANT-TEMPORADAS-Z
076000                OR WS-IDX-ANIO > 40
076100     END-IF.
076200
076300 3200-IMP-ANIO-POR-ANIO-FIN.
076400     EXIT.
076500
076600*----------------------------------------------------------------*
076700 3210-IMP-UN-ANIO.
076800
076900     MOVE WS-ANIO-LINEA (WS-IDX-ANIO) TO WS-SAL-REPORTE.
077000     WRITE WS-SAL-REPORTE.
077100
077200 3210-IMP-UN-ANIO-FIN.
077300     EXIT.
077400
077500*----------------------------------------------------------------*
077600*    IMPRIME LA TABLA DE RENDIMIENTO POR EQUIPO, YA ORDENADA
077700 3300-IMP-RENDIMIENTO-EQUIPOS.
077800
077900     IF WS-CANT-EQUIPOS-TAB > 0
078000        PERFORM 3310-IMP-UN-EQUIPO
078100           THRU 3310-IMP-UN-EQUIPO-FIN
078200           VARYING WS-IDX-EQP FROM 1 BY 1
078300             UNTIL WS-IDX-EQP > WS-CANT-EQUIPOS-TAB
078400     END-IF.
078500
078600 3300-IMP-RENDIMIENTO-EQUIPOS-FIN.
078700     EXIT.
078800
078900*----------------------------------------------------------------*
079000*    DESDE AS-0441 EL RENGLON DEL EQUIPO MUESTRA TAMBIEN LA TASA
079100*    DE ACIERTO Y EL ROI DE CADA VARIANTE, NO SOLO LA CANTIDAD
079200*    DE APUESTAS; SE REUSA 2650-CALCULAR-FORMULAS, GUARDANDO LA
079300*    VARIANTE FOR EN WS-EQP-FOR-SALVO ANTES DE CALCULAR LA AGA,
079400*    QUE PISA LOS MISMOS CAMPOS WS-CALC-*
079500 3310-IMP-UN-EQUIPO.
079600
079700     MOVE SPACES TO WS-SAL-REPORTE.
079800
079900     MOVE WS-EQP-FOR-APUESTAS (WS-IDX-EQP) TO WS-DSP-NUM-1.
080000     MOVE WS-EQP-FOR-APUESTAS (WS-IDX-EQP) TO WS-CALC-APUESTAS.
080100     MOVE WS-EQP-FOR-GANADAS  (WS-IDX-EQP) TO WS-CALC-GANADAS.
080200     MOVE WS-EQP-FOR-MONTO    (WS-IDX-EQP) TO WS-CALC-MONTO.
080300     MOVE WS-EQP-FOR-GANANCIA (WS-IDX-EQP) TO WS-CALC-GANANCIA.
080400     PERFORM 2650-CALCULAR-FORMULAS
080500        THRU 2650-CALCULAR-FORMULAS-FIN.
080600     MOVE WS-CALC-TASA TO WS-EQP-FOR-TASA-SALVO.
080700     MOVE WS-CALC-ROI  TO WS-EQP-FOR-ROI-SALVO.
080800
080900     MOVE WS-EQP-AGA-APUESTAS (WS-IDX-EQP) TO WS-DSP-NUM-2.
081000     MOVE WS-EQP-AGA-APUESTAS (WS-IDX-EQP) TO WS-CALC-APUESTAS.
081100     MOVE WS-EQP-AGA-GANADAS  (WS-IDX-EQP) TO WS-CALC-GANADAS.
081200     MOVE WS-EQP-AGA-MONTO    (WS-IDX-EQP) TO WS-CALC-MONTO.
081300     MOVE WS-EQP-AGA-GANANCIA (WS-IDX-EQP) TO WS-CALC-GANANCIA.
081400     PERFORM 2650-CALCULAR-FORMULAS
081500        THRU 2650-CALCULAR-FORMULAS-FIN.
081600
081700     STRING WS-EQP-NOMBRE (WS-IDX-EQP)     DELIMITED BY SIZE
081800            ' FOR='                         DELIMITED BY SIZE
081900            WS-DSP-NUM-1                    DELIMITED BY SIZE
082000            ' WR='                          DELIMITED BY SIZE
082100            WS-EQP-FOR-TASA-SALVO           DELIMITED BY SIZE
082200            '%'                             DELIMITED BY SIZE
082300            ' ROI='                         DELIMITED BY SIZE
082400            WS-EQP-FOR-ROI-SALVO            DELIMITED BY SIZE
082500            ' AGAINST='                     DELIMITED BY SIZE
082600            WS-DSP-NUM-2                    DELIMITED BY SIZE
082700            ' WR='                          DELIMITED BY SIZE
082800            WS-CALC-TASA                    DELIMITED BY SIZE
082900            '%'                             DELIMITED BY SIZE
083000            ' ROI='                         DELIMITED BY SIZE
083100            WS-CALC-ROI                     DELIMITED BY SIZE
083200         INTO WS-SAL-REPORTE.
083300     WRITE WS-SAL-REPORTE.
083400
083500 3310-IMP-UN-EQUIPO-FIN.
083600     EXIT.
083700
083800*----------------------------------------------------------------*
083900 3000-FINALIZAR-PROGRAMA.
084000
084100     CLOSE ENT-APUESTAS SAL-REPORTE.
084200
084300 3000-FINALIZAR-PROGRAMA-FIN.
084400     EXIT.
084500
084600*----------------------------------------------------------------*
084700 END PROGRAM BACKTEST.
084800
084900
085000
085100
085200
085300
