000100******************************************************************
000200*                                                                *
000300*   A P T O P B O T                                              *
000400*                                                                *
000500*   ESTRATEGIA "TABLA ALTA CONTRA TABLA BAJA".  CLASIFICA LOS    *
000600*   EQUIPOS DE LA TEMPORADA ANTERIOR EN LOS N DE ARRIBA Y LOS N  *
000700*   DE ABAJO (SIN CONTAR LOS 3 ULTIMOS, QUE DESCIENDEN), Y       *
000800*   RECORRE LOS PARTIDOS DE LA TEMPORADA EN CURSO GENERANDO LAS  *
000900*   APUESTAS SEGUN LAS REGLAS DE ENFRENTAMIENTO.  ACUMULA LAS    *
001000*   METRICAS DE RENDIMIENTO DEL LOTE.                            *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*----------------------------------------------------------------*
001500*   FECHA      AUTOR   PEDIDO     DESCRIPCION                    *
001600*----------------------------------------------------------------*
001700*   07/06/1989  R.B.   AS-0052    ALTA INICIAL DEL PROGRAMA      *
001800*   03/11/1989  C.P.   AS-0070    SE AGREGA LA REGLA DE TABLA    *
001900*                                 BAJA CONTRA TABLA BAJA         *
002000*   14/03/1991  N.B.   AS-0118    SE AGREGA EL PARAMETRO N DE    *
002100*                                 CANTIDAD DE EQUIPOS DE ARRIBA  *
002200*   19/09/1993  R.G.   AS-0192    SE AGREGA EL FILLER DE RESERVA *
002300*   05/02/1996  S.U.   AS-0262    REVISION GENERAL DEL PROGRAMA  *
002400*   21/09/1998  R.B.   AS-0310    PREPARACION CAMBIO DE SIGLO,   *
002500*                                 SIN IMPACTO EN LOS CAMPOS DE   *
002600*                                 TEMPORADA, YA SON DE 4 DIGITOS *
002700*   09/02/1999  C.P.   AS-0327    VERIFICACION Y2K - SIN CAMBIOS *
002800*   17/11/2004  N.B.   AS-0365    SE DOCUMENTAN LAS 4 REGLAS DE  *
002900*                                 ENFRENTAMIENTO EN EL FUENTE    *
003000*   08/07/2013  S.U.   AS-0431    EL RESUMEN AHORA DESGLOSA      *
003100*                                 FOR, AGAINST Y COMBINADO; ANTES*
003200*                                 SOLO SE IMPRIMIA EL COMBINADO  *
003300*----------------------------------------------------------------*
003400* Tectonics: cobc
003500******************************************************************
003600
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. APTOPBOT.
003900 AUTHOR. RICARDO BALSIMELLI.
004000 INSTALLATION. DEPTO SISTEMAS - AREA ANALISIS DEPORTIVO.
004100 DATE-WRITTEN. 07/06/1989.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - CONFIDENCIAL.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400 SELECT ENT-PARTIDOS
005500     ASSIGN TO PARTIDOS
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FS-PARTIDOS.
005800
005900 SELECT ENT-TABLANT
006000     ASSIGN TO TABLANT
006100     ORGANIZATION IS INDEXED
006200     ACCESS MODE IS SEQUENTIAL
006300     FILE STATUS IS FS-TABLANT
006400     RECORD KEY IS WS-TAB-EQUIPO.
006500
006600 SELECT SAL-APUESTAS
006700     ASSIGN TO APUESTAS
006800     ORGANIZATION IS LINE SEQUENTIAL
006900     FILE STATUS IS FS-APUESTAS.
007000
007100 SELECT SAL-REPORTE
007200     ASSIGN TO TOPBOREPT
007300     ORGANIZATION IS LINE SEQUENTIAL
007400     FILE STATUS IS FS-REPORTE.
007500
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800
007900 FILE SECTION.
008000
008100 FD ENT-PARTIDOS.
008200     COPY PARTIDO.
008300
008400 FD ENT-TABLANT.
008500     COPY TABLIGA.
008600
008700 FD SAL-APUESTAS.
008800     COPY APUESTA.
008900
009000 FD SAL-REPORTE.
009100 01 WS-SAL-REPORTE                        PIC X(91).
009200
009300*----------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500
009600 01 FS-STATUS.
009700    05 FS-PARTIDOS                    PIC X(02).
009800       88 FS-PARTIDOS-OK                      VALUE '00'.
009900       88 FS-PARTIDOS-EOF                      VALUE '10'.
010000    05 FS-TABLANT                     PIC X(02).
010100       88 FS-TABLANT-OK                        VALUE '00'.
010200       88 FS-TABLANT-EOF                       VALUE '10'.
010300    05 FS-APUESTAS                    PIC X(02).
010400       88 FS-APUESTAS-OK                       VALUE '00'.
010500    05 FS-REPORTE                     PIC X(02).
010600       88 FS-REPORTE-OK                        VALUE '00'.
010700
010800*----------------------------------------------------------------*
010900*    PARAMETRO DE LA ESTRATEGIA: CANTIDAD DE EQUIPOS DE ARRIBA Y
011000*    DE ABAJO A CONSIDERAR (POR DEFECTO 3, SEGUN AS-0118)
011100 01 WS-PARM-CANT-TOP                  PIC 9(02) COMP VALUE 3.
011200
011300 01 WS-CONTADORES.
011400    05 WS-CANT-EQUIPOS-ANT             PIC 9(02) COMP VALUE ZERO.
011500    05 WS-CANT-TOP                     PIC 9(02) COMP VALUE ZERO.
011600*    REDEFINE DE TRABAJO: LA CANTIDAD DE EQUIPOS DE ARRIBA COMO
011700*    CAMPO COMP O COMO ZONED PARA EL REPORTE Y LOS DISPLAYS
011800    05 WS-CANT-TOP-Z REDEFINES WS-CANT-TOP PIC 9(02).
011900    05 WS-CANT-BOT                     PIC 9(02) COMP VALUE ZERO.
012000    05 WS-CANT-BOT-Z REDEFINES WS-CANT-BOT PIC 9(02).
012100    05 WS-CANT-PARTIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
012200    05 WS-CANT-PARTIDOS-OMITIDOS       PIC 9(05) COMP VALUE ZERO.
012300    05 WS-LIMITE-BOT-BAJO              PIC 9(02) COMP VALUE ZERO.
012400    05 WS-LIMITE-BOT-ALTO              PIC 9(02) COMP VALUE ZERO.
012500
012600*    REDEFINE DE TRABAJO: EL LIMITE INFERIOR DE TABLA BAJA COMO
012700*    CAMPO COMP O COMO DOS DIGITOS ZONED PARA LOS DISPLAYS
012800 01 WS-LIMITES-Z REDEFINES WS-LIMITE-BOT-BAJO
012900    PIC 9(02).
013000
013100*    TABLA DE TRABAJO CON TODOS LOS RENGLONES DE LA TABLA
013200*    ANTERIOR, EN EL ORDEN EN QUE SE GRABARON (YA ORDENADOS POR
013300*    POSICION POR TABLEGA)
013400 01 WS-TABLA-ANTERIOR.
013500    05 WS-TAA-RENGLON OCCURS 40 TIMES
013600                       INDEXED BY WS-IDX-ANT.
013700       10 WS-TAA-EQUIPO               PIC X(20).
013800       10 WS-TAA-POSICION              PIC 9(02).
013900
014000*    LISTA DE EQUIPOS DE ARRIBA (RANGO 1..N) Y DE ABAJO (RANGO
014100*    T-N-2..T-3), EN EL ORDEN DE LA TABLA
014200 01 WS-LISTA-TOP.
014300    05 WS-TOP-RENGLON OCCURS 10 TIMES
014400                       INDEXED BY WS-IDX-TOP.
014500       10 WS-TOP-EQUIPO                PIC X(20).
014600       10 WS-TOP-POSICION               PIC 9(02).
014700
014800 01 WS-LISTA-BOT.
014900    05 WS-BOT-RENGLON OCCURS 10 TIMES
015000                       INDEXED BY WS-IDX-BOT.
015100       10 WS-BOT-EQUIPO                PIC X(20).
015200       10 WS-BOT-POSICION               PIC 9(02).
015300
015400*    RESULTADO DE LA CLASIFICACION DE CADA EQUIPO DEL PARTIDO
015500*    LEIDO: SI ES DE ARRIBA O DE ABAJO, Y EN QUE POSICION
015600 01 WS-CLASIF-LOCAL.
015700    05 WS-CLA-LOC-TIPO               PIC X(01) VALUE 'O'.
015800       88 WS-CLA-LOC-ES-TOP               VALUE 'T'.
015900       88 WS-CLA-LOC-ES-BOT               VALUE 'B'.
016000       88 WS-CLA-LOC-ES-OTRO              VALUE 'O'.
016100    05 WS-CLA-LOC-POSICION            PIC 9(02) VALUE ZERO.
016200
016300 01 WS-CLASIF-VISITA.
016400    05 WS-CLA-VIS-TIPO                PIC X(01) VALUE 'O'.
016500       88 WS-CLA-VIS-ES-TOP               VALUE 'T'.
016600       88 WS-CLA-VIS-ES-BOT               VALUE 'B'.
016700       88 WS-CLA-VIS-ES-OTRO              VALUE 'O'.
016800    05 WS-CLA-VIS-POSICION            PIC 9(02) VALUE ZERO.
016900
017000*    REDEFINE DE TRABAJO: VE EL PAR DE CLASIFICACIONES DEL
017100*    PARTIDO COMO DOS INDICADORES SEPARADOS O COMO UNA CLAVE DE
017200*    2 CARACTERES PARA LA EVALUACION DE LA REGLA QUE CORRESPONDE
017300 01 WS-CLAVE-ENFRENT                  PIC X(02).
017400 01 WS-CLAVE-ENFRENT-R REDEFINES WS-CLAVE-ENFRENT.
017500    05 WS-CLAVE-ENF-LOCAL              PIC X(01).
017600    05 WS-CLAVE-ENF-VISITA             PIC X(01).
017700
017800 01 WS-CUOTA-MAX-AUX                  PIC 9(03)V9(02) VALUE ZERO.
017900
018000*    ACUMULADORES DE MONTO Y GANANCIA PARA CLCMETRI, POR TIPO DE
018100*    APUESTA Y COMBINADO
018200 01 WS-ACUM-FOR.
018300    05 WS-ACU-FOR-APUESTAS            PIC 9(05) COMP VALUE ZERO.
018400    05 WS-ACU-FOR-GANADAS             PIC 9(05) COMP VALUE ZERO.
018500    05 WS-ACU-FOR-MONTO                PIC 9(07)V9(02) VALUE ZERO.
018600    05 WS-ACU-FOR-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
018700
018800 01 WS-ACUM-AGAINST.
018900    05 WS-ACU-AGA-APUESTAS            PIC 9(05) COMP VALUE ZERO.
019000    05 WS-ACU-AGA-GANADAS             PIC 9(05) COMP VALUE ZERO.
019100    05 WS-ACU-AGA-MONTO                PIC 9(07)V9(02) VALUE ZERO.
019200    05 WS-ACU-AGA-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
019300
019400 01 WS-ACUM-TOTAL.
019500    05 WS-ACU-TOT-APUESTAS            PIC 9(05) COMP VALUE ZERO.
019600    05 WS-ACU-TOT-GANADAS             PIC 9(05) COMP VALUE ZERO.
019700    05 WS-ACU-TOT-MONTO                PIC 9(07)V9(02) VALUE ZERO.
019800    05 WS-ACU-TOT-GANANCIA             PIC 9(07)V9(02) VALUE ZERO.
019900
020000*----------------------------------------------------------------*
020100     COPY METRICA.
020200
020300*----------------------------------------------------------------*
020400 01 WS-RENGLON-APUESTA.
020500    05 WS-RAP-EQUIPO                  PIC X(20).
020600    05 WS-RAP-TIPO                    PIC X(12).
020700    05 WS-RAP-CUOTA                   PIC 9(03)V9(02).
020800
020900*----------------------------------------------------------------*
021000*    AREAS PARA LAS RUTINAS CLCRESUL Y CLCMETRI
021100 01 WS-LKE-RESULTADO.
021200    05 WS-LKE-GOLES-LOCAL              PIC 9(02).
021300    05 WS-LKE-GOLES-VISITA             PIC 9(02).
021400    05 WS-LKE-EQUIPO-LOCAL             PIC X(20).
021500    05 WS-LKE-EQUIPO-VISITA            PIC X(20).
021600    05 WS-LKE-EQUIPO-APOSTADO          PIC X(20).
021700    05 WS-LKE-TIPO-APUESTA             PIC X(12).
021800
021900 01 WS-LKS-RESULTADO.
022000    05 WS-LKS-RESULTADO                PIC X(01).
022100    05 WS-LKS-GANA                     PIC X(01).
022200       88 WS-LKS-ES-GANADORA                VALUE 'Y'.
022300
022400 01 WS-LKE-METRICAS.
022500    05 WS-LKE-MET-TOT-APUESTAS         PIC 9(05) COMP.
022600    05 WS-LKE-MET-TOT-GANADAS          PIC 9(05) COMP.
022700    05 WS-LKE-MET-TOT-MONTO            PIC 9(07)V9(02).
022800    05 WS-LKE-MET-TOT-GANANCIA         PIC 9(07)V9(02).
022900
023000*    GUARDA LO QUE DEJA CLCMETRI EN WS-MET-RENGLON PARA LA
023100*    VARIANTE FOR Y PARA LA VARIANTE AGAINST, YA QUE ESE RENGLON
023200*    SE PISA CON CADA LLAMADA Y SE NECESITAN LOS TRES JUEGOS DE
023300*    METRICAS (FOR, AGAINST Y COMBINADO) AL MISMO TIEMPO PARA EL
023400*    RESUMEN (AS-0431)
023500 01 WS-MET-FOR-SALVO.
023600    05 WS-MET-FOR-APUESTAS            PIC 9(05).
023700    05 WS-MET-FOR-GANADAS             PIC 9(05).
023800    05 WS-MET-FOR-TASA                PIC 9(03)V9(02).
023900    05 WS-MET-FOR-MONTO               PIC 9(07)V9(02).
024000    05 WS-MET-FOR-GANANCIA            PIC 9(07)V9(02).
024100    05 WS-MET-FOR-NETO                PIC S9(07)V9(02).
024200    05 WS-MET-FOR-ROI                 PIC S9(04)V9(02).
024300
024400 01 WS-MET-AGA-SALVO.
024500    05 WS-MET-AGA-APUESTAS            PIC 9(05).
024600    05 WS-MET-AGA-GANADAS             PIC 9(05).
024700    05 WS-MET-AGA-TASA                PIC 9(03)V9(02).
024800    05 WS-MET-AGA-MONTO               PIC 9(07)V9(02).
024900    05 WS-MET-AGA-GANANCIA            PIC 9(07)V9(02).
025000    05 WS-MET-AGA-NETO                PIC S9(07)V9(02).
025100    05 WS-MET-AGA-ROI                 PIC S9(04)V9(02).
025200
025300*----------------------------------------------------------------*
025400 PROCEDURE DIVISION.
025500*----------------------------------------------------------------*
025600
025700     PERFORM 1000-INICIAR-PROGRAMA
025800        THRU 1000-INICIAR-PROGRAMA-FIN.
025900
026000     PERFORM 2300-CLASIFICAR-EQUIPOS
026100        THRU 2300-CLASIFICAR-EQUIPOS-FIN.
026200
026300     PERFORM 2200-LEER-PARTIDOS
026400        THRU 2200-LEER-PARTIDOS-FIN.
026500
026600     PERFORM 2000-PROCESAR-PARTIDOS
026700        THRU 2000-PROCESAR-PARTIDOS-FIN
026800       UNTIL FS-PARTIDOS-EOF.
026900
027000     PERFORM 2850-ACUMULAR-METRICAS
027100        THRU 2850-ACUMULAR-METRICAS-FIN.
027200
027300     PERFORM 2900-IMPRIMIR-RESUMEN
027400        THRU 2900-IMPRIMIR-RESUMEN-FIN.
027500
027600     PERFORM 3000-FINALIZAR-PROGRAMA
027700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
027800
027900     STOP RUN.
028000
028100*----------------------------------------------------------------*
028200 1000-INICIAR-PROGRAMA.
028300
028400     PERFORM 1100-ABRIR-ARCHIVOS
028500        THRU 1100-ABRIR-ARCHIVOS-FIN.
028600
028700 1000-INICIAR-PROGRAMA-FIN.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 1100-ABRIR-ARCHIVOS.
029200
029300     OPEN INPUT  ENT-PARTIDOS.
029400     OPEN INPUT  ENT-TABLANT.
029500     OPEN OUTPUT SAL-APUESTAS.
029600     OPEN OUTPUT SAL-REPORTE.
029700
029800     IF NOT FS-PARTIDOS-OK OR NOT FS-TABLANT-OK
029900        DISPLAY 'ERROR AL ABRIR LOS ARCHIVOS DE ENTRADA'
030000        DISPLAY 'FS-PARTIDOS: ' FS-PARTIDOS
030100                ' FS-TABLANT: ' FS-TABLANT
030200        STOP RUN
030300     END-IF.
030400
030500 1100-ABRIR-ARCHIVOS-FIN.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900*    LEE SECUENCIALMENTE TODOS LOS RENGLONES DE LA TABLA DE LA
031000*    TEMPORADA ANTERIOR (YA ORDENADOS POR POSICION POR TABLEGA)
031100*    Y LOS CARGA EN WS-TABLA-ANTERIOR; LUEGO ARMA LAS LISTAS DE
031200*    ARRIBA Y DE ABAJO SEGUN EL PARAMETRO N
031300 2300-CLASIFICAR-EQUIPOS.
031400
031500     PERFORM 2310-LEER-TABLANT
031600        THRU 2310-LEER-TABLANT-FIN
031700       UNTIL FS-TABLANT-EOF.
031800
031900     COMPUTE WS-LIMITE-BOT-ALTO =
032000        WS-CANT-EQUIPOS-ANT - 3.
032100     COMPUTE WS-LIMITE-BOT-BAJO =
032200        WS-CANT-EQUIPOS-ANT - WS-PARM-CANT-TOP - 2.
032300
032400     PERFORM 2350-ARMAR-LISTAS
032500        THRU 2350-ARMAR-LISTAS-FIN
032600       VARYING WS-IDX-ANT FROM 1 BY 1
032700         UNTIL WS-IDX-ANT > WS-CANT-EQUIPOS-ANT.
032800
032900 2300-CLASIFICAR-EQUIPOS-FIN.
033000     EXIT.
033100
033200*----------------------------------------------------------------*
033300 2310-LEER-TABLANT.
033400
033500     READ ENT-TABLANT NEXT RECORD.
033600
033700     EVALUATE TRUE
033800         WHEN FS-TABLANT-OK
033900              ADD 1 TO WS-CANT-EQUIPOS-ANT
034000              SET WS-IDX-ANT TO WS-CANT-EQUIPOS-ANT
034100              MOVE WS-TAB-EQUIPO   TO WS-TAA-EQUIPO (WS-IDX-ANT)
034200              MOVE WS-TAB-POSICION TO WS-TAA-POSICION (WS-IDX-ANT)
034300         WHEN FS-TABLANT-EOF
034400              CONTINUE
034500         WHEN OTHER
034600              DISPLAY 'ERROR AL LEER LA TABLA ANTERIOR'
034700              DISPLAY 'FILE STATUS: ' FS-TABLANT
034800              STOP RUN
034900     END-EVALUATE.
035000
035100 2310-LEER-TABLANT-FIN.
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500*    CLASIFICA EL RENGLON WS-IDX-ANT COMO DE ARRIBA, DE ABAJO, O
035600*    NI LO UNO NI LO OTRO, SEGUN LOS LIMITES YA CALCULADOS
035700 2350-ARMAR-LISTAS.
035800
035900     EVALUATE TRUE
036000         WHEN WS-TAA-POSICION (WS-IDX-ANT) NOT > WS-PARM-CANT-TOP
036100              ADD 1 TO WS-CANT-TOP
036200              SET WS-IDX-TOP TO WS-CANT-TOP
036300              MOVE WS-TAA-EQUIPO (WS-IDX-ANT)
036400                                  TO WS-TOP-EQUIPO (WS-IDX-TOP)
036500              MOVE WS-TAA-POSICION (WS-IDX-ANT)
036600                                  TO WS-TOP-POSICION (WS-IDX-TOP)
036700         WHEN WS-TAA-POSICION (WS-IDX-ANT) >= WS-LIMITE-BOT-BAJO
036800          AND WS-TAA-POSICION (WS-IDX-ANT) <= WS-LIMITE-BOT-ALTO
036900              ADD 1 TO WS-CANT-BOT
037000              SET WS-IDX-BOT TO WS-CANT-BOT
037100              MOVE WS-TAA-EQUIPO (WS-IDX-ANT)
037200                                  TO WS-BOT-EQUIPO (WS-IDX-BOT)
037300              MOVE WS-TAA-POSICION (WS-IDX-ANT)
037400                                  TO WS-BOT-POSICION (WS-IDX-BOT)
037500         WHEN OTHER
037600              CONTINUE
037700     END-EVALUATE.
037800
037900 2350-ARMAR-LISTAS-FIN.
038000     EXIT.
038100
038200*----------------------------------------------------------------*
038300 2000-PROCESAR-PARTIDOS.
038400
038500     IF WS-ENT-PAR-EQUIPO-LOCAL  NOT = SPACES  AND
038600        WS-ENT-PAR-EQUIPO-VISITA NOT = SPACES
038700
038800        PERFORM 2360-CLASIFICAR-PARTIDO
038900           THRU 2360-CLASIFICAR-PARTIDO-FIN
039000
039100        PERFORM 2400-EVALUAR-PARTIDO
039200           THRU 2400-EVALUAR-PARTIDO-FIN
039300     ELSE
039400        ADD 1 TO WS-CANT-PARTIDOS-OMITIDOS
039500     END-IF.
039600
039700     PERFORM 2200-LEER-PARTIDOS
039800        THRU 2200-LEER-PARTIDOS-FIN.
039900
040000 2000-PROCESAR-PARTIDOS-FIN.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400 2200-LEER-PARTIDOS.
040500
040600     READ ENT-PARTIDOS.
040700
040800     EVALUATE TRUE
040900         WHEN FS-PARTIDOS-OK
041000              ADD 1 TO WS-CANT-PARTIDOS-LEIDOS
041100         WHEN FS-PARTIDOS-EOF
041200              CONTINUE
041300         WHEN OTHER
041400              DISPLAY 'ERROR AL LEER EL ARCHIVO DE PARTIDOS'
041500              DISPLAY 'FILE STATUS: ' FS-PARTIDOS
041600              STOP RUN
041700     END-EVALUATE.
041800
041900 2200-LEER-PARTIDOS-FIN.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300*    DETERMINA SI EL LOCAL Y EL VISITANTE DEL PARTIDO LEIDO SON
042400*    EQUIPOS DE ARRIBA, DE ABAJO, O NINGUNO DE LOS DOS
042500 2360-CLASIFICAR-PARTIDO.
042600
042700     SET WS-CLA-LOC-ES-OTRO TO TRUE.
042800     SET WS-CLA-VIS-ES-OTRO TO TRUE.
042900     MOVE ZERO TO WS-CLA-LOC-POSICION WS-CLA-VIS-POSICION.
043000
043100     PERFORM 2362-BUSCAR-EN-TOP
043200        THRU 2362-BUSCAR-EN-TOP-FIN
043300       VARYING WS-IDX-TOP FROM 1 BY 1
043400         UNTIL WS-IDX-TOP > WS-CANT-TOP.
043500
043600     PERFORM 2364-BUSCAR-EN-BOT
043700        THRU 2364-BUSCAR-EN-BOT-FIN
043800       VARYING WS-IDX-BOT FROM 1 BY 1
043900         UNTIL WS-IDX-BOT > WS-CANT-BOT.
044000
044100 2360-CLASIFICAR-PARTIDO-FIN.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500 2362-BUSCAR-EN-TOP.
044600
044700     IF WS-TOP-EQUIPO (WS-IDX-TOP) = WS-ENT-PAR-EQUIPO-LOCAL
044800        SET WS-CLA-LOC-ES-TOP TO TRUE
044900        MOVE WS-TOP-POSICION (WS-IDX-TOP) TO WS-CLA-LOC-POSICION
045000     END-IF.
045100
045200     IF WS-TOP-EQUIPO (WS-IDX-TOP) = WS-ENT-PAR-EQUIPO-VISITA
045300        SET WS-CLA-VIS-ES-TOP TO TRUE
045400        MOVE WS-TOP-POSICION (WS-IDX-TOP) TO WS-CLA-VIS-POSICION
045500     END-IF.
045600
045700 2362-BUSCAR-EN-TOP-FIN.
045800     EXIT.
045900
046000*----------------------------------------------------------------*
046100 2364-BUSCAR-EN-BOT.
046200
046300     IF WS-BOT-EQUIPO (WS-IDX-BOT) = WS-ENT-PAR-EQUIPO-LOCAL
046400        SET WS-CLA-LOC-ES-BOT TO TRUE
046500        MOVE WS-BOT-POSICION (WS-IDX-BOT) TO WS-CLA-LOC-POSICION
046600     END-IF.
046700
046800     IF WS-BOT-EQUIPO (WS-IDX-BOT) = WS-ENT-PAR-EQUIPO-VISITA
046900        SET WS-CLA-VIS-ES-BOT TO TRUE
047000        MOVE WS-BOT-POSICION (WS-IDX-BOT) TO WS-CLA-VIS-POSICION
047100     END-IF.
047200
047300 2364-BUSCAR-EN-BOT-FIN.
047400     EXIT.
047500
047600*----------------------------------------------------------------*
047700*    APLICA LAS 4 REGLAS DE ENFRENTAMIENTO DE LA ESTRATEGIA
047800*    TABLA ALTA CONTRA TABLA BAJA, EN ORDEN DE PRIORIDAD:
047900*       1. ARRIBA CONTRA ABAJO    -> A FAVOR DEL DE ARRIBA
048000*       2. ARRIBA CONTRA ARRIBA   -> A FAVOR DEL MEJOR UBICADO
048100*       3. ABAJO  CONTRA ABAJO    -> EN CONTRA DEL MEJOR UBICADO
048200*       4. CUALQUIER OTRO CASO    -> CADA EQUIPO DE ARRIBA O DE
048300*                                     ABAJO QUE JUEGUE, POR SU
048400*                                     CUENTA, CON SU PROPIA REGLA
048500 2400-EVALUAR-PARTIDO.
048600
048700     MOVE SPACES TO WS-CLAVE-ENFRENT.
048800     IF WS-CLA-LOC-ES-TOP MOVE 'T' TO WS-CLAVE-ENF-LOCAL  END-IF.
048900     IF WS-CLA-LOC-ES-BOT MOVE 'B' TO WS-CLAVE-ENF-LOCAL  END-IF.
049000     IF WS-CLA-VIS-ES-TOP MOVE 'T' TO WS-CLAVE-ENF-VISITA END-IF.
049100     IF WS-CLA-VIS-ES-BOT MOVE 'B' TO WS-CLAVE-ENF-VISITA END-IF.
049200
049300     EVALUATE WS-CLAVE-ENFRENT
049400         WHEN 'TB'
049500              PERFORM 2410-APOSTAR-FOR-LOCAL
049600                 THRU 2410-APOSTAR-FOR-LOCAL-FIN
049700         WHEN 'BT'
049800              PERFORM 2420-APOSTAR-FOR-VISITA
049900                 THRU 2420-APOSTAR-FOR-VISITA-FIN
050000         WHEN 'TT'
050100              PERFORM 2430-APOSTAR-ARRIBA-ARRIBA
050200                 THRU 2430-APOSTAR-ARRIBA-ARRIBA-FIN
050300         WHEN 'BB'
050400              PERFORM 2440-APOSTAR-ABAJO-ABAJO
050500                 THRU 2440-APOSTAR-ABAJO-ABAJO-FIN
050600         WHEN OTHER
050700              PERFORM 2450-APOSTAR-CASO-GENERAL
050800                 THRU 2450-APOSTAR-CASO-GENERAL-FIN
050900     END-EVALUATE.
051000
051100 2400-EVALUAR-PARTIDO-FIN.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500*    REGLA 1 (LOCAL DE ARRIBA, VISITANTE DE ABAJO): A FAVOR DEL
051600*    LOCAL A SU PROPIA CUOTA DE GANADOR
051700 2410-APOSTAR-FOR-LOCAL.
051800
051900     IF WS-ENT-PAR-CUOTA-LOCAL NOT = ZERO
052000        MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
052100        MOVE 'FOR'                   TO WS-RAP-TIPO
052200        MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-RAP-CUOTA
052300        PERFORM 2600-GRABAR-APUESTA
052400           THRU 2600-GRABAR-APUESTA-FIN
052500     END-IF.
052600
052700 2410-APOSTAR-FOR-LOCAL-FIN.
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100*    REGLA 1 (VISITANTE DE ARRIBA, LOCAL DE ABAJO): A FAVOR DEL
053200*    VISITANTE A SU PROPIA CUOTA DE GANADOR
053300 2420-APOSTAR-FOR-VISITA.
053400
053500     IF WS-ENT-PAR-CUOTA-VISITA NOT = ZERO
053600        MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-RAP-EQUIPO
053700        MOVE 'FOR'                    TO WS-RAP-TIPO
053800        MOVE WS-ENT-PAR-CUOTA-VISITA  TO WS-RAP-CUOTA
053900        PERFORM 2600-GRABAR-APUESTA
054000           THRU 2600-GRABAR-APUESTA-FIN
054100     END-IF.
054200
054300 2420-APOSTAR-FOR-VISITA-FIN.
054400     EXIT.
054500
054600*----------------------------------------------------------------*
054700*    REGLA 2: AMBOS SON DE ARRIBA; SE APUESTA A FAVOR DEL MEJOR
054800*    UBICADO (NUMERO DE POSICION MAS CHICO)
054900 2430-APOSTAR-ARRIBA-ARRIBA.
055000
055100     IF WS-CLA-LOC-POSICION < WS-CLA-VIS-POSICION
055200        PERFORM 2410-APOSTAR-FOR-LOCAL
055300           THRU 2410-APOSTAR-FOR-LOCAL-FIN
055400     ELSE
055500        PERFORM 2420-APOSTAR-FOR-VISITA
055600           THRU 2420-APOSTAR-FOR-VISITA-FIN
055700     END-IF.
055800
055900 2430-APOSTAR-ARRIBA-ARRIBA-FIN.
056000     EXIT.
056100
056200*----------------------------------------------------------------*
056300*    REGLA 3: AMBOS SON DE ABAJO; SE APUESTA EN CONTRA DEL MEJOR
056400*    UBICADO (NUMERO DE POSICION MAS CHICO), A LA MAXIMA DE LAS
056500*    CUOTAS DEL RIVAL Y DEL EMPATE
056600 2440-APOSTAR-ABAJO-ABAJO.
056700
056800     IF WS-CLA-LOC-POSICION < WS-CLA-VIS-POSICION
056900        PERFORM 2442-APOSTAR-AGAINST-LOCAL
057000           THRU 2442-APOSTAR-AGAINST-LOCAL-FIN
057100     ELSE
057200        PERFORM 2444-APOSTAR-AGAINST-VISITA
057300           THRU 2444-APOSTAR-AGAINST-VISITA-FIN
057400     END-IF.
057500
057600 2440-APOSTAR-ABAJO-ABAJO-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------------*
058000*    APUESTA EN CONTRA DEL LOCAL: CUOTA = MAXIMO(CUOTA VISITA,
058100*    CUOTA EMPATE); SE OMITE SI FALTA ALGUNA DE LAS DOS CUOTAS
058200 2442-APOSTAR-AGAINST-LOCAL.
058300
058400     IF WS-ENT-PAR-CUOTA-VISITA NOT = ZERO
058500      AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
058600        IF WS-ENT-PAR-CUOTA-VISITA > WS-ENT-PAR-CUOTA-EMPATE
058700           MOVE WS-ENT-PAR-CUOTA-VISITA TO WS-CUOTA-MAX-AUX
058800        ELSE
058900           MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
059000        END-IF
059100        MOVE WS-ENT-PAR-EQUIPO-LOCAL TO WS-RAP-EQUIPO
059200        MOVE 'AGAINST'               TO WS-RAP-TIPO
059300        MOVE WS-CUOTA-MAX-AUX        TO WS-RAP-CUOTA
059400        PERFORM 2600-GRABAR-APUESTA
059500           THRU 2600-GRABAR-APUESTA-FIN
059600     END-IF.
059700
059800 2442-APOSTAR-AGAINST-LOCAL-FIN.
059900     EXIT.
060000
060100*----------------------------------------------------------------*
060200*    APUESTA EN CONTRA DEL VISITANTE: CUOTA = MAXIMO(CUOTA LOCAL,
060300*    CUOTA EMPATE); SE OMITE SI FALTA ALGUNA DE LAS DOS CUOTAS
060400 2444-APOSTAR-AGAINST-VISITA.
060500
060600     IF WS-ENT-PAR-CUOTA-LOCAL NOT = ZERO
060700      AND WS-ENT-PAR-CUOTA-EMPATE NOT = ZERO
060800        IF WS-ENT-PAR-CUOTA-LOCAL > WS-ENT-PAR-CUOTA-EMPATE
060900           MOVE WS-ENT-PAR-CUOTA-LOCAL  TO WS-CUOTA-MAX-AUX
061000        ELSE
061100           MOVE WS-ENT-PAR-CUOTA-EMPATE TO WS-CUOTA-MAX-AUX
061200        END-IF
061300        MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-RAP-EQUIPO
061400        MOVE 'AGAINST'                TO WS-RAP-TIPO
061500        MOVE WS-CUOTA-MAX-AUX         TO WS-RAP-CUOTA
061600        PERFORM 2600-GRABAR-APUESTA
061700           THRU 2600-GRABAR-APUESTA-FIN
061800     END-IF.
061900
062000 2444-APOSTAR-AGAINST-VISITA-FIN.
062100     EXIT.
062200
062300*----------------------------------------------------------------*
062400*    REGLA 4: NI TOP-BOTTOM, NI TOP-TOP, NI BOTTOM-BOTTOM. CADA
062500*    EQUIPO DE ARRIBA O DE ABAJO QUE JUEGUE APUESTA POR SU CUENTA
062600 2450-APOSTAR-CASO-GENERAL.
062700
062800     IF WS-CLA-LOC-ES-TOP
062900        PERFORM 2410-APOSTAR-FOR-LOCAL
063000           THRU 2410-APOSTAR-FOR-LOCAL-FIN
063100     END-IF.
063200
063300     IF WS-CLA-VIS-ES-TOP
063400        PERFORM 2420-APOSTAR-FOR-VISITA
063500           THRU 2420-APOSTAR-FOR-VISITA-FIN
063600     END-IF.
063700
063800     IF WS-CLA-LOC-ES-BOT
063900        PERFORM 2442-APOSTAR-AGAINST-LOCAL
064000           THRU 2442-APOSTAR-AGAINST-LOCAL-FIN
064100     END-IF.
064200
064300     IF WS-CLA-VIS-ES-BOT
064400        PERFORM 2444-APOSTAR-AGAINST-VISITA
064500           THRU 2444-APOSTAR-AGAINST-VISITA-FIN
064600     END-IF.
064700
064800 2450-APOSTAR-CASO-GENERAL-FIN.
064900     EXIT.
065000
065100*----------------------------------------------------------------*
065200*    ARMA Y GRABA EL REGISTRO DE APUESTA, LLAMANDO A CLCRESUL
065300*    PARA RESOLVER GANADORA/PERDEDORA, Y ACUMULA LOS TOTALES DEL
065400*    TIPO QUE CORRESPONDE
065500 2600-GRABAR-APUESTA.
065600
065700     MOVE WS-ENT-PAR-GOLES-LOCAL   TO WS-LKE-GOLES-LOCAL.
065800     MOVE WS-ENT-PAR-GOLES-VISITA  TO WS-LKE-GOLES-VISITA.
065900     MOVE WS-ENT-PAR-EQUIPO-LOCAL  TO WS-LKE-EQUIPO-LOCAL.
066000     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-LKE-EQUIPO-VISITA.
066100     MOVE WS-RAP-EQUIPO            TO WS-LKE-EQUIPO-APOSTADO.
066200     MOVE WS-RAP-TIPO              TO WS-LKE-TIPO-APUESTA.
066300
066400     CALL 'CLCRESUL' USING WS-LKE-RESULTADO, WS-LKS-RESULTADO.
066500
066600     MOVE WS-ENT-PAR-FECHA         TO WS-APU-FECHA.
066700     MOVE WS-ENT-PAR-EQUIPO-LOCAL  TO WS-APU-EQUIPO-LOCAL.
066800     MOVE WS-ENT-PAR-EQUIPO-VISITA TO WS-APU-EQUIPO-VISITA.
066900     MOVE WS-RAP-EQUIPO            TO WS-APU-EQUIPO-APOSTADO.
067000     MOVE WS-RAP-TIPO              TO WS-APU-TIPO.
067100     MOVE WS-LKS-RESULTADO         TO WS-APU-RESULTADO.
067200     MOVE WS-LKS-GANA              TO WS-APU-GANA.
067300     MOVE WS-RAP-CUOTA             TO WS-APU-CUOTA.
067400     MOVE 1.00                     TO WS-APU-MONTO.
067500     MOVE WS-ENT-PAR-TEMPORADA     TO WS-APU-TEMPORADA.
067600
067700     IF WS-LKS-ES-GANADORA
067800        MULTIPLY WS-RAP-CUOTA BY 1.00
067900              GIVING WS-APU-GANANCIA ROUNDED
068000     ELSE
068100        MOVE ZERO TO WS-APU-GANANCIA
068200     END-IF.
068300
068400     WRITE WS-APU-RENGLON.
068500
068600     PERFORM 2650-ACUMULAR-POR-TIPO
068700        THRU 2650-ACUMULAR-POR-TIPO-FIN.
068800
068900 2600-GRABAR-APUESTA-FIN.
069000     EXIT.
069100
069200*----------------------------------------------------------------*
069300 2650-ACUMULAR-POR-TIPO.
069400
069500     ADD 1 TO WS-ACU-TOT-APUESTAS.
069600     ADD WS-APU-MONTO    TO WS-ACU-TOT-MONTO.
069700     ADD WS-APU-GANANCIA TO WS-ACU-TOT-GANANCIA.
069800
069900     IF WS-APU-ES-FOR
070000        ADD 1 TO WS-ACU-FOR-APUESTAS
070100        ADD WS-APU-MONTO    TO WS-ACU-FOR-MONTO
070200        ADD WS-APU-GANANCIA TO WS-ACU-FOR-GANANCIA
070300     ELSE
070400        ADD 1 TO WS-ACU-AGA-APUESTAS
070500        ADD WS-APU-MONTO    TO WS-ACU-AGA-MONTO
070600        ADD WS-APU-GANANCIA TO WS-ACU-AGA-GANANCIA
070700     END-IF.
070800
070900     IF WS-APU-GANADORA
071000        ADD 1 TO WS-ACU-TOT-GANADAS
071100        IF WS-APU-ES-FOR
071200           ADD 1 TO WS-ACU-FOR-GANADAS
071300        ELSE
071400           ADD 1 TO WS-ACU-AGA-GANADAS
071500        END-IF
071600     END-IF.
071700
071800 2650-ACUMULAR-POR-TIPO-FIN.
071900     EXIT.
072000
072100*----------------------------------------------------------------*
072200*    LLAMA A CLCMETRI UNA VEZ POR CADA ACUMULADOR (FOR, AGAINST
072300*    Y COMBINADO), DEJANDO LAS TRES METRICAS LISTAS PARA IMPRIMIR
072400*    (AS-0431 - ANTES SOLO SE LLAMABA PARA EL COMBINADO Y LOS
072500*    ACUMULADORES FOR/AGAINST QUEDABAN CALCULADOS Y SIN USAR)
072600 2850-ACUMULAR-METRICAS.
072700
072800     MOVE WS-ACU-FOR-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
072900     MOVE WS-ACU-FOR-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
073000     MOVE WS-ACU-FOR-MONTO     TO WS-LKE-MET-TOT-MONTO.
073100     MOVE WS-ACU-FOR-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
073200
073300     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
073400
073500     MOVE WS-MET-TOT-APUESTAS   TO WS-MET-FOR-APUESTAS.
073600     MOVE WS-MET-TOT-GANADAS    TO WS-MET-FOR-GANADAS.
073700     MOVE WS-MET-TASA-ACIERTO   TO WS-MET-FOR-TASA.
073800     MOVE WS-MET-TOT-MONTO      TO WS-MET-FOR-MONTO.
073900     MOVE WS-MET-TOT-GANANCIA   TO WS-MET-FOR-GANANCIA.
074000     MOVE WS-MET-RESULTADO-NETO TO WS-MET-FOR-NETO.
074100     MOVE WS-MET-ROI            TO WS-MET-FOR-ROI.
074200
074300     MOVE WS-ACU-AGA-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
074400     MOVE WS-ACU-AGA-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
074500     MOVE WS-ACU-AGA-MONTO     TO WS-LKE-MET-TOT-MONTO.
074600     MOVE WS-ACU-AGA-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
074700
074800     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
074900
075000     MOVE WS-MET-TOT-APUESTAS   TO WS-MET-AGA-APUESTAS.
075100     MOVE WS-MET-TOT-GANADAS    TO WS-MET-AGA-GANADAS.
075200     MOVE WS-MET-TASA-ACIERTO   TO WS-MET-AGA-TASA.
075300     MOVE WS-MET-TOT-MONTO      TO WS-MET-AGA-MONTO.
075400     MOVE WS-MET-TOT-GANANCIA   TO WS-MET-AGA-GANANCIA.
075500     MOVE WS-MET-RESULTADO-NETO TO WS-MET-AGA-NETO.
075600     MOVE WS-MET-ROI            TO WS-MET-AGA-ROI.
075700
075800     MOVE WS-ACU-TOT-APUESTAS  TO WS-LKE-MET-TOT-APUESTAS.
075900     MOVE WS-ACU-TOT-GANADAS   TO WS-LKE-MET-TOT-GANADAS.
076000     MOVE WS-ACU-TOT-MONTO     TO WS-LKE-MET-TOT-MONTO.
076100     MOVE WS-ACU-TOT-GANANCIA  TO WS-LKE-MET-TOT-GANANCIA.
076200
076300     CALL 'CLCMETRI' USING WS-LKE-METRICAS, WS-MET-RENGLON.
076400
076500 2850-ACUMULAR-METRICAS-FIN.
076600     EXIT.
076700
076800*----------------------------------------------------------------*
076900 2900-IMPRIMIR-RESUMEN.
077000
077100     MOVE SPACES TO WS-SAL-REPORTE.
077200     STRING 'ESTRATEGIA TABLA ALTA CONTRA TABLA BAJA - RESUMEN'
077300            DELIMITED BY SIZE INTO WS-SAL-REPORTE.
077400     WRITE WS-SAL-REPORTE.
077500
077600     MOVE SPACES TO WS-SAL-REPORTE.
077700     WRITE WS-SAL-REPORTE.
077800
077900     MOVE SPACES TO WS-SAL-REPORTE.
078000     STRING 'EQUIPOS DE ARRIBA CONSIDERADOS : ' DELIMITED BY SIZE
078100            WS-CANT-TOP-Z DELIMITED BY SIZE
078200            INTO WS-SAL-REPORTE.
078300     WRITE WS-SAL-REPORTE.
078400
078500     MOVE SPACES TO WS-SAL-REPORTE.
078600     STRING 'EQUIPOS DE ABAJO CONSIDERADOS  : ' DELIMITED BY SIZE
078700            WS-CANT-BOT-Z DELIMITED BY SIZE
078800            INTO WS-SAL-REPORTE.
078900     WRITE WS-SAL-REPORTE.
079000
079100*    DESDE AS-0431 SE IMPRIME EL DESGLOSE FOR, AGAINST Y
079200*    COMBINADO; ANTES SOLO SE IMPRIMIA EL COMBINADO Y LOS
079300*    ACUMULADORES FOR/AGAINST SE PERDIAN
079400     MOVE SPACES TO WS-SAL-REPORTE.
079500     WRITE WS-SAL-REPORTE.
079600
079700     MOVE SPACES TO WS-SAL-REPORTE.
079800     STRING 'VARIANTE A FAVOR (FOR)' DELIMITED BY SIZE
079900            INTO WS-SAL-REPORTE.
080000     WRITE WS-SAL-REPORTE.
080100
080200     MOVE SPACES TO WS-SAL-REPORTE.
080300     STRING 'TOTAL DE APUESTAS              : ' DELIMITED BY SIZE
080400            WS-MET-FOR-APUESTAS DELIMITED BY SIZE
080500            INTO WS-SAL-REPORTE.
080600     WRITE WS-SAL-REPORTE.
080700
080800     MOVE SPACES TO WS-SAL-REPORTE.
080900     STRING 'APUESTAS GANADAS               : ' DELIMITED BY SIZE
081000            WS-MET-FOR-GANADAS DELIMITED BY SIZE
081100            INTO WS-SAL-REPORTE.
081200     WRITE WS-SAL-REPORTE.
081300
081400     MOVE SPACES TO WS-SAL-REPORTE.
081500     STRING 'TASA DE ACIERTO                : ' DELIMITED BY SIZE
081600            WS-MET-FOR-TASA DELIMITED BY SIZE
081700            INTO WS-SAL-REPORTE.
081800     WRITE WS-SAL-REPORTE.
081900
082000     MOVE SPACES TO WS-SAL-REPORTE.
082100     STRING 'RESULTADO NETO                 : ' DELIMITED BY SIZE
082200            WS-MET-FOR-NETO DELIMITED BY SIZE
082300            INTO WS-SAL-REPORTE.
082400     WRITE WS-SAL-REPORTE.
082500
082600     MOVE SPACES TO WS-SAL-REPORTE.
082700     STRING 'ROI                             : ' DELIMITED BY SIZE
082800            WS-MET-FOR-ROI DELIMITED BY SIZE
082900            INTO WS-SAL-REPORTE.
083000     WRITE WS-SAL-REPORTE.
083100
083200     MOVE SPACES TO WS-SAL-REPORTE.
083300     WRITE WS-SAL-REPORTE.
083400
083500     MOVE SPACES TO WS-SAL-REPORTE.
083600     STRING 'VARIANTE EN CONTRA (AGAINST)' DELIMITED BY SIZE
083700            INTO WS-SAL-REPORTE.
083800     WRITE WS-SAL-REPORTE.
083900
084000     MOVE SPACES TO WS-SAL-REPORTE.
084100     STRING 'TOTAL DE APUESTAS              : ' DELIMITED BY SIZE
084200            WS-MET-AGA-APUESTAS DELIMITED BY SIZE
084300            INTO WS-SAL-REPORTE.
084400     WRITE WS-SAL-REPORTE.
084500
084600     MOVE SPACES TO WS-SAL-REPORTE.
084700     STRING 'APUESTAS GANADAS               : ' DELIMITED BY SIZE
084800            WS-MET-AGA-GANADAS DELIMITED BY SIZE
084900            INTO WS-SAL-REPORTE.
085000     WRITE WS-SAL-REPORTE.
085100
085200     MOVE SPACES TO WS-SAL-REPORTE.
085300     STRING 'TASA DE ACIERTO                : ' DELIMITED BY SIZE
085400            WS-MET-AGA-TASA DELIMITED BY SIZE
085500            INTO WS-SAL-REPORTE.
085600     WRITE WS-SAL-REPORTE.
085700
085800     MOVE SPACES TO WS-SAL-REPORTE.
085900     STRING 'RESULTADO NETO                 : ' DELIMITED BY SIZE
086000            WS-MET-AGA-NETO DELIMITED BY SIZE
086100            INTO WS-SAL-REPORTE.
086200     WRITE WS-SAL-REPORTE.
086300
086400     MOVE SPACES TO WS-SAL-REPORTE.
086500     STRING 'ROI                             : ' DELIMITED BY SIZE
086600            WS-MET-AGA-ROI DELIMITED BY SIZE
086700            INTO WS-SAL-REPORTE.
086800     WRITE WS-SAL-REPORTE.
086900
087000     MOVE SPACES TO WS-SAL-REPORTE.
087100     WRITE WS-SAL-REPORTE.
087200
087300     MOVE SPACES TO WS-SAL-REPORTE.
087400     STRING 'COMBINADO (FOR + AGAINST)' DELIMITED BY SIZE
087500            INTO WS-SAL-REPORTE.
087600     WRITE WS-SAL-REPORTE.
087700
087800     MOVE SPACES TO WS-SAL-REPORTE.
087900     STRING 'TOTAL DE APUESTAS              : ' DELIMITED BY SIZE
088000            WS-MET-TOT-APUESTAS DELIMITED BY SIZE
088100            INTO WS-SAL-REPORTE.
088200     WRITE WS-SAL-REPORTE.
088300
088400     MOVE SPACES TO WS-SAL-REPORTE.
088500     STRING 'APUESTAS GANADAS               : ' DELIMITED BY SIZE
088600            WS-MET-TOT-GANADAS DELIMITED BY SIZE
088700            INTO WS-SAL-REPORTE.
088800     WRITE WS-SAL-REPORTE.
088900
089000     MOVE SPACES TO WS-SAL-REPORTE.
089100     STRING 'TASA DE ACIERTO                : ' DELIMITED BY SIZE
089200            WS-MET-TASA-ACIERTO DELIMITED BY SIZE
089300            INTO WS-SAL-REPORTE.
089400     WRITE WS-SAL-REPORTE.
089500
089600     MOVE SPACES TO WS-SAL-REPORTE.
089700     STRING 'RESULTADO NETO                 : ' DELIMITED BY SIZE
089800            WS-MET-RESULTADO-NETO DELIMITED BY SIZE
089900            INTO WS-SAL-REPORTE.
090000     WRITE WS-SAL-REPORTE.
090100
090200     MOVE SPACES TO WS-SAL-REPORTE.
090300     STRING 'ROI                             : ' DELIMITED BY SIZE
090400            WS-MET-ROI DELIMITED BY SIZE
090500            INTO WS-SAL-REPORTE.
090600     WRITE WS-SAL-REPORTE.
090700
090800 2900-IMPRIMIR-RESUMEN-FIN.
090900     EXIT.
091000
091100*----------------------------------------------------------------*
091200 3000-FINALIZAR-PROGRAMA.
091300
091400     CLOSE ENT-PARTIDOS, ENT-TABLANT, SAL-APUESTAS, SAL-REPORTE.
091500
091600     DISPLAY 'APTOPBOT - PARTIDOS LEIDOS     : '
091700              WS-CANT-PARTIDOS-LEIDOS.
091800     DISPLAY 'APTOPBOT - PARTIDOS OMITIDOS   : '
091900              WS-CANT-PARTIDOS-OMITIDOS.
092000     DISPLAY 'APTOPBOT - APUESTAS GENERADAS  : '
092100              WS-ACU-TOT-APUESTAS.
092200     DISPLAY 'APTOPBOT - LIMITE INFERIOR ABAJO: ' WS-LIMITES-Z.
092300
092400 3000-FINALIZAR-PROGRAMA-FIN.
092500     EXIT.
092600
092700*----------------------------------------------------------------*
092800 END PROGRAM APTOPBOT.
092900
093000
